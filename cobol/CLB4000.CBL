000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLB4000.
000300 AUTHOR.        R HOLLOWAY.
000400 INSTALLATION.  CORPORATE IT ASSET MGMT - BATCH CENTER.
000500 DATE-WRITTEN.  10/04/93.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900***************************************************************
001000* PROGRAM......: CLB4000
001100* TITLE........: MAINTENANCE ROLL-UP DRIFT CHECK
001200* FUNCTION.....: RE-AGGREGATES THE MAINTENANCE DETAIL FOR THE
001300*                REPORTING WINDOW AND COMPARES IT, CELL BY
001400*                CELL, AGAINST WHAT IS ALREADY SITTING IN THE
001500*                STORED DAILY SUMMARY.  CATCHES A SUMMARY THAT
001600*                HAS GONE STALE AGAINST A RE-RUN OR A MISSED
001700*                CLB3000 STEP.
001800***************************************************************
001900* CHANGE LOG
002000*---------------------------------------------------------------
002100* 10/04/93 RLH ORIG   INITIAL WRITE.
002200* 02/02/94 RLH TR0161 ABS-DELTA ADDED ALONGSIDE MISMATCH COUNT.
002300* 09/30/98 KMP Y2K01  DATE WORK FIELDS WIDENED TO CCYYMMDD.
002400* 03/11/99 KMP Y2K02  BUCKET-DATE COMPARES REVIEWED FOR CENTURY
002500*                     ROLLOVER - NO CALENDAR MATH HERE, NO CHANGE.
002600* 07/22/02 KMP TR0340 CONTROL TOTALS STANDARDIZED W/ CLB1000.
002700* 05/05/04 DLW TR0388 AGGREGATION TABLE SIZES DOUBLED.
002800*---------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-370.
003300 OBJECT-COMPUTER.  IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT MAINT-FILE-IN      ASSIGN TO MAINTIN
004000            FILE STATUS IS WS-MAINTIN-STATUS.
004100     SELECT MAINT-SUMMARY-IN   ASSIGN TO MSUMIN
004200            FILE STATUS IS WS-MSUMIN-STATUS.
004300     SELECT PARM-FILE          ASSIGN TO PARMFILE
004400            FILE STATUS IS WS-PARMFIL-STATUS.
004500     SELECT REPORT-FILE        ASSIGN TO RPTFILE
004600            FILE STATUS IS WS-RPTFILE-STATUS.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  MAINT-FILE-IN
005100     RECORDING MODE IS F
005200     RECORD CONTAINS 97 CHARACTERS.
005300 01  MAINT-IN-RECORD.
005400     05  MI-MAINT-ID              PIC 9(6).
005500     05  MI-ASSET-ID              PIC 9(6).
005600     05  MI-REPORTED-BY-USER-ID   PIC 9(6).
005700     05  MI-DESCRIPTION           PIC X(30).
005800     05  MI-STATUS                PIC X(12).
005900     05  MI-REPORTED-DATE         PIC 9(8).
006000     05  MI-SCHEDULED-DATE        PIC 9(8).
006100     05  MI-COMPLETED-DATE        PIC 9(8).
006200     05  MI-REQUESTED-STATUS      PIC X(12).
006300     05  MI-FILLER                PIC X(01).
006400
006500 FD  MAINT-SUMMARY-IN
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 38 CHARACTERS.
006800 01  MAINT-SUM-IN-RECORD.
006900     05  MS-BUCKET-DATE           PIC 9(8).
007000     05  MS-BUCKET-KEY            PIC X(12).
007100     05  MS-ACTIVITY-COUNT        PIC S9(7) COMP-3.
007200     05  MS-FILLER                PIC X(14).
007300
007400 FD  PARM-FILE
007500     RECORDING MODE IS F
007600     RECORD CONTAINS 80 CHARACTERS.
007700 01  PARM-IN-RECORD.
007800     05  PI-RUN-DATE              PIC 9(8).
007900     05  PI-WINDOW-FROM           PIC 9(8).
008000     05  PI-WINDOW-TO             PIC 9(8).
008100     05  PI-RETENTION-DAYS        PIC 9(3).
008200     05  PI-WARRANTY-LOOKAHEAD    PIC 9(3).
008300     05  PI-MAX-ATTEMPTS          PIC 9(2).
008400     05  PI-INITIAL-BACKOFF-MS    PIC 9(7).
008500     05  PI-BACKOFF-MULTIPLIER    PIC 9V99.
008600     05  PI-BATCH-SIZE            PIC 9(3).
008700     05  PI-FILLER                PIC X(35).
008800
008900 FD  REPORT-FILE
009000     RECORDING MODE IS F
009100     RECORD CONTAINS 132 CHARACTERS.
009200 01  REPORT-LINE                 PIC X(132).
009300
009400 WORKING-STORAGE SECTION.
009500 01  WS-FILE-STATUS-GROUP.
009600     05  WS-MAINTIN-STATUS        PIC X(02) VALUE SPACE.
009700     05  WS-MSUMIN-STATUS         PIC X(02) VALUE SPACE.
009800     05  WS-PARMFIL-STATUS        PIC X(02) VALUE SPACE.
009900     05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACE.
010000     05  FILLER                   PIC X(02) VALUE SPACES.
010100
010200 01  WS-EOF-SWITCHES.
010300     05  MAINTIN-EOF-SWITCH       PIC X(01) VALUE "N".
010400         88  MAINTIN-EOF                    VALUE "Y".
010500     05  MSUMIN-EOF-SWITCH        PIC X(01) VALUE "N".
010600         88  MSUMIN-EOF                     VALUE "Y".
010700     05  WS-CELL-FOUND-SWITCH     PIC X(01) VALUE "N".
010800         88  WS-CELL-FOUND                  VALUE "Y".
010900     05  FILLER                   PIC X(01) VALUE SPACE.
011000
011100 01  WS-PARM-FIELDS.
011200     05  WS-WINDOW-FROM           PIC 9(8) VALUE ZEROS.
011300     05  WS-WINDOW-TO             PIC 9(8) VALUE ZEROS.
011400     05  FILLER                   PIC X(02) VALUE SPACES.
011500 01  WS-WINDOW-FROM-X REDEFINES WS-WINDOW-FROM
011600                                  PIC X(8).
011700
011800 01  WS-COUNTERS                  COMP.
011900     05  WS-MAINT-READ            PIC S9(7) VALUE 0.
012000     05  WS-SRC-COUNT             PIC S9(5) VALUE 0.
012100     05  WS-SRC-X-SAVE            PIC S9(5) VALUE 0.
012200     05  WS-SUM-COUNT             PIC S9(5) VALUE 0.
012300     05  WS-SUM-X-SAVE            PIC S9(5) VALUE 0.
012400     05  WS-UNION-COUNT           PIC S9(5) VALUE 0.
012500     05  WS-DAY-FLAG-COUNT        PIC S9(5) VALUE 0.
012600     05  WS-LOOKUP-SRC-COUNT      PIC S9(7) VALUE 0.
012700     05  WS-LOOKUP-SUM-COUNT      PIC S9(7) VALUE 0.
012800     05  WS-MISMATCH-ROWS         PIC S9(7) VALUE 0.
012900     05  WS-MISMATCH-DAYS         PIC S9(7) VALUE 0.
013000     05  WS-ABS-DELTA             PIC S9(9) VALUE 0.
013100     05  FILLER                   PIC X(02) VALUE SPACES
013200                                  USAGE DISPLAY.
013300* WS-DELTA-TEMP IS A ONE-SHOT SCRATCH HOLDER FOR THE RAW
013400* SOURCE-MINUS-SUMMARY DELTA BEFORE 630 TAKES ITS ABSOLUTE
013500* VALUE - NOT A CONTROL TOTAL, SO IT IS KEPT OUT OF THE GROUP.
013600 77  WS-DELTA-TEMP                PIC S9(7) COMP VALUE 0.
013700
013800* SOURCE-OF-TRUTH AGGREGATION, BUILT FRESH FROM MAINT-FILE-IN.
013900 01  WS-SRC-TABLE.
014000     05  WS-SRC-ENTRY OCCURS 2500 TIMES
014100                                  INDEXED BY WS-SRC-X.
014200         10  SA-BUCKET-DATE       PIC 9(8).
014300         10  SA-BUCKET-KEY        PIC X(12).
014400         10  SA-ACTIVITY-COUNT    PIC S9(7) COMP-3.
014500 01  WS-SRC-TABLE-FLAT REDEFINES WS-SRC-TABLE.
014600     05  WS-SRC-DUMP-LINE OCCURS 2500 TIMES PIC X(22).
014700
014800* STORED-SUMMARY AGGREGATION, LOADED FROM MAINT-SUMMARY-IN.
014900 01  WS-SUM-TABLE.
015000     05  WS-SUM-ENTRY OCCURS 2500 TIMES
015100                                  INDEXED BY WS-SUM-X.
015200         10  SM-BUCKET-DATE       PIC 9(8).
015300         10  SM-BUCKET-KEY        PIC X(12).
015400         10  SM-ACTIVITY-COUNT    PIC S9(7) COMP-3.
015500 01  WS-SUM-TABLE-FLAT REDEFINES WS-SUM-TABLE.
015600     05  WS-SUM-DUMP-LINE OCCURS 2500 TIMES PIC X(22).
015700
015800* UNION OF EVERY (DATE,STATUS) CELL SEEN ON EITHER SIDE.
015900 01  WS-UNION-TABLE.
016000     05  WS-UNION-ENTRY OCCURS 2500 TIMES
016100                                  INDEXED BY WS-UNION-X.
016200         10  UN-BUCKET-DATE       PIC 9(8).
016300         10  UN-BUCKET-KEY        PIC X(12).
016400 01  WS-UNION-TABLE-FLAT REDEFINES WS-UNION-TABLE.
016500     05  WS-UNION-DUMP-LINE OCCURS 2500 TIMES PIC X(20).
016600
016700* DISTINCT CALENDAR DAYS ALREADY COUNTED INTO MISMATCH-DAYS.
016800 01  WS-DAY-FLAG-TABLE.
016900     05  WS-DAY-FLAG-ENTRY OCCURS 400 TIMES
017000                                  INDEXED BY WS-DAY-FLAG-X
017100                                  PIC 9(8).
017200
017300 01  WS-HDG-LINE-1.
017400     05  FILLER                   PIC X(45) VALUE
017500         "CLIMS BATCH CONTROL REPORT - DRIFT CHECK    ".
017600     05  FILLER                   PIC X(87) VALUE SPACES.
017700
017800 01  WS-DETAIL-LINE.
017900     05  WD-LABEL                 PIC X(20) VALUE SPACES.
018000     05  WD-MISMATCH-ROWS         PIC ZZZZZZ9 VALUE ZEROS.
018100     05  WD-MISMATCH-DAYS         PIC ZZZZZZ9 VALUE ZEROS.
018200     05  WD-ABS-DELTA             PIC ZZZZZZZZ9 VALUE ZEROS.
018300     05  FILLER                   PIC X(89) VALUE SPACES.
018400
018500 PROCEDURE DIVISION.
018600
018700 000-MAIN-PROCESS.
018800     PERFORM 050-INITIALIZE
018900         THRU 050-INITIALIZE-EXIT.
019000     PERFORM 300-BUILD-SOURCE-TABLE
019100         THRU 300-BUILD-SOURCE-TABLE-EXIT
019200         UNTIL MAINTIN-EOF.
019300     PERFORM 400-BUILD-SUMMARY-TABLE
019400         THRU 400-BUILD-SUMMARY-TABLE-EXIT
019500         UNTIL MSUMIN-EOF.
019600     PERFORM 500-BUILD-UNION-TABLE
019700         THRU 500-BUILD-UNION-TABLE-EXIT.
019800     PERFORM 600-COMPARE-UNION-CELLS
019900         THRU 600-COMPARE-UNION-CELLS-EXIT
020000         VARYING WS-UNION-X FROM 1 BY 1
020100         UNTIL WS-UNION-X > WS-UNION-COUNT.
020200     PERFORM 700-WRITE-DRIFT-REPORT
020300         THRU 700-WRITE-DRIFT-REPORT-EXIT.
020400     PERFORM 950-TERMINATE
020500         THRU 950-TERMINATE-EXIT.
020600     STOP RUN.
020700
020800***************************************************************
020900* OPENS ALL FILES AND READS THE PARAMETER RECORD.
021000***************************************************************
021100 050-INITIALIZE.
021200     OPEN INPUT  MAINT-FILE-IN
021300                 MAINT-SUMMARY-IN
021400                 PARM-FILE
021500          OUTPUT  REPORT-FILE.
021600     READ PARM-FILE INTO PARM-IN-RECORD
021700         AT END
021800             DISPLAY "CLB4000 - MISSING PARAMETER RECORD".
021900     MOVE PI-WINDOW-FROM TO WS-WINDOW-FROM.
022000     MOVE PI-WINDOW-TO TO WS-WINDOW-TO.
022100     MOVE WS-HDG-LINE-1 TO REPORT-LINE.
022200     WRITE REPORT-LINE.
022300 050-INITIALIZE-EXIT.
022400     EXIT.
022500
022600***************************************************************
022700* U6 - RE-AGGREGATES MAINTENANCE DETAIL FOR THE WINDOW, THE
022800* SAME WAY CLB3000 DOES, TO SERVE AS THE SOURCE OF TRUTH.
022900***************************************************************
023000 300-BUILD-SOURCE-TABLE.
023100     READ MAINT-FILE-IN INTO MAINT-IN-RECORD
023200         AT END
023300             SET MAINTIN-EOF TO TRUE.
023400     IF NOT MAINTIN-EOF
023500         ADD 1 TO WS-MAINT-READ
023600         IF MI-REPORTED-DATE >= WS-WINDOW-FROM AND
023700            MI-REPORTED-DATE <= WS-WINDOW-TO
023800             PERFORM 320-FIND-OR-ADD-SRC-CELL
023900                 THRU 320-FIND-OR-ADD-SRC-CELL-EXIT.
024000 300-BUILD-SOURCE-TABLE-EXIT.
024100     EXIT.
024200
024300 320-FIND-OR-ADD-SRC-CELL.
024400     SET WS-CELL-FOUND-SWITCH TO "N".
024500     SET WS-SRC-X TO 1.
024600     PERFORM 322-SCAN-SRC-CELL
024700         THRU 322-SCAN-SRC-CELL-EXIT
024800         UNTIL WS-SRC-X > WS-SRC-COUNT
024900            OR WS-CELL-FOUND.
025000     IF WS-CELL-FOUND
025100         ADD 1 TO SA-ACTIVITY-COUNT (WS-SRC-X-SAVE)
025200     ELSE
025300         ADD 1 TO WS-SRC-COUNT
025400         SET WS-SRC-X TO WS-SRC-COUNT
025500         MOVE MI-REPORTED-DATE TO SA-BUCKET-DATE (WS-SRC-X)
025600         MOVE MI-STATUS TO SA-BUCKET-KEY (WS-SRC-X)
025700         MOVE 1 TO SA-ACTIVITY-COUNT (WS-SRC-X).
025800 320-FIND-OR-ADD-SRC-CELL-EXIT.
025900     EXIT.
026000
026100 322-SCAN-SRC-CELL.
026200     IF SA-BUCKET-DATE (WS-SRC-X) = MI-REPORTED-DATE AND
026300        SA-BUCKET-KEY (WS-SRC-X) = MI-STATUS
026400         SET WS-CELL-FOUND-SWITCH TO "Y"
026500         SET WS-SRC-X-SAVE TO WS-SRC-X
026600     ELSE
026700         SET WS-SRC-X UP BY 1.
026800 322-SCAN-SRC-CELL-EXIT.
026900     EXIT.
027000
027100***************************************************************
027200* LOADS THE STORED MAINTENANCE SUMMARY FOR THE SAME WINDOW.
027300* A FIND-OR-ADD IS USED HERE TOO IN CASE THE STORED SUMMARY ITSELF
027400* CARRIES A DUPLICATE BUCKET FROM AN EARLIER, UNCLEAN RUN.
027500***************************************************************
027600 400-BUILD-SUMMARY-TABLE.
027700     READ MAINT-SUMMARY-IN INTO MAINT-SUM-IN-RECORD
027800         AT END
027900             SET MSUMIN-EOF TO TRUE.
028000     IF NOT MSUMIN-EOF
028100         IF MS-BUCKET-DATE >= WS-WINDOW-FROM AND
028200            MS-BUCKET-DATE <= WS-WINDOW-TO
028300             PERFORM 420-FIND-OR-ADD-SUM-CELL
028400                 THRU 420-FIND-OR-ADD-SUM-CELL-EXIT.
028500 400-BUILD-SUMMARY-TABLE-EXIT.
028600     EXIT.
028700
028800 420-FIND-OR-ADD-SUM-CELL.
028900     SET WS-CELL-FOUND-SWITCH TO "N".
029000     SET WS-SUM-X TO 1.
029100     PERFORM 422-SCAN-SUM-CELL
029200         THRU 422-SCAN-SUM-CELL-EXIT
029300         UNTIL WS-SUM-X > WS-SUM-COUNT
029400            OR WS-CELL-FOUND.
029500     IF WS-CELL-FOUND
029600         ADD MS-ACTIVITY-COUNT TO
029700             SM-ACTIVITY-COUNT (WS-SUM-X-SAVE)
029800     ELSE
029900         ADD 1 TO WS-SUM-COUNT
030000         SET WS-SUM-X TO WS-SUM-COUNT
030100         MOVE MS-BUCKET-DATE TO SM-BUCKET-DATE (WS-SUM-X)
030200         MOVE MS-BUCKET-KEY TO SM-BUCKET-KEY (WS-SUM-X)
030300         MOVE MS-ACTIVITY-COUNT TO SM-ACTIVITY-COUNT (WS-SUM-X).
030400 420-FIND-OR-ADD-SUM-CELL-EXIT.
030500     EXIT.
030600
030700 422-SCAN-SUM-CELL.
030800     IF SM-BUCKET-DATE (WS-SUM-X) = MS-BUCKET-DATE AND
030900        SM-BUCKET-KEY (WS-SUM-X) = MS-BUCKET-KEY
031000         SET WS-CELL-FOUND-SWITCH TO "Y"
031100         SET WS-SUM-X-SAVE TO WS-SUM-X
031200     ELSE
031300         SET WS-SUM-X UP BY 1.
031400 422-SCAN-SUM-CELL-EXIT.
031500     EXIT.
031600
031700***************************************************************
031800* UNIONS THE DISTINCT CELLS OF BOTH TABLES SO NEITHER SIDE'S
031900* BUCKETS CAN BE LEFT OUT OF THE COMPARISON.
032000***************************************************************
032100 500-BUILD-UNION-TABLE.
032200     PERFORM 510-SEED-UNION-FROM-SRC
032300         THRU 510-SEED-UNION-FROM-SRC-EXIT
032400         VARYING WS-SRC-X FROM 1 BY 1
032500         UNTIL WS-SRC-X > WS-SRC-COUNT.
032600     PERFORM 520-SEED-UNION-FROM-SUM
032700         THRU 520-SEED-UNION-FROM-SUM-EXIT
032800         VARYING WS-SUM-X FROM 1 BY 1
032900         UNTIL WS-SUM-X > WS-SUM-COUNT.
033000 500-BUILD-UNION-TABLE-EXIT.
033100     EXIT.
033200
033300 510-SEED-UNION-FROM-SRC.
033400     SET WS-CELL-FOUND-SWITCH TO "N".
033500     SET WS-UNION-X TO 1.
033600     PERFORM 532-SCAN-UNION-FOR-SRC
033700         THRU 532-SCAN-UNION-FOR-SRC-EXIT
033800         UNTIL WS-UNION-X > WS-UNION-COUNT
033900            OR WS-CELL-FOUND.
034000     IF NOT WS-CELL-FOUND
034100         ADD 1 TO WS-UNION-COUNT
034200         SET WS-UNION-X TO WS-UNION-COUNT
034300         MOVE SA-BUCKET-DATE (WS-SRC-X) TO
034400              UN-BUCKET-DATE (WS-UNION-X)
034500         MOVE SA-BUCKET-KEY (WS-SRC-X) TO
034600              UN-BUCKET-KEY (WS-UNION-X).
034700 510-SEED-UNION-FROM-SRC-EXIT.
034800     EXIT.
034900
035000 532-SCAN-UNION-FOR-SRC.
035100     IF UN-BUCKET-DATE (WS-UNION-X) = SA-BUCKET-DATE (WS-SRC-X)
035200        AND UN-BUCKET-KEY (WS-UNION-X) = SA-BUCKET-KEY (WS-SRC-X)
035300         SET WS-CELL-FOUND-SWITCH TO "Y"
035400     ELSE
035500         SET WS-UNION-X UP BY 1.
035600 532-SCAN-UNION-FOR-SRC-EXIT.
035700     EXIT.
035800
035900 520-SEED-UNION-FROM-SUM.
036000     SET WS-CELL-FOUND-SWITCH TO "N".
036100     SET WS-UNION-X TO 1.
036200     PERFORM 534-SCAN-UNION-FOR-SUM
036300         THRU 534-SCAN-UNION-FOR-SUM-EXIT
036400         UNTIL WS-UNION-X > WS-UNION-COUNT
036500            OR WS-CELL-FOUND.
036600     IF NOT WS-CELL-FOUND
036700         ADD 1 TO WS-UNION-COUNT
036800         SET WS-UNION-X TO WS-UNION-COUNT
036900         MOVE SM-BUCKET-DATE (WS-SUM-X) TO
037000              UN-BUCKET-DATE (WS-UNION-X)
037100         MOVE SM-BUCKET-KEY (WS-SUM-X) TO
037200              UN-BUCKET-KEY (WS-UNION-X).
037300 520-SEED-UNION-FROM-SUM-EXIT.
037400     EXIT.
037500
037600 534-SCAN-UNION-FOR-SUM.
037700     IF UN-BUCKET-DATE (WS-UNION-X) = SM-BUCKET-DATE (WS-SUM-X)
037800        AND UN-BUCKET-KEY (WS-UNION-X) = SM-BUCKET-KEY (WS-SUM-X)
037900         SET WS-CELL-FOUND-SWITCH TO "Y"
038000     ELSE
038100         SET WS-UNION-X UP BY 1.
038200 534-SCAN-UNION-FOR-SUM-EXIT.
038300     EXIT.
038400
038500***************************************************************
038600* FOR EACH UNION CELL, LOOKS UP BOTH SIDES' COUNTS (ZERO IF A
038700* SIDE HAS NO ROW FOR THAT CELL) AND ACCUMULATES THE THREE
038800* DRIFT TOTALS.
038900***************************************************************
039000 600-COMPARE-UNION-CELLS.
039100     PERFORM 610-LOOKUP-SRC-COUNT
039200         THRU 610-LOOKUP-SRC-COUNT-EXIT.
039300     PERFORM 620-LOOKUP-SUM-COUNT
039400         THRU 620-LOOKUP-SUM-COUNT-EXIT.
039500     IF WS-LOOKUP-SRC-COUNT NOT = WS-LOOKUP-SUM-COUNT
039600         PERFORM 614-RECORD-MISMATCH
039700             THRU 614-RECORD-MISMATCH-EXIT.
039800 600-COMPARE-UNION-CELLS-EXIT.
039900     EXIT.
040000
040100***************************************************************
040200* ACCUMULATES THE MISMATCH-ROWS/ABS-DELTA TOTALS AND MARKS THE
040300* CALENDAR DAY FOR ONE MISMATCHING CELL.  KEPT AS ITS OWN
040400* PARAGRAPH SO THE SIGN-TEST BELOW DOES NOT NEST INSIDE 600'S
040500* IF AND LEAVE LATER STATEMENTS STRANDED IN THE WRONG BRANCH.
040600***************************************************************
040700 614-RECORD-MISMATCH.
040800     ADD 1 TO WS-MISMATCH-ROWS.
040900     COMPUTE WS-DELTA-TEMP =
041000         WS-LOOKUP-SRC-COUNT - WS-LOOKUP-SUM-COUNT.
041100     IF WS-DELTA-TEMP < 0
041200         MULTIPLY WS-DELTA-TEMP BY -1.
041300     ADD WS-DELTA-TEMP TO WS-ABS-DELTA.
041400     PERFORM 630-MARK-MISMATCH-DAY
041500         THRU 630-MARK-MISMATCH-DAY-EXIT.
041600 614-RECORD-MISMATCH-EXIT.
041700     EXIT.
041800
041900 610-LOOKUP-SRC-COUNT.
042000     MOVE 0 TO WS-LOOKUP-SRC-COUNT.
042100     SET WS-CELL-FOUND-SWITCH TO "N".
042200     SET WS-SRC-X TO 1.
042300     PERFORM 612-SCAN-SRC-FOR-UNION
042400         THRU 612-SCAN-SRC-FOR-UNION-EXIT
042500         UNTIL WS-SRC-X > WS-SRC-COUNT
042600            OR WS-CELL-FOUND.
042700     IF WS-CELL-FOUND
042800         MOVE SA-ACTIVITY-COUNT (WS-SRC-X-SAVE) TO
042900              WS-LOOKUP-SRC-COUNT.
043000 610-LOOKUP-SRC-COUNT-EXIT.
043100     EXIT.
043200
043300 612-SCAN-SRC-FOR-UNION.
043400     IF SA-BUCKET-DATE (WS-SRC-X) = UN-BUCKET-DATE (WS-UNION-X)
043500        AND SA-BUCKET-KEY (WS-SRC-X) = UN-BUCKET-KEY (WS-UNION-X)
043600         SET WS-CELL-FOUND-SWITCH TO "Y"
043700         SET WS-SRC-X-SAVE TO WS-SRC-X
043800     ELSE
043900         SET WS-SRC-X UP BY 1.
044000 612-SCAN-SRC-FOR-UNION-EXIT.
044100     EXIT.
044200
044300 620-LOOKUP-SUM-COUNT.
044400     MOVE 0 TO WS-LOOKUP-SUM-COUNT.
044500     SET WS-CELL-FOUND-SWITCH TO "N".
044600     SET WS-SUM-X TO 1.
044700     PERFORM 622-SCAN-SUM-FOR-UNION
044800         THRU 622-SCAN-SUM-FOR-UNION-EXIT
044900         UNTIL WS-SUM-X > WS-SUM-COUNT
045000            OR WS-CELL-FOUND.
045100     IF WS-CELL-FOUND
045200         MOVE SM-ACTIVITY-COUNT (WS-SUM-X-SAVE) TO
045300              WS-LOOKUP-SUM-COUNT.
045400 620-LOOKUP-SUM-COUNT-EXIT.
045500     EXIT.
045600
045700 622-SCAN-SUM-FOR-UNION.
045800     IF SM-BUCKET-DATE (WS-SUM-X) = UN-BUCKET-DATE (WS-UNION-X)
045900        AND SM-BUCKET-KEY (WS-SUM-X) = UN-BUCKET-KEY (WS-UNION-X)
046000         SET WS-CELL-FOUND-SWITCH TO "Y"
046100         SET WS-SUM-X-SAVE TO WS-SUM-X
046200     ELSE
046300         SET WS-SUM-X UP BY 1.
046400 622-SCAN-SUM-FOR-UNION-EXIT.
046500     EXIT.
046600
046700***************************************************************
046800* BUMPS MISMATCH-DAYS THE FIRST TIME (ONLY) A GIVEN CALENDAR
046900* DAY SHOWS A MISMATCHING CELL.
047000***************************************************************
047100 630-MARK-MISMATCH-DAY.
047200     SET WS-CELL-FOUND-SWITCH TO "N".
047300     SET WS-DAY-FLAG-X TO 1.
047400     PERFORM 632-SCAN-DAY-FLAG
047500         THRU 632-SCAN-DAY-FLAG-EXIT
047600         UNTIL WS-DAY-FLAG-X > WS-DAY-FLAG-COUNT
047700            OR WS-CELL-FOUND.
047800     IF NOT WS-CELL-FOUND
047900         ADD 1 TO WS-DAY-FLAG-COUNT
048000         SET WS-DAY-FLAG-X TO WS-DAY-FLAG-COUNT
048100         MOVE UN-BUCKET-DATE (WS-UNION-X) TO
048200              WS-DAY-FLAG-ENTRY (WS-DAY-FLAG-X)
048300         ADD 1 TO WS-MISMATCH-DAYS.
048400 630-MARK-MISMATCH-DAY-EXIT.
048500     EXIT.
048600
048700 632-SCAN-DAY-FLAG.
048800     IF WS-DAY-FLAG-ENTRY (WS-DAY-FLAG-X) =
048900        UN-BUCKET-DATE (WS-UNION-X)
049000         SET WS-CELL-FOUND-SWITCH TO "Y"
049100     ELSE
049200         SET WS-DAY-FLAG-X UP BY 1.
049300 632-SCAN-DAY-FLAG-EXIT.
049400     EXIT.
049500
049600***************************************************************
049700* WRITES THE DRIFT-CHECK SECTION OF THE BATCH CONTROL REPORT.
049800***************************************************************
049900 700-WRITE-DRIFT-REPORT.
050000     MOVE SPACES TO WS-DETAIL-LINE.
050100     MOVE "DRIFT CHECK         " TO WD-LABEL.
050200     MOVE WS-MISMATCH-ROWS TO WD-MISMATCH-ROWS.
050300     MOVE WS-MISMATCH-DAYS TO WD-MISMATCH-DAYS.
050400     MOVE WS-ABS-DELTA TO WD-ABS-DELTA.
050500     MOVE WS-DETAIL-LINE TO REPORT-LINE.
050600     WRITE REPORT-LINE.
050700 700-WRITE-DRIFT-REPORT-EXIT.
050800     EXIT.
050900
051000***************************************************************
051100* CLOSES ALL FILES AND ENDS THE STEP.
051200***************************************************************
051300 950-TERMINATE.
051400     CLOSE MAINT-FILE-IN
051500           MAINT-SUMMARY-IN
051600           PARM-FILE
051700           REPORT-FILE.
051800 950-TERMINATE-EXIT.
051900     EXIT.
