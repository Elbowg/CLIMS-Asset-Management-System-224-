000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLB6000.
000300 AUTHOR.        D WALSH.
000400 INSTALLATION.  CORPORATE IT ASSET MGMT - BATCH CENTER.
000500 DATE-WRITTEN.  03/21/01.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900***************************************************************
001000* PROGRAM......: CLB6000
001100* TITLE........: OUTBOX EVENT DISPATCHER
001200* FUNCTION.....: WORKS THE EVENT OUTBOX - SENDS EVERY NEW OR
001300*                DUE-RETRY EVENT, UP TO THE BATCH-SIZE LIMIT ON
001400*                THE PARAMETER RECORD, TO ITS REGISTERED
001500*                HANDLER.  UNKNOWN EVENT TYPES AND EXHAUSTED
001600*                RETRIES ARE FAILED OUT; EVERYTHING ELSE GETS
001700*                AN EXPONENTIAL BACKOFF AND WAITS ITS TURN.
001800***************************************************************
001900* CHANGE LOG
002000*---------------------------------------------------------------
002100* 03/21/01 DLW ORIG   INITIAL WRITE - ASSETCREATED HANDLER ONLY.
002200* 08/02/01 DLW TR0312 BATCH-SIZE CAP ADDED PER PARAMETER RECORD.
002300* 07/22/02 KMP TR0340 CONTROL TOTALS STANDARDIZED W/ CLB1000.
002400* 05/05/04 DLW TR0388 MISSING-HANDLER COUNT SPLIT FROM DEAD.
002500* 10/02/06 DLW TR0511 BACKOFF-AMOUNT COMPUTE HAD NO ROUNDED -
002600*                     FRACTIONAL MS FROM THE MULTIPLIER WERE
002700*                     TRUNCATED INSTEAD OF ROUNDED HALF-UP.
002800*---------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-370.
003300 OBJECT-COMPUTER.  IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT OUTBOX-FILE-IN     ASSIGN TO OBOXIN
004000            FILE STATUS IS WS-OBOXIN-STATUS.
004100     SELECT OUTBOX-FILE-OUT    ASSIGN TO OBOXOUT
004200            FILE STATUS IS WS-OBOXOT-STATUS.
004300     SELECT PARM-FILE          ASSIGN TO PARMFILE
004400            FILE STATUS IS WS-PARMFIL-STATUS.
004500     SELECT REPORT-FILE        ASSIGN TO RPTFILE
004600            FILE STATUS IS WS-RPTFILE-STATUS.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  OUTBOX-FILE-IN
005100     RECORDING MODE IS F
005200     RECORD CONTAINS 120 CHARACTERS.
005300 01  OUTBOX-IN-RECORD.
005400     05  OI-EVENT-ID              PIC 9(6).
005500     05  OI-AGGREGATE-TYPE        PIC X(12).
005600     05  OI-AGGREGATE-ID          PIC 9(6).
005700     05  OI-EVENT-TYPE            PIC X(15).
005800     05  OI-STATUS                PIC X(06).
005900     05  OI-ATTEMPT-COUNT         PIC 9(2).
006000     05  OI-NEXT-ATTEMPT-AT       PIC 9(14).
006100     05  OI-PAYLOAD               PIC X(40).
006200     05  OI-FILLER                PIC X(19).
006300
006400 FD  OUTBOX-FILE-OUT
006500     RECORDING MODE IS F
006600     RECORD CONTAINS 120 CHARACTERS.
006700 01  OUTBOX-OUT-RECORD.
006800     05  OT-EVENT-ID              PIC 9(6).
006900     05  OT-AGGREGATE-TYPE        PIC X(12).
007000     05  OT-AGGREGATE-ID          PIC 9(6).
007100     05  OT-EVENT-TYPE            PIC X(15).
007200     05  OT-STATUS                PIC X(06).
007300     05  OT-ATTEMPT-COUNT         PIC 9(2).
007400     05  OT-NEXT-ATTEMPT-AT       PIC 9(14).
007500     05  OT-PAYLOAD               PIC X(40).
007600     05  OT-FILLER                PIC X(19).
007700
007800 FD  PARM-FILE
007900     RECORDING MODE IS F
008000     RECORD CONTAINS 80 CHARACTERS.
008100 01  PARM-IN-RECORD.
008200     05  PI-RUN-DATE              PIC 9(8).
008300     05  PI-WINDOW-FROM           PIC 9(8).
008400     05  PI-WINDOW-TO             PIC 9(8).
008500     05  PI-RETENTION-DAYS        PIC 9(3).
008600     05  PI-WARRANTY-LOOKAHEAD    PIC 9(3).
008700     05  PI-MAX-ATTEMPTS          PIC 9(2).
008800     05  PI-INITIAL-BACKOFF-MS    PIC 9(7).
008900     05  PI-BACKOFF-MULTIPLIER    PIC 9V99.
009000     05  PI-BATCH-SIZE            PIC 9(3).
009100     05  PI-FILLER                PIC X(35).
009200
009300 FD  REPORT-FILE
009400     RECORDING MODE IS F
009500     RECORD CONTAINS 132 CHARACTERS.
009600 01  REPORT-LINE                 PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900 01  WS-FILE-STATUS-GROUP.
010000     05  WS-OBOXIN-STATUS         PIC X(02) VALUE SPACE.
010100     05  WS-OBOXOT-STATUS         PIC X(02) VALUE SPACE.
010200     05  WS-PARMFIL-STATUS        PIC X(02) VALUE SPACE.
010300     05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACE.
010400     05  FILLER                   PIC X(02) VALUE SPACES.
010500
010600 01  WS-EOF-SWITCHES.
010700     05  OBOXIN-EOF-SWITCH        PIC X(01) VALUE "N".
010800         88  OBOXIN-EOF                     VALUE "Y".
010900     05  WS-ELIGIBLE-SWITCH       PIC X(01) VALUE "N".
011000         88  WS-ELIGIBLE                    VALUE "Y".
011100     05  WS-POISON-FOUND-SWITCH   PIC X(01) VALUE "N".
011200         88  WS-POISON-FOUND                VALUE "Y".
011300     05  FILLER                   PIC X(01) VALUE SPACE.
011400
011500 01  WS-PARM-FIELDS.
011600     05  WS-RUN-DATE              PIC 9(8) VALUE ZEROS.
011700     05  FILLER                   PIC X(02) VALUE SPACES.
011800
011900 01  WS-NOW-TIMESTAMP             PIC 9(14) VALUE ZEROS.
012000 01  WS-NOW-BREAKDOWN REDEFINES WS-NOW-TIMESTAMP.
012100     05  WS-NOW-DATE-PART         PIC 9(8).
012200     05  WS-NOW-TIME-PART         PIC 9(6).
012300
012400* WORKING COPY OF THE CURRENT EVENT - PROCESSED HERE, THEN
012500* COPIED BACK TO THE OUTPUT RECORD BY 390-WRITE-OUTBOX-RECORD.
012600 01  WS-OUTBOX-WORK.
012700     05  OB-EVENT-ID              PIC 9(6).
012800     05  OB-AGGREGATE-TYPE        PIC X(12).
012900     05  OB-AGGREGATE-ID          PIC 9(6).
013000     05  OB-EVENT-TYPE            PIC X(15).
013100     05  OB-STATUS                PIC X(06).
013200     05  OB-ATTEMPT-COUNT         PIC 9(2).
013300     05  OB-NEXT-ATTEMPT-AT       PIC 9(14).
013400     05  OB-PAYLOAD               PIC X(40).
013500     05  FILLER                   PIC X(04) VALUE SPACES.
013600 01  WS-OUTBOX-WORK-FLAT REDEFINES WS-OUTBOX-WORK.
013700     05  WS-OUTBOX-DUMP-LINE      PIC X(100).
013800
013900 01  WS-NEXT-ATTEMPT-VIEW REDEFINES OB-NEXT-ATTEMPT-AT
014000                              IN WS-OUTBOX-WORK.
014100     05  WS-NA-DATE-PART          PIC 9(8).
014200     05  WS-NA-TIME-PART          PIC 9(6).
014300
014400 01  WS-COUNTERS                  COMP.
014500     05  WS-BATCH-PROCESSED       PIC S9(5) VALUE 0.
014600     05  WS-ATTEMPTED             PIC S9(7) VALUE 0.
014700     05  WS-SENT                  PIC S9(7) VALUE 0.
014800     05  WS-RETRIED               PIC S9(7) VALUE 0.
014900     05  WS-DEAD-LETTERED         PIC S9(7) VALUE 0.
015000     05  WS-MISSING-HANDLER       PIC S9(7) VALUE 0.
015100     05  WS-POISON-TALLY          PIC S9(3) VALUE 0.
015200     05  WS-BACKOFF-AMOUNT        PIC S9(9) VALUE 0.
015300     05  FILLER                   PIC X(02) VALUE SPACES
015400                                  USAGE DISPLAY.
015500* WS-PREV-ATTEMPTS HOLDS THE PRIOR ATTEMPT COUNT JUST LONG
015600* ENOUGH TO DRIVE THE BACKOFF-FACTOR TIMES LOOP BELOW - IT IS
015700* NOT A CONTROL TOTAL AND IS KEPT OUT OF THE GROUP ABOVE.
015800 77  WS-PREV-ATTEMPTS             PIC S9(3) COMP VALUE 0.
015900
016000 01  WS-BACKOFF-FACTOR            PIC 9(5)V99 VALUE 1.00.
016100
016200 01  WS-HDG-LINE-1.
016300     05  FILLER                   PIC X(45) VALUE
016400         "CLIMS BATCH CONTROL REPORT - OUTBOX DISPATCH".
016500     05  FILLER                   PIC X(87) VALUE SPACES.
016600
016700 01  WS-DETAIL-LINE.
016800     05  WD-LABEL                 PIC X(20) VALUE SPACES.
016900     05  WD-EVENT-ID              PIC 9(6)  VALUE ZEROS.
017000     05  WD-EVENT-TYPE            PIC X(15) VALUE SPACES.
017100     05  WD-OUTCOME               PIC X(10) VALUE SPACES.
017200     05  FILLER                   PIC X(81) VALUE SPACES.
017300
017400 01  WS-TOTALS-LINE.
017500     05  WT-LABEL                 PIC X(20) VALUE SPACES.
017600     05  WT-ATTEMPTED             PIC ZZZZZZ9 VALUE ZEROS.
017700     05  WT-SENT                  PIC ZZZZZZ9 VALUE ZEROS.
017800     05  WT-RETRIED               PIC ZZZZZZ9 VALUE ZEROS.
017900     05  WT-DEAD                  PIC ZZZZZZ9 VALUE ZEROS.
018000     05  WT-MISSING               PIC ZZZZZZ9 VALUE ZEROS.
018100     05  FILLER                   PIC X(77) VALUE SPACES.
018200
018300 PROCEDURE DIVISION.
018400
018500 000-MAIN-PROCESS.
018600     PERFORM 050-INITIALIZE
018700         THRU 050-INITIALIZE-EXIT.
018800     PERFORM 300-PROCESS-OUTBOX-EVENT
018900         THRU 300-PROCESS-OUTBOX-EVENT-EXIT
019000         UNTIL OBOXIN-EOF.
019100     PERFORM 900-WRITE-CONTROL-REPORT
019200         THRU 900-WRITE-CONTROL-REPORT-EXIT.
019300     PERFORM 950-TERMINATE
019400         THRU 950-TERMINATE-EXIT.
019500     STOP RUN.
019600
019700***************************************************************
019800* OPENS ALL FILES, READS THE PARAMETER RECORD, AND BUILDS THE
019900* "NOW" TIMESTAMP FROM RUN-DATE (TIME PORTION TAKEN AS MIDNIGHT
020000* SINCE THE PARAMETER RECORD CARRIES NO CLOCK TIME).
020100***************************************************************
020200 050-INITIALIZE.
020300     OPEN INPUT  OUTBOX-FILE-IN
020400                 PARM-FILE
020500          OUTPUT  OUTBOX-FILE-OUT
020600                  REPORT-FILE.
020700     READ PARM-FILE INTO PARM-IN-RECORD
020800         AT END
020900             DISPLAY "CLB6000 - MISSING PARAMETER RECORD".
021000     MOVE PI-RUN-DATE TO WS-RUN-DATE.
021100     MOVE PI-RUN-DATE TO WS-NOW-DATE-PART.
021200     MOVE 0 TO WS-NOW-TIME-PART.
021300     MOVE WS-HDG-LINE-1 TO REPORT-LINE.
021400     WRITE REPORT-LINE.
021500 050-INITIALIZE-EXIT.
021600     EXIT.
021700
021800***************************************************************
021900* U8 - READS ONE OUTBOX RECORD AND HANDS IT TO 310 IF IT IS
022000* STILL IN PLAY; EVERY RECORD IS WRITTEN BACK REGARDLESS.
022100***************************************************************
022200 300-PROCESS-OUTBOX-EVENT.
022300     READ OUTBOX-FILE-IN INTO OUTBOX-IN-RECORD
022400         AT END
022500             SET OBOXIN-EOF TO TRUE.
022600     IF NOT OBOXIN-EOF
022700         PERFORM 310-HANDLE-OUTBOX-RECORD
022800             THRU 310-HANDLE-OUTBOX-RECORD-EXIT.
022900 300-PROCESS-OUTBOX-EVENT-EXIT.
023000     EXIT.
023100
023200 310-HANDLE-OUTBOX-RECORD.
023300     MOVE OI-EVENT-ID TO OB-EVENT-ID.
023400     MOVE OI-AGGREGATE-TYPE TO OB-AGGREGATE-TYPE.
023500     MOVE OI-AGGREGATE-ID TO OB-AGGREGATE-ID.
023600     MOVE OI-EVENT-TYPE TO OB-EVENT-TYPE.
023700     MOVE OI-STATUS TO OB-STATUS.
023800     MOVE OI-ATTEMPT-COUNT TO OB-ATTEMPT-COUNT.
023900     MOVE OI-NEXT-ATTEMPT-AT TO OB-NEXT-ATTEMPT-AT.
024000     MOVE OI-PAYLOAD TO OB-PAYLOAD.
024100     PERFORM 320-CHECK-ELIGIBLE
024200         THRU 320-CHECK-ELIGIBLE-EXIT.
024300     IF WS-ELIGIBLE
024400         ADD 1 TO WS-BATCH-PROCESSED
024500         ADD 1 TO WS-ATTEMPTED
024600         PERFORM 400-DISPATCH-EVENT
024700             THRU 400-DISPATCH-EVENT-EXIT.
024800     PERFORM 390-WRITE-OUTBOX-RECORD
024900         THRU 390-WRITE-OUTBOX-RECORD-EXIT.
025000 310-HANDLE-OUTBOX-RECORD-EXIT.
025100     EXIT.
025200
025300***************************************************************
025400* A RECORD IS ELIGIBLE WHEN THE BATCH-SIZE CAP IS NOT YET
025500* REACHED AND IT IS EITHER NEW OR A DUE RETRY.
025600***************************************************************
025700 320-CHECK-ELIGIBLE.
025800     SET WS-ELIGIBLE-SWITCH TO "N".
025900     IF WS-BATCH-PROCESSED < PI-BATCH-SIZE
026000         PERFORM 322-CHECK-STATUS-DUE
026100             THRU 322-CHECK-STATUS-DUE-EXIT.
026200 320-CHECK-ELIGIBLE-EXIT.
026300     EXIT.
026400
026500 322-CHECK-STATUS-DUE.
026600     IF OB-STATUS = "NEW   "
026700         SET WS-ELIGIBLE-SWITCH TO "Y"
026800     ELSE
026900         IF OB-STATUS = "RETRY "
027000             PERFORM 324-CHECK-RETRY-DUE
027100                 THRU 324-CHECK-RETRY-DUE-EXIT.
027200 322-CHECK-STATUS-DUE-EXIT.
027300     EXIT.
027400
027500 324-CHECK-RETRY-DUE.
027600     IF OB-NEXT-ATTEMPT-AT <= WS-NOW-TIMESTAMP
027700         SET WS-ELIGIBLE-SWITCH TO "Y".
027800 324-CHECK-RETRY-DUE-EXIT.
027900     EXIT.
028000
028100***************************************************************
028200* DISPATCHES A SELECTED EVENT TO ITS HANDLER, OR FAILS IT
028300* IMMEDIATELY WHEN NO HANDLER IS REGISTERED FOR ITS TYPE.
028400* ASSETCREATED IS THE ONLY TYPE WITH A HANDLER ON FILE.
028500***************************************************************
028600 400-DISPATCH-EVENT.
028700     IF OB-EVENT-TYPE = "ASSETCREATED   "
028800         PERFORM 420-DISPATCH-KNOWN-TYPE
028900             THRU 420-DISPATCH-KNOWN-TYPE-EXIT
029000     ELSE
029100         PERFORM 480-MARK-MISSING-HANDLER
029200             THRU 480-MARK-MISSING-HANDLER-EXIT.
029300 400-DISPATCH-EVENT-EXIT.
029400     EXIT.
029500
029600***************************************************************
029700* A POISON-PAYLOAD MARKER SIMULATES A HANDLER FAILURE FOR
029800* BATCH TESTING PURPOSES.
029900***************************************************************
030000 420-DISPATCH-KNOWN-TYPE.
030100     PERFORM 422-CHECK-POISON-PAYLOAD
030200         THRU 422-CHECK-POISON-PAYLOAD-EXIT.
030300     IF WS-POISON-FOUND
030400         PERFORM 440-HANDLE-FAILURE
030500             THRU 440-HANDLE-FAILURE-EXIT
030600     ELSE
030700         PERFORM 460-MARK-SENT
030800             THRU 460-MARK-SENT-EXIT.
030900 420-DISPATCH-KNOWN-TYPE-EXIT.
031000     EXIT.
031100
031200 422-CHECK-POISON-PAYLOAD.
031300     SET WS-POISON-FOUND-SWITCH TO "N".
031400     MOVE 0 TO WS-POISON-TALLY.
031500     INSPECT OB-PAYLOAD TALLYING WS-POISON-TALLY
031600         FOR ALL "POISON".
031700     IF WS-POISON-TALLY > 0
031800         SET WS-POISON-FOUND-SWITCH TO "Y".
031900 422-CHECK-POISON-PAYLOAD-EXIT.
032000     EXIT.
032100
032200***************************************************************
032300* A FAILED HANDLER EITHER GOES TO THE DEAD-LETTER PILE (MAX
032400* ATTEMPTS REACHED) OR IS GIVEN AN EXPONENTIAL BACKOFF RETRY.
032500***************************************************************
032600 440-HANDLE-FAILURE.
032700     ADD 1 TO OB-ATTEMPT-COUNT.
032800     IF OB-ATTEMPT-COUNT >= PI-MAX-ATTEMPTS
032900         PERFORM 442-DEAD-LETTER-EVENT
033000             THRU 442-DEAD-LETTER-EVENT-EXIT
033100     ELSE
033200         PERFORM 444-SCHEDULE-RETRY
033300             THRU 444-SCHEDULE-RETRY-EXIT.
033400 440-HANDLE-FAILURE-EXIT.
033500     EXIT.
033600
033700 442-DEAD-LETTER-EVENT.
033800     MOVE "FAILED" TO OB-STATUS.
033900     PERFORM 465-WRITE-DISPATCH-LINE
034000         THRU 465-WRITE-DISPATCH-LINE-EXIT.
034100     ADD 1 TO WS-DEAD-LETTERED.
034200 442-DEAD-LETTER-EVENT-EXIT.
034300     EXIT.
034400
034500 444-SCHEDULE-RETRY.
034600     MOVE "RETRY " TO OB-STATUS.
034700     PERFORM 450-CALC-NEXT-ATTEMPT
034800         THRU 450-CALC-NEXT-ATTEMPT-EXIT.
034900     PERFORM 465-WRITE-DISPATCH-LINE
035000         THRU 465-WRITE-DISPATCH-LINE-EXIT.
035100     ADD 1 TO WS-RETRIED.
035200 444-SCHEDULE-RETRY-EXIT.
035300     EXIT.
035400
035500***************************************************************
035600* NEXT-ATTEMPT-AT = NOW + INITIAL-BACKOFF-MS * MULTIPLIER RAISED
035700* TO THE PREVIOUS ATTEMPT COUNT.  THE POWER IS BUILT BY REPEATED
035800* MULTIPLICATION SINCE THIS SHOP'S COMPILER HAS NO EXPONENT
035900* INTRINSIC.  BACKOFF-AMOUNT IS ROUNDED HALF-UP TO A WHOLE
036000* MILLISECOND (TR0511) BEFORE IT IS ADDED TO NOW-TIMESTAMP.
036100***************************************************************
036200 450-CALC-NEXT-ATTEMPT.
036300     MOVE 1.00 TO WS-BACKOFF-FACTOR.
036400     COMPUTE WS-PREV-ATTEMPTS = OB-ATTEMPT-COUNT - 1.
036500     PERFORM 452-APPLY-MULTIPLIER
036600         THRU 452-APPLY-MULTIPLIER-EXIT
036700         WS-PREV-ATTEMPTS TIMES.
036800     COMPUTE WS-BACKOFF-AMOUNT ROUNDED =
036900         PI-INITIAL-BACKOFF-MS * WS-BACKOFF-FACTOR.
037000     COMPUTE OB-NEXT-ATTEMPT-AT =
037100         WS-NOW-TIMESTAMP + WS-BACKOFF-AMOUNT.
037200 450-CALC-NEXT-ATTEMPT-EXIT.
037300     EXIT.
037400
037500 452-APPLY-MULTIPLIER.
037600     COMPUTE WS-BACKOFF-FACTOR ROUNDED =
037700         WS-BACKOFF-FACTOR * PI-BACKOFF-MULTIPLIER.
037800 452-APPLY-MULTIPLIER-EXIT.
037900     EXIT.
038000
038100 460-MARK-SENT.
038200     MOVE "SENT  " TO OB-STATUS.
038300     MOVE 0 TO OB-NEXT-ATTEMPT-AT.
038400     PERFORM 465-WRITE-DISPATCH-LINE
038500         THRU 465-WRITE-DISPATCH-LINE-EXIT.
038600     ADD 1 TO WS-SENT.
038700 460-MARK-SENT-EXIT.
038800     EXIT.
038900
039000 465-WRITE-DISPATCH-LINE.
039100     MOVE SPACES TO WS-DETAIL-LINE.
039200     MOVE "OUTBOX EVENT        " TO WD-LABEL.
039300     MOVE OB-EVENT-ID TO WD-EVENT-ID.
039400     MOVE OB-EVENT-TYPE TO WD-EVENT-TYPE.
039500     MOVE OB-STATUS TO WD-OUTCOME.
039600     MOVE WS-DETAIL-LINE TO REPORT-LINE.
039700     WRITE REPORT-LINE.
039800 465-WRITE-DISPATCH-LINE-EXIT.
039900     EXIT.
040000
040100 480-MARK-MISSING-HANDLER.
040200     ADD 1 TO OB-ATTEMPT-COUNT.
040300     MOVE "FAILED" TO OB-STATUS.
040400     PERFORM 465-WRITE-DISPATCH-LINE
040500         THRU 465-WRITE-DISPATCH-LINE-EXIT.
040600     ADD 1 TO WS-MISSING-HANDLER.
040700 480-MARK-MISSING-HANDLER-EXIT.
040800     EXIT.
040900
041000***************************************************************
041100* COPIES THE WORKING RECORD TO THE OUTPUT FD AND WRITES IT,
041200* WHETHER OR NOT IT WAS SELECTED FOR DISPATCH THIS RUN.
041300***************************************************************
041400 390-WRITE-OUTBOX-RECORD.
041500     MOVE OB-EVENT-ID TO OT-EVENT-ID.
041600     MOVE OB-AGGREGATE-TYPE TO OT-AGGREGATE-TYPE.
041700     MOVE OB-AGGREGATE-ID TO OT-AGGREGATE-ID.
041800     MOVE OB-EVENT-TYPE TO OT-EVENT-TYPE.
041900     MOVE OB-STATUS TO OT-STATUS.
042000     MOVE OB-ATTEMPT-COUNT TO OT-ATTEMPT-COUNT.
042100     MOVE OB-NEXT-ATTEMPT-AT TO OT-NEXT-ATTEMPT-AT.
042200     MOVE OB-PAYLOAD TO OT-PAYLOAD.
042300     WRITE OUTBOX-OUT-RECORD.
042400 390-WRITE-OUTBOX-RECORD-EXIT.
042500     EXIT.
042600
042700***************************************************************
042800* WRITES THE OUTBOX-DISPATCH SECTION OF THE BATCH CONTROL
042900* REPORT.
043000***************************************************************
043100 900-WRITE-CONTROL-REPORT.
043200     MOVE SPACES TO WS-TOTALS-LINE.
043300     MOVE "OUTBOX DISPATCH      " TO WT-LABEL.
043400     MOVE WS-ATTEMPTED TO WT-ATTEMPTED.
043500     MOVE WS-SENT TO WT-SENT.
043600     MOVE WS-RETRIED TO WT-RETRIED.
043700     MOVE WS-DEAD-LETTERED TO WT-DEAD.
043800     MOVE WS-MISSING-HANDLER TO WT-MISSING.
043900     MOVE WS-TOTALS-LINE TO REPORT-LINE.
044000     WRITE REPORT-LINE.
044100 900-WRITE-CONTROL-REPORT-EXIT.
044200     EXIT.
044300
044400***************************************************************
044500* CLOSES ALL FILES AND ENDS THE STEP.
044600***************************************************************
044700 950-TERMINATE.
044800     CLOSE OUTBOX-FILE-IN
044900           PARM-FILE
045000           OUTBOX-FILE-OUT
045100           REPORT-FILE.
045200 950-TERMINATE-EXIT.
045300     EXIT.
