000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLB7000.
000300 AUTHOR.        R HOLLOWAY.
000400 INSTALLATION.  CORPORATE IT ASSET MGMT - BATCH CENTER.
000500 DATE-WRITTEN.  11/14/93.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900***************************************************************
001000* PROGRAM......: CLB7000
001100* TITLE........: INVENTORY / MAINTENANCE REPORT AND KPI BUILDER
001200* FUNCTION.....: PRINTS THE FILTERED ASSET INVENTORY LISTING
001300*                AND MAINTENANCE WORK-ORDER LISTING, THEN ROLLS
001400*                UP THE ASSET-STATUS AND UPCOMING-MAINTENANCE
001500*                COUNTS ONTO THE KPI SECTION OF THE BATCH
001600*                CONTROL REPORT.  KPI COUNTS ARE TAKEN OVER THE
001700*                WHOLE MASTER, NOT JUST THE FILTERED SUBSET.
001800***************************************************************
001900* CHANGE LOG
002000*---------------------------------------------------------------
002100* 11/14/93 RLH ORIG   INITIAL WRITE - INVENTORY LISTING ONLY.
002200* 04/09/95 RLH TR0177 MAINTENANCE LISTING ADDED.
002300* 09/30/98 KMP Y2K01  WIDENED DATE FILTER FIELDS TO 4-DIGIT YR.
002400* 07/22/02 KMP TR0340 KPI SECTION ADDED, UNKNOWN-STATUS BUCKET.
002500* 05/05/04 DLW TR0388 ROW-LIMIT / TRUNCATED NOTE ADDED TO BOTH
002600*                     LISTINGS.
002700* 09/18/06 DLW TR0421 DEPARTMENT BREAK/COUNT ADDED TO THE
002800*                     INVENTORY LISTING, ASSET-ID BREAK/COUNT
002900*                     ADDED TO THE MAINTENANCE LISTING, PLUS A
003000*                     FINAL COUNT LINE ON EACH.  BOTH PASSES
003100*                     NOW SORT THEIR OWN WORK COPY OF THE INPUT
003200*                     SO THE ASSET AND MAINTENANCE MASTERS CAN
003300*                     STAY IN THEIR OWN NATIVE KEY ORDER.
003400* 09/18/06 DLW TR0421 ASSET RECORD WIDENED FOR AI-ACTING-USER-ID
003500*                     (TR0395, SEE CLB1000); VENDOR-NAME AND
003600*                     MAINTENANCE DESCRIPTION RESTORED TO FULL
003700*                     WIDTH, EACH RECORD NOW CARRYING ITS OWN
003800*                     FILLER BYTE INSTEAD OF BORROWING ONE.
003900*---------------------------------------------------------------
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ASSET-MASTER-IN    ASSIGN TO ASSETIN
005100            FILE STATUS IS WS-ASSETIN-STATUS.
005200     SELECT MAINT-FILE-IN      ASSIGN TO MAINTIN
005300            FILE STATUS IS WS-MAINTIN-STATUS.
005400     SELECT PARM-FILE          ASSIGN TO PARMFILE
005500            FILE STATUS IS WS-PARMFIL-STATUS.
005600     SELECT REPORT-FILE        ASSIGN TO RPTFILE
005700            FILE STATUS IS WS-RPTFILE-STATUS.
005800     SELECT ASSET-SORT-WORK    ASSIGN TO ASTSWK1.
005900     SELECT SORTED-ASSET-FILE  ASSIGN TO SRTASSET
006000            FILE STATUS IS WS-SRTAST-STATUS.
006100     SELECT MAINT-SORT-WORK    ASSIGN TO MNTSWK1.
006200     SELECT SORTED-MAINT-FILE  ASSIGN TO SRTMAINT
006300            FILE STATUS IS WS-SRTMNT-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700* ASSET MASTER - FULL WIDTH, PLUS THE ACTING-USER-ID TR0395
006800* ADDED FOR THE U11 AUTHORIZATION FIX AND A TRAILING FILLER.
006900 FD  ASSET-MASTER-IN
007000     RECORDING MODE IS F
007100     RECORD CONTAINS 150 CHARACTERS.
007200 01  ASSET-IN-RECORD.
007300     05  AI-ASSET-ID              PIC 9(6).
007400     05  AI-ASSET-TAG             PIC X(12).
007500     05  AI-SERIAL-NUMBER         PIC X(15).
007600     05  AI-MAKE                  PIC X(15).
007700     05  AI-MODEL                 PIC X(15).
007800     05  AI-STATUS                PIC X(10).
007900     05  AI-ASSIGNED-USER-ID      PIC 9(6).
008000     05  AI-DEPARTMENT-ID         PIC 9(4).
008100     05  AI-LOCATION              PIC X(15).
008200     05  AI-VENDOR-ID             PIC 9(4).
008300     05  AI-VENDOR-NAME           PIC X(15).
008400     05  AI-PURCHASE-DATE         PIC 9(8).
008500     05  AI-WARRANTY-EXPIRY-DATE  PIC 9(8).
008600     05  AI-REQUESTED-STATUS      PIC X(10).
008700     05  AI-ACTING-USER-ID        PIC 9(6).
008800     05  FILLER                   PIC X(01).
008900
009000* MAINTENANCE DETAIL - FULL WIDTH, PLUS A TRAILING FILLER
009100* BYTE BEYOND THE FIELD SUM.
009200 FD  MAINT-FILE-IN
009300     RECORDING MODE IS F
009400     RECORD CONTAINS 97 CHARACTERS.
009500 01  MAINT-IN-RECORD.
009600     05  MI-MAINT-ID              PIC 9(6).
009700     05  MI-ASSET-ID              PIC 9(6).
009800     05  MI-REPORTED-BY-USER-ID   PIC 9(6).
009900     05  MI-DESCRIPTION           PIC X(30).
010000     05  MI-STATUS                PIC X(12).
010100     05  MI-REPORTED-DATE         PIC 9(8).
010200     05  MI-SCHEDULED-DATE        PIC 9(8).
010300     05  MI-COMPLETED-DATE        PIC 9(8).
010400     05  MI-REQUESTED-STATUS      PIC X(12).
010500     05  FILLER                   PIC X(01).
010600
010700* WORK FILE FOR THE INVENTORY PASS - ASSET-MASTER-IN IS SORTED
010800* INTO DEPARTMENT-ID ORDER HERE SO THE LISTING CAN BREAK ON
010900* DEPARTMENT WITHOUT DISTURBING THE MASTER'S OWN ASSET-ID ORDER,
011000* WHICH THE ASSET LOOKUP TABLE'S BINARY SEARCH STILL DEPENDS ON.
011100 SD  ASSET-SORT-WORK
011200     RECORD CONTAINS 150 CHARACTERS.
011300 01  SW-ASSET-RECORD.
011400     05  SW-ASSET-ID              PIC 9(6).
011500     05  SW-ASSET-TAG             PIC X(12).
011600     05  SW-SERIAL-NUMBER         PIC X(15).
011700     05  SW-MAKE                  PIC X(15).
011800     05  SW-MODEL                 PIC X(15).
011900     05  SW-STATUS                PIC X(10).
012000     05  SW-ASSIGNED-USER-ID      PIC 9(6).
012100     05  SW-DEPARTMENT-ID         PIC 9(4).
012200     05  SW-LOCATION              PIC X(15).
012300     05  SW-VENDOR-ID             PIC 9(4).
012400     05  SW-VENDOR-NAME           PIC X(15).
012500     05  SW-PURCHASE-DATE         PIC 9(8).
012600     05  SW-WARRANTY-EXPIRY-DATE  PIC 9(8).
012700     05  SW-REQUESTED-STATUS      PIC X(10).
012800     05  SW-ACTING-USER-ID        PIC 9(6).
012900     05  FILLER                   PIC X(01).
013000
013100 FD  SORTED-ASSET-FILE
013200     RECORDING MODE IS F
013300     RECORD CONTAINS 150 CHARACTERS.
013400 01  SORTED-ASSET-RECORD.
013500     05  AG-ASSET-ID              PIC 9(6).
013600     05  AG-ASSET-TAG             PIC X(12).
013700     05  AG-SERIAL-NUMBER         PIC X(15).
013800     05  AG-MAKE                  PIC X(15).
013900     05  AG-MODEL                 PIC X(15).
014000     05  AG-STATUS                PIC X(10).
014100     05  AG-ASSIGNED-USER-ID      PIC 9(6).
014200     05  AG-DEPARTMENT-ID         PIC 9(4).
014300     05  AG-LOCATION              PIC X(15).
014400     05  AG-VENDOR-ID             PIC 9(4).
014500     05  AG-VENDOR-NAME           PIC X(15).
014600     05  AG-PURCHASE-DATE         PIC 9(8).
014700     05  AG-WARRANTY-EXPIRY-DATE  PIC 9(8).
014800     05  AG-REQUESTED-STATUS      PIC X(10).
014900     05  AG-ACTING-USER-ID        PIC 9(6).
015000     05  FILLER                   PIC X(01).
015100
015200* WORK FILE FOR THE MAINTENANCE PASS - MAINT-FILE-IN IS SORTED
015300* INTO ASSET-ID ORDER HERE SO THE LISTING CAN BREAK ON ASSET-ID;
015400* THE UPCOMING-MAINTENANCE KPI IS UNAFFECTED BY ROW ORDER.
015500 SD  MAINT-SORT-WORK
015600     RECORD CONTAINS 97 CHARACTERS.
015700 01  SX-MAINT-RECORD.
015800     05  SX-MAINT-ID              PIC 9(6).
015900     05  SX-ASSET-ID              PIC 9(6).
016000     05  SX-REPORTED-BY-USER-ID   PIC 9(6).
016100     05  SX-DESCRIPTION           PIC X(30).
016200     05  SX-STATUS                PIC X(12).
016300     05  SX-REPORTED-DATE         PIC 9(8).
016400     05  SX-SCHEDULED-DATE        PIC 9(8).
016500     05  SX-COMPLETED-DATE        PIC 9(8).
016600     05  SX-REQUESTED-STATUS      PIC X(12).
016700     05  FILLER                   PIC X(01).
016800
016900 FD  SORTED-MAINT-FILE
017000     RECORDING MODE IS F
017100     RECORD CONTAINS 97 CHARACTERS.
017200 01  SORTED-MAINT-RECORD.
017300     05  MG-MAINT-ID              PIC 9(6).
017400     05  MG-ASSET-ID              PIC 9(6).
017500     05  MG-REPORTED-BY-USER-ID   PIC 9(6).
017600     05  MG-DESCRIPTION           PIC X(30).
017700     05  MG-STATUS                PIC X(12).
017800     05  MG-REPORTED-DATE         PIC 9(8).
017900     05  MG-SCHEDULED-DATE        PIC 9(8).
018000     05  MG-COMPLETED-DATE        PIC 9(8).
018100     05  MG-REQUESTED-STATUS      PIC X(12).
018200     05  FILLER                   PIC X(01).
018300
018400
018500* SHARED CONTROL CARD - EACH STEP IN THE SUITE USES THE FIELDS
018600* THAT APPLY TO IT.  HERE PI-WINDOW-FROM/TO DOUBLE AS THE
018700* PURCHASE-DATE RANGE (INVENTORY SECTION) AND THE
018800* SCHEDULED-DATE RANGE (MAINTENANCE SECTION); PI-BATCH-SIZE
018900* DOUBLES AS THE ROW LIMIT FOR BOTH LISTINGS.
019000 FD  PARM-FILE
019100     RECORDING MODE IS F
019200     RECORD CONTAINS 80 CHARACTERS.
019300 01  PARM-IN-RECORD.
019400     05  PI-RUN-DATE              PIC 9(8).
019500     05  PI-WINDOW-FROM           PIC 9(8).
019600     05  PI-WINDOW-TO             PIC 9(8).
019700     05  PI-RETENTION-DAYS        PIC 9(3).
019800     05  PI-WARRANTY-LOOKAHEAD    PIC 9(3).
019900     05  PI-MAX-ATTEMPTS          PIC 9(2).
020000     05  PI-INITIAL-BACKOFF-MS    PIC 9(7).
020100     05  PI-BACKOFF-MULTIPLIER    PIC 9V99.
020200     05  PI-BATCH-SIZE            PIC 9(3).
020300     05  PI-FILTER-STATUS         PIC X(12).
020400     05  PI-FILTER-VENDOR-ID      PIC 9(4).
020500     05  PI-FILTER-DEPT-ID        PIC 9(4).
020600     05  PI-FILTER-ASSET-ID       PIC 9(6).
020700     05  PI-FILLER                PIC X(09).
020800
020900 FD  REPORT-FILE
021000     RECORDING MODE IS F
021100     RECORD CONTAINS 132 CHARACTERS.
021200 01  REPORT-LINE                 PIC X(132).
021300
021400 WORKING-STORAGE SECTION.
021500 01  WS-FILE-STATUS-GROUP.
021600     05  WS-ASSETIN-STATUS        PIC X(02) VALUE SPACE.
021700     05  WS-MAINTIN-STATUS        PIC X(02) VALUE SPACE.
021800     05  WS-PARMFIL-STATUS        PIC X(02) VALUE SPACE.
021900     05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACE.
022000     05  WS-SRTAST-STATUS         PIC X(02) VALUE SPACE.
022100     05  WS-SRTMNT-STATUS         PIC X(02) VALUE SPACE.
022200     05  FILLER                   PIC X(02) VALUE SPACES.
022300
022400 01  WS-EOF-SWITCHES.
022500     05  ASSETIN-EOF-SWITCH       PIC X(01) VALUE "N".
022600         88  ASSETIN-EOF                    VALUE "Y".
022700     05  WS-FILTER-SWITCH         PIC X(01) VALUE "N".
022800         88  WS-FILTER-MATCH                VALUE "Y".
022900     05  WS-DATE-FILTER-SWITCH    PIC X(01) VALUE "Y".
023000         88  WS-DATE-FILTER-OK               VALUE "Y".
023100     05  WS-INV-TRUNC-SWITCH      PIC X(01) VALUE "N".
023200         88  WS-INV-TRUNCATED                VALUE "Y".
023300     05  WS-MAINT-TRUNC-SWITCH    PIC X(01) VALUE "N".
023400         88  WS-MAINT-TRUNCATED               VALUE "Y".
023500     05  SRTASSET-EOF-SWITCH      PIC X(01) VALUE "N".
023600         88  SRTASSET-EOF                     VALUE "Y".
023700     05  SRTMAINT-EOF-SWITCH      PIC X(01) VALUE "N".
023800         88  SRTMAINT-EOF                     VALUE "Y".
023900     05  WS-FIRST-ASSET-SWITCH    PIC X(01) VALUE "Y".
024000         88  WS-FIRST-ASSET-ROW              VALUE "Y".
024100     05  WS-FIRST-MAINT-SWITCH    PIC X(01) VALUE "Y".
024200         88  WS-FIRST-MAINT-ROW              VALUE "Y".
024300     05  FILLER                   PIC X(02) VALUE SPACES.
024400
024500 01  WS-RUN-DATE                  PIC 9(8) VALUE ZEROS.
024600 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE PIC X(8).
024700
024800 01  WS-COUNTERS                  COMP.
024900     05  WS-TOTAL-ASSETS          PIC S9(7) VALUE 0.
025000     05  WS-AVAILABLE-COUNT       PIC S9(7) VALUE 0.
025100     05  WS-ASSIGNED-COUNT        PIC S9(7) VALUE 0.
025200     05  WS-UNDER-REPR-COUNT      PIC S9(7) VALUE 0.
025300     05  WS-RETIRED-COUNT         PIC S9(7) VALUE 0.
025400     05  WS-UNKNOWN-STAT-COUNT    PIC S9(7) VALUE 0.
025500     05  WS-UPCOMING-MAINT-COUNT  PIC S9(7) VALUE 0.
025600     05  WS-INV-READ              PIC S9(7) VALUE 0.
025700     05  WS-INV-ROWS-WRITTEN      PIC S9(7) VALUE 0.
025800     05  WS-MAINT-READ            PIC S9(7) VALUE 0.
025900     05  WS-MAINT-ROWS-WRITTEN    PIC S9(7) VALUE 0.
026000     05  WS-ASSET-COUNT           PIC S9(5) VALUE 0.
026100     05  WS-SRCH-LOW              PIC S9(5) VALUE 0.
026200     05  WS-SRCH-HIGH             PIC S9(5) VALUE 0.
026300     05  WS-DEPT-ASSETS-COUNT     PIC S9(7) VALUE 0.
026400     05  WS-ASSET-WO-COUNT        PIC S9(7) VALUE 0.
026500     05  FILLER                   PIC X(02) VALUE SPACES
026600                                  USAGE DISPLAY.
026700* WS-SRCH-MID IS A ONE-OFF SCRATCH SUBSCRIPT FOR THE BINARY
026800* SEARCH MIDPOINT - KEPT STANDALONE RATHER THAN IN THE
026900* CONTROL-TOTALS GROUP ABOVE, SINCE IT CARRIES NO FINAL COUNT.
027000 77  WS-SRCH-MID                  PIC S9(5) COMP VALUE 0.
027100
027200* CONTROL-BREAK KEYS - THE "PRIOR" VALUE HELD ACROSS READS OF THE
027300* SORTED WORK FILE TO DETECT WHEN THE BREAK GROUP CHANGES.
027400 01  WS-BREAK-KEYS.
027500     05  WS-PRIOR-DEPT-ID         PIC 9(4) VALUE 0.
027600     05  WS-PRIOR-WO-ASSET-ID     PIC 9(6) VALUE 0.
027700
027800* IN-MEMORY ASSET LOOKUP, LOADED DURING THE INVENTORY PASS AND
027900* SEARCHED WHEN THE MAINTENANCE LISTING NEEDS AN ASSET TAG.
028000* ASSET-MASTER-IN IS MAINTAINED IN ASCENDING ASSET-ID ORDER SO
028100* A BINARY SEARCH APPLIES, AS IN CLB1000.
028200 01  WS-ASSET-LOOKUP-TABLE.
028300     05  WS-ASSET-ENTRY OCCURS 2000 TIMES
028400                         INDEXED BY WS-ASSET-X.
028500         10  AM-ASSET-ID              PIC 9(6).
028600         10  AM-ASSET-TAG             PIC X(12).
028700 01  WS-ASSET-FOUND-SWITCH         PIC X(01) VALUE "N".
028800     88  WS-ASSET-FOUND                      VALUE "Y".
028900 01  WS-FOUND-IDX                  PIC S9(5) COMP VALUE 0.
029000
029100 01  WS-INVENTORY-HDG.
029200     05  FILLER                   PIC X(40) VALUE
029300         "CLIMS ASSET INVENTORY LISTING".
029400     05  FILLER                   PIC X(92) VALUE SPACES.
029500
029600 01  WS-INVENTORY-DETAIL.
029700     05  WID-ASSET-TAG            PIC X(12) VALUE SPACES.
029800     05  FILLER                   PIC X(01) VALUE SPACE.
029900     05  WID-SERIAL               PIC X(15) VALUE SPACES.
030000     05  FILLER                   PIC X(01) VALUE SPACE.
030100     05  WID-MAKE                 PIC X(15) VALUE SPACES.
030200     05  FILLER                   PIC X(01) VALUE SPACE.
030300     05  WID-MODEL                PIC X(15) VALUE SPACES.
030400     05  FILLER                   PIC X(01) VALUE SPACE.
030500     05  WID-STATUS               PIC X(10) VALUE SPACES.
030600     05  FILLER                   PIC X(01) VALUE SPACE.
030700     05  WID-ASSIGNED-TO          PIC 9(06) VALUE ZEROS.
030800     05  FILLER                   PIC X(01) VALUE SPACE.
030900     05  WID-DEPT                 PIC 9(04) VALUE ZEROS.
031000     05  FILLER                   PIC X(01) VALUE SPACE.
031100     05  WID-LOCATION             PIC X(15) VALUE SPACES.
031200     05  FILLER                   PIC X(01) VALUE SPACE.
031300     05  WID-VENDOR               PIC X(15) VALUE SPACES.
031400     05  FILLER                   PIC X(17) VALUE SPACES.
031500 01  WS-INVENTORY-DETAIL-FLAT REDEFINES WS-INVENTORY-DETAIL.
031600     05  WS-INV-DUMP-LINE         PIC X(132).
031700
031800 01  WS-MAINT-HDG.
031900     05  FILLER                   PIC X(40) VALUE
032000         "CLIMS MAINTENANCE WORK ORDER LISTING".
032100     05  FILLER                   PIC X(92) VALUE SPACES.
032200
032300 01  WS-MAINT-DETAIL.
032400     05  WMD-ASSET-TAG            PIC X(12) VALUE SPACES.
032500     05  FILLER                   PIC X(01) VALUE SPACE.
032600     05  WMD-DESCRIPTION          PIC X(30) VALUE SPACES.
032700     05  FILLER                   PIC X(01) VALUE SPACE.
032800     05  WMD-STATUS               PIC X(12) VALUE SPACES.
032900     05  FILLER                   PIC X(01) VALUE SPACE.
033000     05  WMD-SCHEDULED            PIC 9(08) VALUE ZEROS.
033100     05  FILLER                   PIC X(01) VALUE SPACE.
033200     05  WMD-COMPLETED            PIC 9(08) VALUE ZEROS.
033300     05  FILLER                   PIC X(58) VALUE SPACES.
033400 01  WS-MAINT-DETAIL-FLAT REDEFINES WS-MAINT-DETAIL.
033500     05  WS-MAINT-DUMP-LINE       PIC X(132).
033600
033700 01  WS-TRUNC-LINE.
033800     05  FILLER                   PIC X(16) VALUE
033900         "** TRUNCATED **".
034000     05  FILLER                   PIC X(116) VALUE SPACES.
034100
034200 01  WS-KPI-LINE.
034300     05  WK-LABEL                 PIC X(22) VALUE SPACES.
034400     05  WK-VALUE                 PIC ZZZZZZ9 VALUE ZEROS.
034500     05  FILLER                   PIC X(103) VALUE SPACES.
034600
034700* SHARED CONTROL-BREAK LINE LAYOUT - USED BY BOTH LISTINGS, ONCE
034800* FOR THE DEPARTMENT/ASSET-COUNT BREAK AND ONCE FOR THE
034900* ASSET-ID/WORK-ORDER-COUNT BREAK.
035000 01  WS-BREAK-LINE.
035100     05  FILLER                   PIC X(04) VALUE SPACES.
035200     05  WB-LABEL-1               PIC X(11) VALUE SPACES.
035300     05  WB-KEY-VALUE             PIC 9(06) VALUE ZEROS.
035400     05  FILLER                   PIC X(02) VALUE SPACES.
035500     05  WB-LABEL-2               PIC X(12) VALUE SPACES.
035600     05  WB-COUNT-VALUE           PIC ZZZZZ9 VALUE ZEROS.
035700     05  FILLER                   PIC X(91) VALUE SPACES.
035800
035900 PROCEDURE DIVISION.
036000
036100 000-MAIN-PROCESS.
036200     PERFORM 050-INITIALIZE
036300         THRU 050-INITIALIZE-EXIT.
036400     PERFORM 200-BUILD-INVENTORY-REPORT
036500         THRU 200-BUILD-INVENTORY-REPORT-EXIT.
036600     PERFORM 300-BUILD-MAINTENANCE-REPORT
036700         THRU 300-BUILD-MAINTENANCE-REPORT-EXIT.
036800     PERFORM 400-WRITE-KPI-SUMMARY
036900         THRU 400-WRITE-KPI-SUMMARY-EXIT.
037000     PERFORM 950-TERMINATE
037100         THRU 950-TERMINATE-EXIT.
037200     STOP RUN.
037300
037400 050-INITIALIZE.
037500* MAINT-FILE-IN IS NOT OPENED HERE - IT IS CONSUMED ENTIRELY
037600* THROUGH THE SORT ... USING STATEMENT IN 300, WHICH OPENS,
037700* READS AND CLOSES IT ITSELF.
037800     OPEN INPUT  ASSET-MASTER-IN
037900                 PARM-FILE
038000          OUTPUT  REPORT-FILE.
038100     READ PARM-FILE INTO PARM-IN-RECORD
038200         AT END
038300             DISPLAY "CLB7000 - MISSING PARAMETER RECORD".
038400     MOVE PI-RUN-DATE TO WS-RUN-DATE.
038500 050-INITIALIZE-EXIT.
038600     EXIT.
038700
038800***************************************************************
038900* U9 - INVENTORY LISTING.  KPI TOTALS ARE TALLIED FOR EVERY
039000* RECORD ON THE MASTER AND THE ASSET LOOKUP TABLE IS LOADED IN
039100* THE MASTER'S OWN ASSET-ID ORDER (205); THE PRINTED LISTING
039200* ITSELF RUNS OVER A SEPARATE DEPARTMENT-ID SORTED WORK COPY
039300* (210) SO IT CAN BREAK ON DEPARTMENT WITHOUT TOUCHING THE
039400* MASTER'S ORDER.  THE PRINTED LINE IS LIMITED TO ROWS THAT
039500* PASS THE OPTIONAL FILTERS AND THE ROW LIMIT.
039600***************************************************************
039700 200-BUILD-INVENTORY-REPORT.
039800     PERFORM 205-LOAD-ASSET-DATA
039900         THRU 205-LOAD-ASSET-DATA-EXIT
040000         UNTIL ASSETIN-EOF.
040100     CLOSE ASSET-MASTER-IN.
040200     SORT ASSET-SORT-WORK
040300         ON ASCENDING KEY SW-DEPARTMENT-ID SW-ASSET-ID
040400         USING ASSET-MASTER-IN
040500         GIVING SORTED-ASSET-FILE.
040600     OPEN INPUT SORTED-ASSET-FILE.
040700     MOVE WS-INVENTORY-HDG TO REPORT-LINE.
040800     WRITE REPORT-LINE.
040900     PERFORM 210-PROCESS-ASSET-RECORD
041000         THRU 210-PROCESS-ASSET-RECORD-EXIT
041100         UNTIL SRTASSET-EOF.
041200     IF WS-DEPT-ASSETS-COUNT > 0
041300         PERFORM 260-WRITE-DEPT-BREAK-LINE
041400             THRU 260-WRITE-DEPT-BREAK-LINE-EXIT.
041500     PERFORM 270-WRITE-INVENTORY-TOTAL
041600         THRU 270-WRITE-INVENTORY-TOTAL-EXIT.
041700     IF WS-INV-TRUNCATED
041800         MOVE WS-TRUNC-LINE TO REPORT-LINE
041900         WRITE REPORT-LINE.
042000     CLOSE SORTED-ASSET-FILE.
042100 200-BUILD-INVENTORY-REPORT-EXIT.
042200     EXIT.
042300
042400***************************************************************
042500* FIRST PASS OVER THE MASTER, IN ITS OWN ASSET-ID ORDER - LOADS
042600* THE LOOKUP TABLE THE MAINTENANCE LISTING'S BINARY SEARCH
042700* NEEDS AND TALLIES THE KPI COUNTS, WHICH COVER EVERY RECORD.
042800***************************************************************
042900 205-LOAD-ASSET-DATA.
043000     READ ASSET-MASTER-IN INTO ASSET-IN-RECORD
043100         AT END
043200             SET ASSETIN-EOF TO TRUE.
043300     IF NOT ASSETIN-EOF
043400         ADD 1 TO WS-INV-READ
043500         PERFORM 215-LOAD-ASSET-LOOKUP-ENTRY
043600             THRU 215-LOAD-ASSET-LOOKUP-ENTRY-EXIT
043700         PERFORM 220-TALLY-ASSET-KPI
043800             THRU 220-TALLY-ASSET-KPI-EXIT.
043900 205-LOAD-ASSET-DATA-EXIT.
044000     EXIT.
044100
044200***************************************************************
044300* SECOND PASS, OVER THE DEPARTMENT-SORTED WORK COPY - CHECKS
044400* THE BREAK, THEN THE FILTERS, THEN PRINTS.
044500***************************************************************
044600 210-PROCESS-ASSET-RECORD.
044700     READ SORTED-ASSET-FILE
044800         AT END
044900             SET SRTASSET-EOF TO TRUE.
045000     IF NOT SRTASSET-EOF
045100         PERFORM 225-CHECK-DEPT-BREAK
045200             THRU 225-CHECK-DEPT-BREAK-EXIT
045300         PERFORM 230-CHECK-INVENTORY-FILTER
045400             THRU 230-CHECK-INVENTORY-FILTER-EXIT
045500         IF WS-FILTER-MATCH
045600             PERFORM 250-WRITE-INVENTORY-ROW
045700                 THRU 250-WRITE-INVENTORY-ROW-EXIT.
045800 210-PROCESS-ASSET-RECORD-EXIT.
045900     EXIT.
046000
046100***************************************************************
046200* APPENDS AN ENTRY TO THE ASSET LOOKUP TABLE THE MAINTENANCE
046300* LISTING WILL LATER SEARCH FOR THE ASSET TAG.
046400***************************************************************
046500 215-LOAD-ASSET-LOOKUP-ENTRY.
046600     ADD 1 TO WS-ASSET-COUNT.
046700     SET WS-ASSET-X TO WS-ASSET-COUNT.
046800     MOVE AI-ASSET-ID TO AM-ASSET-ID (WS-ASSET-X).
046900     MOVE AI-ASSET-TAG TO AM-ASSET-TAG (WS-ASSET-X).
047000 215-LOAD-ASSET-LOOKUP-ENTRY-EXIT.
047100     EXIT.
047200
047300***************************************************************
047400* EVERY KNOWN ASSET STATUS GETS ITS OWN BUCKET; A BLANK OR
047500* UNRECOGNIZED STATUS FALLS INTO THE UNKNOWN BUCKET.
047600***************************************************************
047700 220-TALLY-ASSET-KPI.
047800     ADD 1 TO WS-TOTAL-ASSETS.
047900     IF AI-STATUS = "AVAILABLE "
048000         ADD 1 TO WS-AVAILABLE-COUNT
048100     ELSE
048200         IF AI-STATUS = "ASSIGNED  "
048300             ADD 1 TO WS-ASSIGNED-COUNT
048400         ELSE
048500             IF AI-STATUS = "UNDER-REPR"
048600                 ADD 1 TO WS-UNDER-REPR-COUNT
048700             ELSE
048800                 IF AI-STATUS = "RETIRED   "
048900                     ADD 1 TO WS-RETIRED-COUNT
049000                 ELSE
049100                     ADD 1 TO WS-UNKNOWN-STAT-COUNT.
049200 220-TALLY-ASSET-KPI-EXIT.
049300     EXIT.
049400
049500***************************************************************
049600* ON THE FIRST ROW THE BREAK GROUP IS JUST ESTABLISHED; AFTER
049700* THAT, A CHANGE OF DEPARTMENT FLUSHES THE SUBTOTAL LINE FOR
049800* THE GROUP THAT JUST ENDED BEFORE STARTING THE NEW ONE.
049900***************************************************************
050000 225-CHECK-DEPT-BREAK.
050100     IF WS-FIRST-ASSET-ROW
050200         MOVE AG-DEPARTMENT-ID TO WS-PRIOR-DEPT-ID
050300         MOVE "N" TO WS-FIRST-ASSET-SWITCH
050400     ELSE
050500         IF AG-DEPARTMENT-ID NOT = WS-PRIOR-DEPT-ID
050600             PERFORM 260-WRITE-DEPT-BREAK-LINE
050700                 THRU 260-WRITE-DEPT-BREAK-LINE-EXIT
050800             MOVE AG-DEPARTMENT-ID TO WS-PRIOR-DEPT-ID
050900             MOVE 0 TO WS-DEPT-ASSETS-COUNT.
051000     ADD 1 TO WS-DEPT-ASSETS-COUNT.
051100 225-CHECK-DEPT-BREAK-EXIT.
051200     EXIT.
051300
051400***************************************************************
051500* A RECORD PRINTS ONLY IF ALL SUPPLIED FILTERS ARE SATISFIED.
051600* A ZERO OR BLANK FILTER VALUE MEANS "NO FILTER ON THIS FIELD".
051700***************************************************************
051800 230-CHECK-INVENTORY-FILTER.
051900     SET WS-DATE-FILTER-OK TO "Y".
052000     IF PI-WINDOW-FROM NOT = 0 OR PI-WINDOW-TO NOT = 0
052100         PERFORM 234-APPLY-INV-DATE-RANGE
052200             THRU 234-APPLY-INV-DATE-RANGE-EXIT.
052300     IF (PI-FILTER-STATUS = SPACES OR AG-STATUS = PI-FILTER-STATUS)
052400         AND (PI-FILTER-VENDOR-ID = 0 OR
052500              AG-VENDOR-ID = PI-FILTER-VENDOR-ID)
052600         AND (PI-FILTER-DEPT-ID = 0 OR
052700              AG-DEPARTMENT-ID = PI-FILTER-DEPT-ID)
052800         AND WS-DATE-FILTER-OK
052900             SET WS-FILTER-MATCH TO "Y"
053000     ELSE
053100         SET WS-FILTER-MATCH TO "N".
053200 230-CHECK-INVENTORY-FILTER-EXIT.
053300     EXIT.
053400
053500***************************************************************
053600* A RECORD WITH NO PURCHASE DATE FAILS ANY DATE FILTER.
053700***************************************************************
053800 234-APPLY-INV-DATE-RANGE.
053900     IF AG-PURCHASE-DATE NOT = 0 AND
054000        AG-PURCHASE-DATE >= PI-WINDOW-FROM AND
054100        AG-PURCHASE-DATE <= PI-WINDOW-TO
054200             SET WS-DATE-FILTER-OK TO "Y"
054300     ELSE
054400         SET WS-DATE-FILTER-OK TO "N".
054500 234-APPLY-INV-DATE-RANGE-EXIT.
054600     EXIT.
054700
054800***************************************************************
054900* ROW LIMIT OF ZERO MEANS UNLIMITED; OTHERWISE ROWS BEYOND THE
055000* LIMIT ARE DROPPED AND THE TRUNCATED NOTE IS RAISED.
055100***************************************************************
055200 250-WRITE-INVENTORY-ROW.
055300     IF PI-BATCH-SIZE NOT = 0 AND
055400        WS-INV-ROWS-WRITTEN >= PI-BATCH-SIZE
055500             SET WS-INV-TRUNCATED TO "Y"
055600     ELSE
055700         MOVE SPACES TO WS-INVENTORY-DETAIL
055800         MOVE AG-ASSET-TAG TO WID-ASSET-TAG
055900         MOVE AG-SERIAL-NUMBER TO WID-SERIAL
056000         MOVE AG-MAKE TO WID-MAKE
056100         MOVE AG-MODEL TO WID-MODEL
056200         MOVE AG-STATUS TO WID-STATUS
056300         MOVE AG-ASSIGNED-USER-ID TO WID-ASSIGNED-TO
056400         MOVE AG-DEPARTMENT-ID TO WID-DEPT
056500         MOVE AG-LOCATION TO WID-LOCATION
056600         MOVE AG-VENDOR-NAME TO WID-VENDOR
056700         MOVE WS-INVENTORY-DETAIL TO REPORT-LINE
056800         WRITE REPORT-LINE
056900         ADD 1 TO WS-INV-ROWS-WRITTEN.
057000 250-WRITE-INVENTORY-ROW-EXIT.
057100     EXIT.
057200
057300***************************************************************
057400* DEPARTMENT/ASSET-COUNT SUBTOTAL LINE, WRITTEN WHEN THE BREAK
057500* GROUP CHANGES AND ONCE MORE AFTER THE LAST RECORD.
057600***************************************************************
057700 260-WRITE-DEPT-BREAK-LINE.
057800     MOVE SPACES TO WS-BREAK-LINE.
057900     MOVE "DEPARTMENT " TO WB-LABEL-1.
058000     MOVE WS-PRIOR-DEPT-ID TO WB-KEY-VALUE.
058100     MOVE "ASSET COUNT " TO WB-LABEL-2.
058200     MOVE WS-DEPT-ASSETS-COUNT TO WB-COUNT-VALUE.
058300     MOVE WS-BREAK-LINE TO REPORT-LINE.
058400     WRITE REPORT-LINE.
058500 260-WRITE-DEPT-BREAK-LINE-EXIT.
058600     EXIT.
058700
058800***************************************************************
058900* FINAL COUNT LINE FOR THE INVENTORY LISTING - ROWS ACTUALLY
059000* PRINTED, NOT THE RAW RECORDS READ OFF THE MASTER.
059100***************************************************************
059200 270-WRITE-INVENTORY-TOTAL.
059300     MOVE "TOTAL ASSETS LISTED   " TO WK-LABEL.
059400     MOVE WS-INV-ROWS-WRITTEN TO WK-VALUE.
059500     MOVE WS-KPI-LINE TO REPORT-LINE.
059600     WRITE REPORT-LINE.
059700 270-WRITE-INVENTORY-TOTAL-EXIT.
059800     EXIT.
059900
060000***************************************************************
060100* U9 - MAINTENANCE LISTING, SAME SHAPE AS THE INVENTORY PASS,
060200* BUT NEEDS ONLY ONE PASS - NOTHING ELSE IN THE PROGRAM DEPENDS
060300* ON MAINT-FILE-IN'S OWN MAINT-ID ORDER, SO THE WHOLE LISTING
060400* RUNS DIRECTLY AGAINST THE ASSET-ID SORTED WORK COPY.
060500***************************************************************
060600 300-BUILD-MAINTENANCE-REPORT.
060700     SORT MAINT-SORT-WORK
060800         ON ASCENDING KEY SX-ASSET-ID SX-MAINT-ID
060900         USING MAINT-FILE-IN
061000         GIVING SORTED-MAINT-FILE.
061100     OPEN INPUT SORTED-MAINT-FILE.
061200     MOVE WS-MAINT-HDG TO REPORT-LINE.
061300     WRITE REPORT-LINE.
061400     PERFORM 310-PROCESS-MAINT-RECORD
061500         THRU 310-PROCESS-MAINT-RECORD-EXIT
061600         UNTIL SRTMAINT-EOF.
061700     IF WS-ASSET-WO-COUNT > 0
061800         PERFORM 336-WRITE-ASSET-BREAK-LINE
061900             THRU 336-WRITE-ASSET-BREAK-LINE-EXIT.
062000     PERFORM 360-WRITE-MAINTENANCE-TOTAL
062100         THRU 360-WRITE-MAINTENANCE-TOTAL-EXIT.
062200     IF WS-MAINT-TRUNCATED
062300         MOVE WS-TRUNC-LINE TO REPORT-LINE
062400         WRITE REPORT-LINE.
062500     CLOSE SORTED-MAINT-FILE.
062600 300-BUILD-MAINTENANCE-REPORT-EXIT.
062700     EXIT.
062800
062900 310-PROCESS-MAINT-RECORD.
063000     READ SORTED-MAINT-FILE
063100         AT END
063200             SET SRTMAINT-EOF TO TRUE.
063300     IF NOT SRTMAINT-EOF
063400         ADD 1 TO WS-MAINT-READ
063500         PERFORM 325-CHECK-ASSET-BREAK
063600             THRU 325-CHECK-ASSET-BREAK-EXIT
063700         PERFORM 340-TALLY-UPCOMING-MAINT
063800             THRU 340-TALLY-UPCOMING-MAINT-EXIT
063900         PERFORM 320-CHECK-MAINTENANCE-FILTER
064000             THRU 320-CHECK-MAINTENANCE-FILTER-EXIT
064100         IF WS-FILTER-MATCH
064200             PERFORM 330-WRITE-MAINTENANCE-ROW
064300                 THRU 330-WRITE-MAINTENANCE-ROW-EXIT.
064400 310-PROCESS-MAINT-RECORD-EXIT.
064500     EXIT.
064600
064700***************************************************************
064800* ON THE FIRST ROW THE BREAK GROUP IS JUST ESTABLISHED; AFTER
064900* THAT, A CHANGE OF ASSET-ID FLUSHES THE WORK-ORDER COUNT LINE
065000* FOR THE ASSET THAT JUST ENDED BEFORE STARTING THE NEW ONE.
065100***************************************************************
065200 325-CHECK-ASSET-BREAK.
065300     IF WS-FIRST-MAINT-ROW
065400         MOVE MG-ASSET-ID TO WS-PRIOR-WO-ASSET-ID
065500         MOVE "N" TO WS-FIRST-MAINT-SWITCH
065600     ELSE
065700         IF MG-ASSET-ID NOT = WS-PRIOR-WO-ASSET-ID
065800             PERFORM 336-WRITE-ASSET-BREAK-LINE
065900                 THRU 336-WRITE-ASSET-BREAK-LINE-EXIT
066000             MOVE MG-ASSET-ID TO WS-PRIOR-WO-ASSET-ID
066100             MOVE 0 TO WS-ASSET-WO-COUNT.
066200     ADD 1 TO WS-ASSET-WO-COUNT.
066300 325-CHECK-ASSET-BREAK-EXIT.
066400     EXIT.
066500
066600***************************************************************
066700* UPCOMING MEANS SCHEDULED TODAY OR LATER AND STILL OPEN -
066800* TALLIED OVER THE WHOLE FILE, NOT JUST THE FILTERED SUBSET.
066900***************************************************************
067000 340-TALLY-UPCOMING-MAINT.
067100     IF MG-SCHEDULED-DATE >= WS-RUN-DATE AND
067200        MG-COMPLETED-DATE = 0
067300             ADD 1 TO WS-UPCOMING-MAINT-COUNT.
067400 340-TALLY-UPCOMING-MAINT-EXIT.
067500     EXIT.
067600
067700 320-CHECK-MAINTENANCE-FILTER.
067800     SET WS-DATE-FILTER-OK TO "Y".
067900     IF PI-WINDOW-FROM NOT = 0 OR PI-WINDOW-TO NOT = 0
068000         PERFORM 334-APPLY-MAINT-DATE-RANGE
068100             THRU 334-APPLY-MAINT-DATE-RANGE-EXIT.
068200     IF (PI-FILTER-ASSET-ID = 0 OR
068300         MG-ASSET-ID = PI-FILTER-ASSET-ID)
068400         AND (PI-FILTER-STATUS = SPACES OR
068500              MG-STATUS = PI-FILTER-STATUS)
068600         AND WS-DATE-FILTER-OK
068700             SET WS-FILTER-MATCH TO "Y"
068800     ELSE
068900         SET WS-FILTER-MATCH TO "N".
069000 320-CHECK-MAINTENANCE-FILTER-EXIT.
069100     EXIT.
069200
069300 334-APPLY-MAINT-DATE-RANGE.
069400     IF MG-SCHEDULED-DATE NOT = 0 AND
069500        MG-SCHEDULED-DATE >= PI-WINDOW-FROM AND
069600        MG-SCHEDULED-DATE <= PI-WINDOW-TO
069700             SET WS-DATE-FILTER-OK TO "Y"
069800     ELSE
069900         SET WS-DATE-FILTER-OK TO "N".
070000 334-APPLY-MAINT-DATE-RANGE-EXIT.
070100     EXIT.
070200
070300 330-WRITE-MAINTENANCE-ROW.
070400     IF PI-BATCH-SIZE NOT = 0 AND
070500        WS-MAINT-ROWS-WRITTEN >= PI-BATCH-SIZE
070600             SET WS-MAINT-TRUNCATED TO "Y"
070700     ELSE
070800         MOVE SPACES TO WS-MAINT-DETAIL
070900         PERFORM 450-FIND-ASSET-BY-ID
071000             THRU 450-FIND-ASSET-BY-ID-EXIT
071100         PERFORM 335-SET-ASSET-TAG-COLUMN
071200             THRU 335-SET-ASSET-TAG-COLUMN-EXIT
071300         MOVE MG-DESCRIPTION TO WMD-DESCRIPTION
071400         MOVE MG-STATUS TO WMD-STATUS
071500         MOVE MG-SCHEDULED-DATE TO WMD-SCHEDULED
071600         MOVE MG-COMPLETED-DATE TO WMD-COMPLETED
071700         MOVE WS-MAINT-DETAIL TO REPORT-LINE
071800         WRITE REPORT-LINE
071900         ADD 1 TO WS-MAINT-ROWS-WRITTEN.
072000 330-WRITE-MAINTENANCE-ROW-EXIT.
072100     EXIT.
072200
072300***************************************************************
072400* AN ASSET ID WITH NO MATCH ON THE MASTER PRINTS AS UNKNOWN
072500* RATHER THAN HOLDING UP THE LISTING.
072600***************************************************************
072700 335-SET-ASSET-TAG-COLUMN.
072800     IF WS-ASSET-FOUND
072900         MOVE AM-ASSET-TAG (WS-FOUND-IDX) TO WMD-ASSET-TAG
073000     ELSE
073100         MOVE "UNKNOWN     " TO WMD-ASSET-TAG.
073200 335-SET-ASSET-TAG-COLUMN-EXIT.
073300     EXIT.
073400
073500***************************************************************
073600* ASSET-ID/WORK-ORDER-COUNT SUBTOTAL LINE, WRITTEN WHEN THE
073700* BREAK GROUP CHANGES AND ONCE MORE AFTER THE LAST RECORD.
073800***************************************************************
073900 336-WRITE-ASSET-BREAK-LINE.
074000     MOVE SPACES TO WS-BREAK-LINE.
074100     MOVE "ASSET       " TO WB-LABEL-1.
074200     MOVE WS-PRIOR-WO-ASSET-ID TO WB-KEY-VALUE.
074300     MOVE "WORK ORDERS " TO WB-LABEL-2.
074400     MOVE WS-ASSET-WO-COUNT TO WB-COUNT-VALUE.
074500     MOVE WS-BREAK-LINE TO REPORT-LINE.
074600     WRITE REPORT-LINE.
074700 336-WRITE-ASSET-BREAK-LINE-EXIT.
074800     EXIT.
074900
075000***************************************************************
075100* FINAL COUNT LINE FOR THE MAINTENANCE LISTING - ROWS ACTUALLY
075200* PRINTED, NOT THE RAW RECORDS READ OFF THE SORTED WORK FILE.
075300***************************************************************
075400 360-WRITE-MAINTENANCE-TOTAL.
075500     MOVE "TOTAL WORK ORDERS LST " TO WK-LABEL.
075600     MOVE WS-MAINT-ROWS-WRITTEN TO WK-VALUE.
075700     MOVE WS-KPI-LINE TO REPORT-LINE.
075800     WRITE REPORT-LINE.
075900 360-WRITE-MAINTENANCE-TOTAL-EXIT.
076000     EXIT.
076100
076200***************************************************************
076300* BINARY SEARCH OF THE ASSET LOOKUP TABLE BY MG-ASSET-ID.
076400***************************************************************
076500 450-FIND-ASSET-BY-ID.
076600     MOVE "N" TO WS-ASSET-FOUND-SWITCH.
076700     MOVE 0 TO WS-FOUND-IDX.
076800     MOVE 1 TO WS-SRCH-LOW.
076900     MOVE WS-ASSET-COUNT TO WS-SRCH-HIGH.
077000     PERFORM 452-SEARCH-ASSET-STEP
077100         THRU 452-SEARCH-ASSET-STEP-EXIT
077200         UNTIL WS-SRCH-LOW > WS-SRCH-HIGH OR WS-ASSET-FOUND.
077300 450-FIND-ASSET-BY-ID-EXIT.
077400     EXIT.
077500
077600 452-SEARCH-ASSET-STEP.
077700     COMPUTE WS-SRCH-MID = (WS-SRCH-LOW + WS-SRCH-HIGH) / 2.
077800     SET WS-ASSET-X TO WS-SRCH-MID.
077900     IF AM-ASSET-ID (WS-ASSET-X) = MG-ASSET-ID
078000         SET WS-ASSET-FOUND TO TRUE
078100         MOVE WS-SRCH-MID TO WS-FOUND-IDX
078200     ELSE
078300     IF AM-ASSET-ID (WS-ASSET-X) < MG-ASSET-ID
078400         COMPUTE WS-SRCH-LOW = WS-SRCH-MID + 1
078500     ELSE
078600         COMPUTE WS-SRCH-HIGH = WS-SRCH-MID - 1.
078700 452-SEARCH-ASSET-STEP-EXIT.
078800     EXIT.
078900
079000***************************************************************
079100* KPI SECTION OF THE BATCH CONTROL REPORT.
079200***************************************************************
079300 400-WRITE-KPI-SUMMARY.
079400     MOVE "TOTAL ASSETS          " TO WK-LABEL.
079500     MOVE WS-TOTAL-ASSETS TO WK-VALUE.
079600     MOVE WS-KPI-LINE TO REPORT-LINE.
079700     WRITE REPORT-LINE.
079800     MOVE "AVAILABLE             " TO WK-LABEL.
079900     MOVE WS-AVAILABLE-COUNT TO WK-VALUE.
080000     MOVE WS-KPI-LINE TO REPORT-LINE.
080100     WRITE REPORT-LINE.
080200     MOVE "ASSIGNED              " TO WK-LABEL.
080300     MOVE WS-ASSIGNED-COUNT TO WK-VALUE.
080400     MOVE WS-KPI-LINE TO REPORT-LINE.
080500     WRITE REPORT-LINE.
080600     MOVE "UNDER-REPR            " TO WK-LABEL.
080700     MOVE WS-UNDER-REPR-COUNT TO WK-VALUE.
080800     MOVE WS-KPI-LINE TO REPORT-LINE.
080900     WRITE REPORT-LINE.
081000     MOVE "RETIRED               " TO WK-LABEL.
081100     MOVE WS-RETIRED-COUNT TO WK-VALUE.
081200     MOVE WS-KPI-LINE TO REPORT-LINE.
081300     WRITE REPORT-LINE.
081400     MOVE "UNKNOWN               " TO WK-LABEL.
081500     MOVE WS-UNKNOWN-STAT-COUNT TO WK-VALUE.
081600     MOVE WS-KPI-LINE TO REPORT-LINE.
081700     WRITE REPORT-LINE.
081800     MOVE "UPCOMING MAINTENANCE  " TO WK-LABEL.
081900     MOVE WS-UPCOMING-MAINT-COUNT TO WK-VALUE.
082000     MOVE WS-KPI-LINE TO REPORT-LINE.
082100     WRITE REPORT-LINE.
082200 400-WRITE-KPI-SUMMARY-EXIT.
082300     EXIT.
082400
082500 950-TERMINATE.
082600     CLOSE PARM-FILE
082700           REPORT-FILE.
082800 950-TERMINATE-EXIT.
082900     EXIT.
