000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLB2000.
000300 AUTHOR.        B STEARNS.
000400 INSTALLATION.  CORPORATE IT ASSET MGMT - BATCH CENTER.
000500 DATE-WRITTEN.  05/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900***************************************************************
001000* PROGRAM......: CLB2000
001100* TITLE........: ASSET WARRANTY EXPIRY SCAN
001200* FUNCTION.....: DAILY SCAN OF THE ASSET MASTER FOR ASSETS
001300*                WHOSE WARRANTY EXPIRES WITHIN THE LOOKAHEAD
001400*                WINDOW CARRIED ON THE PARAMETER RECORD.
001500*                WRITES ONE ALERT LINE PER EXPIRING ASSET TO
001600*                THE BATCH REPORT FILE.
001700***************************************************************
001800* CHANGE LOG
001900*---------------------------------------------------------------
002000* 05/02/91 BS  ORIG   INITIAL WRITE.
002100* 08/02/91 BS  TR0114 LOOKAHEAD DAYS MOVED TO PARAMETER RECORD.
002200* 11/30/94 RLH TR0238 DAYS-REMAINING ADDED TO THE ALERT LINE.
002300* 09/30/98 KMP Y2K01  DATE WORK FIELDS WIDENED TO CCYYMMDD.
002400* 03/11/99 KMP Y2K02  LEAP YEAR TEST CORRECTED FOR CENTURY YEARS.
002500* 07/22/02 KMP TR0340 CONTROL TOTALS STANDARDIZED W/ CLB1000.
002600* 10/02/06 DLW TR0426 SCAN GUARD WAS SKIPPING ANY WARRANTY ALREADY
002700*                     EXPIRED BEFORE RUN-DATE, SO THE EXPIRED FLAG
002800*                     IN 330 NEVER FIRED.  GUARD NOW ADMITS ANY
002900*                     NON-ZERO EXPIRY AT OR BEFORE THE CUTOFF;
003000*                     320 STEPS FROM WHICHEVER DATE IS EARLIER SO
003100*                     ALREADY-LAPSED WARRANTIES DON'T LOOP.
003200*---------------------------------------------------------------
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-370.
003700 OBJECT-COMPUTER.  IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ASSET-MASTER-IN   ASSIGN TO ASSETIN
004400            FILE STATUS IS WS-ASSETIN-STATUS.
004500     SELECT PARM-FILE         ASSIGN TO PARMFILE
004600            FILE STATUS IS WS-PARMFIL-STATUS.
004700     SELECT REPORT-FILE       ASSIGN TO RPTFILE
004800            FILE STATUS IS WS-RPTFILE-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  ASSET-MASTER-IN
005300     RECORDING MODE IS F
005400     RECORD CONTAINS 150 CHARACTERS.
005500 01  ASSET-IN-RECORD.
005600     05  AI-ASSET-ID              PIC 9(6).
005700     05  AI-ASSET-TAG             PIC X(12).
005800     05  AI-SERIAL-NUMBER         PIC X(15).
005900     05  AI-MAKE                  PIC X(15).
006000     05  AI-MODEL                 PIC X(15).
006100     05  AI-STATUS                PIC X(10).
006200     05  AI-ASSIGNED-USER-ID      PIC 9(6).
006300     05  AI-DEPARTMENT-ID         PIC 9(4).
006400     05  AI-LOCATION              PIC X(15).
006500     05  AI-VENDOR-ID             PIC 9(4).
006600     05  AI-VENDOR-NAME           PIC X(15).
006700     05  AI-PURCHASE-DATE         PIC 9(8).
006800     05  AI-WARRANTY-EXPIRY-DATE  PIC 9(8).
006900     05  AI-REQUESTED-STATUS      PIC X(10).
007000     05  AI-ACTING-USER-ID        PIC 9(6).
007100     05  AI-FILLER                PIC X(01).
007200
007300 FD  PARM-FILE
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 80 CHARACTERS.
007600 01  PARM-IN-RECORD.
007700     05  PI-RUN-DATE              PIC 9(8).
007800     05  PI-WINDOW-FROM           PIC 9(8).
007900     05  PI-WINDOW-TO             PIC 9(8).
008000     05  PI-RETENTION-DAYS        PIC 9(3).
008100     05  PI-WARRANTY-LOOKAHEAD    PIC 9(3).
008200     05  PI-MAX-ATTEMPTS          PIC 9(2).
008300     05  PI-INITIAL-BACKOFF-MS    PIC 9(7).
008400     05  PI-BACKOFF-MULTIPLIER    PIC 9V99.
008500     05  PI-BATCH-SIZE            PIC 9(3).
008600     05  PI-FILLER                PIC X(35).
008700
008800 FD  REPORT-FILE
008900     RECORDING MODE IS F
009000     RECORD CONTAINS 132 CHARACTERS.
009100 01  REPORT-LINE                 PIC X(132).
009200
009300 WORKING-STORAGE SECTION.
009400 01  WS-FILE-STATUS-GROUP.
009500     05  WS-ASSETIN-STATUS        PIC X(02) VALUE SPACE.
009600     05  WS-PARMFIL-STATUS        PIC X(02) VALUE SPACE.
009700     05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACE.
009800     05  FILLER                   PIC X(02) VALUE SPACES.
009900
010000 01  WS-EOF-SWITCHES.
010100     05  ASSETIN-EOF-SWITCH       PIC X(01) VALUE "N".
010200         88  ASSETIN-EOF                    VALUE "Y".
010300     05  FILLER                   PIC X(01) VALUE SPACE.
010400
010500 01  WS-PARM-FIELDS.
010600     05  WS-RUN-DATE              PIC 9(8) VALUE ZEROS.
010700     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
010800                                  PIC X(8).
010900     05  WS-LOOKAHEAD-DAYS        PIC 9(3) VALUE 0.
011000     05  WS-CUTOFF-DATE           PIC 9(8) VALUE ZEROS.
011100     05  FILLER                   PIC X(02) VALUE SPACES.
011200
011300* WORKING DATE USED BY THE DATE-BUMP ROUTINE - BOTH THE CUTOFF
011400* CALCULATION AND THE DAYS-REMAINING CALCULATION SHARE IT.
011500 01  WS-CALC-DATE                 PIC 9(8) VALUE ZEROS.
011600 01  WS-CALC-BREAKDOWN REDEFINES WS-CALC-DATE.
011700     05  CD-YEAR                  PIC 9(4).
011800     05  CD-MONTH                 PIC 9(2).
011900     05  CD-DAY                   PIC 9(2).
012000
012100* CALENDAR MONTH-LENGTH TABLE, LOADED BY REDEFINITION OVER THE
012200* TWELVE FILLER CONSTANTS BELOW.  FEBRUARY'S ENTRY IS ADJUSTED
012300* AT RUN TIME FOR LEAP YEARS BY 357-SET-FEBRUARY-LENGTH.
012400 01  WS-MONTH-LENGTHS-INIT.
012500     05  FILLER                   PIC 9(2) VALUE 31.
012600     05  FILLER                   PIC 9(2) VALUE 28.
012700     05  FILLER                   PIC 9(2) VALUE 31.
012800     05  FILLER                   PIC 9(2) VALUE 30.
012900     05  FILLER                   PIC 9(2) VALUE 31.
013000     05  FILLER                   PIC 9(2) VALUE 30.
013100     05  FILLER                   PIC 9(2) VALUE 31.
013200     05  FILLER                   PIC 9(2) VALUE 31.
013300     05  FILLER                   PIC 9(2) VALUE 30.
013400     05  FILLER                   PIC 9(2) VALUE 31.
013500     05  FILLER                   PIC 9(2) VALUE 30.
013600     05  FILLER                   PIC 9(2) VALUE 31.
013700 01  WS-MONTH-TABLE REDEFINES WS-MONTH-LENGTHS-INIT.
013800     05  WS-DAYS-IN-MONTH         PIC 9(2) OCCURS 12 TIMES
013900                                  INDEXED BY WS-MONTH-X.
014000
014100 01  WS-COUNTERS                  COMP.
014200     05  WS-ASSETS-READ           PIC S9(7) VALUE 0.
014300     05  WS-EXPIRING-COUNT        PIC S9(7) VALUE 0.
014400     05  WS-DAYS-REMAINING        PIC S9(5) VALUE 0.
014500     05  WS-REM-4                 PIC S9(3) VALUE 0.
014600     05  WS-REM-100               PIC S9(3) VALUE 0.
014700     05  WS-REM-400               PIC S9(3) VALUE 0.
014800
014900* WS-DIVIDE-QUOT IS A THROWAWAY QUOTIENT FOR THE LEAP YEAR TEST
015000* BELOW - NOT A CONTROL TOTAL, SO IT IS KEPT OUT OF THE GROUP.
015100 77  WS-DIVIDE-QUOT               PIC S9(7) COMP VALUE 0.
015200
015300 01  WS-HDG-LINE-1.
015400     05  FILLER                   PIC X(45) VALUE
015500         "CLIMS BATCH CONTROL REPORT - WARRANTY SCAN  ".
015600     05  FILLER                   PIC X(87) VALUE SPACES.
015700
015800 01  WS-DETAIL-LINE.
015900     05  WD-LABEL                 PIC X(16) VALUE SPACES.
016000     05  WD-ASSET-TAG             PIC X(12) VALUE SPACES.
016100     05  WD-SERIAL                PIC X(15) VALUE SPACES.
016200     05  WD-EXPIRY                PIC 9(8)  VALUE ZEROS.
016300     05  WD-DAYS                  PIC ZZZZ9 VALUE ZEROS.
016400     05  WD-FLAG                  PIC X(08) VALUE SPACES.
016500     05  FILLER                   PIC X(68) VALUE SPACES.
016600
016700 PROCEDURE DIVISION.
016800
016900 000-MAIN-PROCESS.
017000     PERFORM 050-INITIALIZE
017100         THRU 050-INITIALIZE-EXIT.
017200     PERFORM 300-SCAN-ASSET-WARRANTY
017300         THRU 300-SCAN-ASSET-WARRANTY-EXIT
017400         UNTIL ASSETIN-EOF.
017500     PERFORM 900-WRITE-CONTROL-REPORT
017600         THRU 900-WRITE-CONTROL-REPORT-EXIT.
017700     PERFORM 950-TERMINATE
017800         THRU 950-TERMINATE-EXIT.
017900     STOP RUN.
018000
018100***************************************************************
018200* OPENS ALL FILES, READS THE PARAMETER RECORD, AND COMPUTES
018300* THE CUTOFF DATE (RUN-DATE + WARRANTY-LOOKAHEAD-DAYS) ONCE
018400* FOR THE WHOLE RUN.
018500***************************************************************
018600 050-INITIALIZE.
018700     OPEN INPUT  ASSET-MASTER-IN
018800                 PARM-FILE
018900          OUTPUT  REPORT-FILE.
019000     READ PARM-FILE INTO PARM-IN-RECORD
019100         AT END
019200             DISPLAY "CLB2000 - MISSING PARAMETER RECORD".
019300     MOVE PI-RUN-DATE TO WS-RUN-DATE.
019400     MOVE PI-WARRANTY-LOOKAHEAD TO WS-LOOKAHEAD-DAYS.
019500     PERFORM 350-CALC-CUTOFF-DATE
019600         THRU 350-CALC-CUTOFF-DATE-EXIT.
019700     MOVE WS-HDG-LINE-1 TO REPORT-LINE.
019800     WRITE REPORT-LINE.
019900 050-INITIALIZE-EXIT.
020000     EXIT.
020100
020200***************************************************************
020300* U4 - FOR EACH ASSET MASTER RECORD, FLAGS A WARRANTY EXPIRY
020400* THAT FALLS BETWEEN RUN-DATE AND THE CUTOFF DATE INCLUSIVE.
020500***************************************************************
020600 300-SCAN-ASSET-WARRANTY.
020700     READ ASSET-MASTER-IN INTO ASSET-IN-RECORD
020800         AT END
020900             SET ASSETIN-EOF TO TRUE.
021000     IF NOT ASSETIN-EOF
021100         ADD 1 TO WS-ASSETS-READ
021200         IF AI-WARRANTY-EXPIRY-DATE NOT = 0 AND
021300            AI-WARRANTY-EXPIRY-DATE <= WS-CUTOFF-DATE
021400             PERFORM 320-CALC-DAYS-REMAINING
021500                 THRU 320-CALC-DAYS-REMAINING-EXIT
021600             PERFORM 330-WRITE-WARRANTY-ALERT
021700                 THRU 330-WRITE-WARRANTY-ALERT-EXIT.
021800 300-SCAN-ASSET-WARRANTY-EXIT.
021900     EXIT.
022000
022100***************************************************************
022200* COUNTS THE CALENDAR DAYS BETWEEN RUN-DATE AND THE ASSET'S
022300* WARRANTY EXPIRY DATE BY REPEATED ONE-DAY STEPS, STEPPING
022400* FORWARD FROM WHICHEVER OF THE TWO DATES COMES FIRST - AN
022500* EXPIRING ASSET SHOWS DAYS REMAINING, AN EXPIRED ONE SHOWS
022600* DAYS SINCE IT LAPSED.
022700***************************************************************
022800 320-CALC-DAYS-REMAINING.
022900     IF AI-WARRANTY-EXPIRY-DATE >= WS-RUN-DATE
023000         MOVE WS-RUN-DATE TO WS-CALC-DATE
023100         MOVE 0 TO WS-DAYS-REMAINING
023200         PERFORM 325-STEP-UNTIL-EXPIRY
023300             THRU 325-STEP-UNTIL-EXPIRY-EXIT
023400             UNTIL WS-CALC-DATE = AI-WARRANTY-EXPIRY-DATE
023500     ELSE
023600         MOVE AI-WARRANTY-EXPIRY-DATE TO WS-CALC-DATE
023700         MOVE 0 TO WS-DAYS-REMAINING
023800         PERFORM 325-STEP-UNTIL-EXPIRY
023900             THRU 325-STEP-UNTIL-EXPIRY-EXIT
024000             UNTIL WS-CALC-DATE = WS-RUN-DATE.
024100 320-CALC-DAYS-REMAINING-EXIT.
024200     EXIT.
024300
024400 325-STEP-UNTIL-EXPIRY.
024500     PERFORM 355-BUMP-CALC-DATE
024600         THRU 355-BUMP-CALC-DATE-EXIT.
024700     ADD 1 TO WS-DAYS-REMAINING.
024800 325-STEP-UNTIL-EXPIRY-EXIT.
024900     EXIT.
025000
025100***************************************************************
025200* WRITES ONE WARRANTY ALERT LINE AND BUMPS THE EXPIRING-ASSET
025300* COUNT.
025400***************************************************************
025500 330-WRITE-WARRANTY-ALERT.
025600     ADD 1 TO WS-EXPIRING-COUNT.
025700     MOVE SPACES TO WS-DETAIL-LINE.
025800     MOVE "WARRANTY ALERT  " TO WD-LABEL.
025900     MOVE AI-ASSET-TAG TO WD-ASSET-TAG.
026000     MOVE AI-SERIAL-NUMBER TO WD-SERIAL.
026100     MOVE AI-WARRANTY-EXPIRY-DATE TO WD-EXPIRY.
026200     MOVE WS-DAYS-REMAINING TO WD-DAYS.
026300     IF AI-WARRANTY-EXPIRY-DATE < WS-RUN-DATE
026400         MOVE "EXPIRED " TO WD-FLAG
026500     ELSE
026600         MOVE "EXPIRING" TO WD-FLAG.
026700     MOVE WS-DETAIL-LINE TO REPORT-LINE.
026800     WRITE REPORT-LINE.
026900 330-WRITE-WARRANTY-ALERT-EXIT.
027000     EXIT.
027100
027200***************************************************************
027300* COMPUTES WS-CUTOFF-DATE = RUN-DATE + WARRANTY-LOOKAHEAD-DAYS
027400* BY BUMPING A WORKING COPY ONE DAY AT A TIME.
027500***************************************************************
027600 350-CALC-CUTOFF-DATE.
027700     MOVE WS-RUN-DATE TO WS-CALC-DATE.
027800     PERFORM 355-BUMP-CALC-DATE
027900         THRU 355-BUMP-CALC-DATE-EXIT
028000         WS-LOOKAHEAD-DAYS TIMES.
028100     MOVE WS-CALC-DATE TO WS-CUTOFF-DATE.
028200 350-CALC-CUTOFF-DATE-EXIT.
028300     EXIT.
028400
028500***************************************************************
028600* ADVANCES WS-CALC-DATE BY ONE CALENDAR DAY, ROLLING OVER
028700* MONTH AND YEAR AS NEEDED.  CALLED REPEATEDLY BY 320 AND 350.
028800***************************************************************
028900 355-BUMP-CALC-DATE.
029000     ADD 1 TO CD-DAY.
029100     PERFORM 357-SET-FEBRUARY-LENGTH
029200         THRU 357-SET-FEBRUARY-LENGTH-EXIT.
029300     SET WS-MONTH-X TO CD-MONTH.
029400     IF CD-DAY > WS-DAYS-IN-MONTH (WS-MONTH-X)
029500         MOVE 1 TO CD-DAY
029600         ADD 1 TO CD-MONTH.
029700     IF CD-MONTH > 12
029800         MOVE 1 TO CD-MONTH
029900         ADD 1 TO CD-YEAR.
030000 355-BUMP-CALC-DATE-EXIT.
030100     EXIT.
030200
030300***************************************************************
030400* Y2K02 - SETS THE MONTH-TABLE'S FEBRUARY ENTRY TO 29 IN A
030500* LEAP YEAR, 28 OTHERWISE.  LEAP TEST IS DIVISIBLE BY 4, NOT
030600* BY 100 UNLESS ALSO DIVISIBLE BY 400.
030700***************************************************************
030800 357-SET-FEBRUARY-LENGTH.
030900     DIVIDE CD-YEAR BY 4 GIVING WS-DIVIDE-QUOT
031000         REMAINDER WS-REM-4.
031100     DIVIDE CD-YEAR BY 100 GIVING WS-DIVIDE-QUOT
031200         REMAINDER WS-REM-100.
031300     DIVIDE CD-YEAR BY 400 GIVING WS-DIVIDE-QUOT
031400         REMAINDER WS-REM-400.
031500     IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 = 0)
031600         MOVE 29 TO WS-DAYS-IN-MONTH (2)
031700     ELSE
031800         MOVE 28 TO WS-DAYS-IN-MONTH (2).
031900 357-SET-FEBRUARY-LENGTH-EXIT.
032000     EXIT.
032100
032200***************************************************************
032300* WRITES THE TOTALS SECTION OF THE BATCH CONTROL REPORT.
032400***************************************************************
032500 900-WRITE-CONTROL-REPORT.
032600     MOVE SPACES TO WS-DETAIL-LINE.
032700     MOVE "ASSETS READ     " TO WD-LABEL.
032800     MOVE WS-ASSETS-READ TO WD-DAYS.
032900     MOVE WS-DETAIL-LINE TO REPORT-LINE.
033000     WRITE REPORT-LINE.
033100     MOVE SPACES TO WS-DETAIL-LINE.
033200     MOVE "EXPIRING ASSETS " TO WD-LABEL.
033300     MOVE WS-EXPIRING-COUNT TO WD-DAYS.
033400     MOVE WS-DETAIL-LINE TO REPORT-LINE.
033500     WRITE REPORT-LINE.
033600 900-WRITE-CONTROL-REPORT-EXIT.
033700     EXIT.
033800
033900***************************************************************
034000* CLOSES ALL FILES AND ENDS THE STEP.
034100***************************************************************
034200 950-TERMINATE.
034300     CLOSE ASSET-MASTER-IN
034400           PARM-FILE
034500           REPORT-FILE.
034600 950-TERMINATE-EXIT.
034700     EXIT.
