000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLB5000.
000300 AUTHOR.        K PETERSON.
000400 INSTALLATION.  CORPORATE IT ASSET MGMT - BATCH CENTER.
000500 DATE-WRITTEN.  06/17/96.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900***************************************************************
001000* PROGRAM......: CLB5000
001100* TITLE........: AUDIT TRAIL RETENTION PURGE
001200* FUNCTION.....: COPIES THE AUDIT TRAIL FORWARD, DROPPING ANY
001300*                RECORD OLDER THAN RUN-DATE MINUS THE RETENTION
001400*                PERIOD CARRIED ON THE PARAMETER RECORD.  A
001500*                STRAIGHT SEQUENTIAL COPY-AND-FILTER, THE SAME
001600*                SHAPE AS THE OLD INVENTORY CONVERSION STEP.
001700***************************************************************
001800* CHANGE LOG
001900*---------------------------------------------------------------
002000* 06/17/96 KMP ORIG   INITIAL WRITE.
002100* 01/09/97 KMP TR0249 PURGED-ROW COUNT ADDED TO CONTROL REPORT.
002200* 09/30/98 KMP Y2K01  DATE WORK FIELDS WIDENED TO CCYYMMDD.
002300* 03/11/99 KMP Y2K02  LEAP YEAR TEST CORRECTED FOR CENTURY YEARS.
002400* 07/22/02 KMP TR0340 CONTROL TOTALS STANDARDIZED W/ CLB1000.
002500*---------------------------------------------------------------
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-370.
003000 OBJECT-COMPUTER.  IBM-370.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT AUDIT-FILE-IN      ASSIGN TO AUDITIN
003700            FILE STATUS IS WS-AUDITIN-STATUS.
003800     SELECT AUDIT-FILE-OUT     ASSIGN TO AUDITOUT
003900            FILE STATUS IS WS-AUDITOT-STATUS.
004000     SELECT PARM-FILE          ASSIGN TO PARMFILE
004100            FILE STATUS IS WS-PARMFIL-STATUS.
004200     SELECT REPORT-FILE        ASSIGN TO RPTFILE
004300            FILE STATUS IS WS-RPTFILE-STATUS.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  AUDIT-FILE-IN
004800     RECORDING MODE IS F
004900     RECORD CONTAINS 81 CHARACTERS.
005000 01  AUDIT-IN-RECORD.
005100     05  AU-AUDIT-ID              PIC 9(8).
005200     05  AU-EVENT-TIMESTAMP.
005300         10  AU-TS-DATE           PIC 9(8).
005400         10  AU-TS-TIME           PIC 9(6).
005500     05  AU-PRINCIPAL             PIC X(15).
005600     05  AU-ACTION                PIC X(10).
005700     05  AU-ENTITY-NAME           PIC X(12).
005800     05  AU-ENTITY-ID             PIC 9(6).
005900     05  AU-DETAILS               PIC X(15).
006000     05  AU-FILLER                PIC X(01).
006100
006200 FD  AUDIT-FILE-OUT
006300     RECORDING MODE IS F
006400     RECORD CONTAINS 81 CHARACTERS.
006500 01  AUDIT-OUT-RECORD.
006600     05  AO-AUDIT-ID              PIC 9(8).
006700     05  AO-EVENT-TIMESTAMP.
006800         10  AO-TS-DATE           PIC 9(8).
006900         10  AO-TS-TIME           PIC 9(6).
007000     05  AO-PRINCIPAL             PIC X(15).
007100     05  AO-ACTION                PIC X(10).
007200     05  AO-ENTITY-NAME           PIC X(12).
007300     05  AO-ENTITY-ID             PIC 9(6).
007400     05  AO-DETAILS               PIC X(15).
007500     05  AO-FILLER                PIC X(01).
007600
007700 FD  PARM-FILE
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 80 CHARACTERS.
008000 01  PARM-IN-RECORD.
008100     05  PI-RUN-DATE              PIC 9(8).
008200     05  PI-WINDOW-FROM           PIC 9(8).
008300     05  PI-WINDOW-TO             PIC 9(8).
008400     05  PI-RETENTION-DAYS        PIC 9(3).
008500     05  PI-WARRANTY-LOOKAHEAD    PIC 9(3).
008600     05  PI-MAX-ATTEMPTS          PIC 9(2).
008700     05  PI-INITIAL-BACKOFF-MS    PIC 9(7).
008800     05  PI-BACKOFF-MULTIPLIER    PIC 9V99.
008900     05  PI-BATCH-SIZE            PIC 9(3).
009000     05  PI-FILLER                PIC X(35).
009100
009200 FD  REPORT-FILE
009300     RECORDING MODE IS F
009400     RECORD CONTAINS 132 CHARACTERS.
009500 01  REPORT-LINE                 PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009800 01  WS-FILE-STATUS-GROUP.
009900     05  WS-AUDITIN-STATUS        PIC X(02) VALUE SPACE.
010000     05  WS-AUDITOT-STATUS        PIC X(02) VALUE SPACE.
010100     05  WS-PARMFIL-STATUS        PIC X(02) VALUE SPACE.
010200     05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACE.
010300     05  FILLER                   PIC X(02) VALUE SPACES.
010400
010500 01  WS-EOF-SWITCHES.
010600     05  AUDITIN-EOF-SWITCH       PIC X(01) VALUE "N".
010700         88  AUDITIN-EOF                    VALUE "Y".
010800     05  FILLER                   PIC X(01) VALUE SPACE.
010900
011000 01  WS-PARM-FIELDS.
011100     05  WS-RUN-DATE              PIC 9(8) VALUE ZEROS.
011200     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
011300                                  PIC X(8).
011400     05  WS-RETENTION-DAYS        PIC 9(3) VALUE 0.
011500     05  WS-CUTOFF-DATE           PIC 9(8) VALUE ZEROS.
011600     05  FILLER                   PIC X(02) VALUE SPACES.
011700
011800* WORKING DATE USED BY THE DATE-BUMP ROUTINES BELOW.
011900 01  WS-CALC-DATE                 PIC 9(8) VALUE ZEROS.
012000 01  WS-CALC-BREAKDOWN REDEFINES WS-CALC-DATE.
012100     05  CD-YEAR                  PIC 9(4).
012200     05  CD-MONTH                 PIC 9(2).
012300     05  CD-DAY                   PIC 9(2).
012400
012500* CALENDAR MONTH-LENGTH TABLE, LOADED BY REDEFINITION OVER THE
012600* TWELVE FILLER CONSTANTS BELOW.  FEBRUARY IS ADJUSTED AT RUN
012700* TIME FOR LEAP YEARS.
012800 01  WS-MONTH-LENGTHS-INIT.
012900     05  FILLER                   PIC 9(2) VALUE 31.
013000     05  FILLER                   PIC 9(2) VALUE 28.
013100     05  FILLER                   PIC 9(2) VALUE 31.
013200     05  FILLER                   PIC 9(2) VALUE 30.
013300     05  FILLER                   PIC 9(2) VALUE 31.
013400     05  FILLER                   PIC 9(2) VALUE 30.
013500     05  FILLER                   PIC 9(2) VALUE 31.
013600     05  FILLER                   PIC 9(2) VALUE 31.
013700     05  FILLER                   PIC 9(2) VALUE 30.
013800     05  FILLER                   PIC 9(2) VALUE 31.
013900     05  FILLER                   PIC 9(2) VALUE 30.
014000     05  FILLER                   PIC 9(2) VALUE 31.
014100 01  WS-MONTH-TABLE REDEFINES WS-MONTH-LENGTHS-INIT.
014200     05  WS-DAYS-IN-MONTH         PIC 9(2) OCCURS 12 TIMES
014300                                  INDEXED BY WS-MONTH-X.
014400
014500 01  WS-COUNTERS                  COMP.
014600     05  WS-AUDIT-READ            PIC S9(7) VALUE 0.
014700     05  WS-AUDIT-KEPT            PIC S9(7) VALUE 0.
014800     05  WS-AUDIT-PURGED          PIC S9(7) VALUE 0.
014900     05  WS-REM-4                 PIC S9(3) VALUE 0.
015000     05  WS-REM-100               PIC S9(3) VALUE 0.
015100     05  WS-REM-400               PIC S9(3) VALUE 0.
015200     05  FILLER                   PIC X(02) VALUE SPACES
015300                                  USAGE DISPLAY.
015400* WS-DIVIDE-QUOT IS A THROWAWAY QUOTIENT FOR THE LEAP YEAR TEST
015500* BELOW - NOT A CONTROL TOTAL, SO IT IS KEPT OUT OF THE GROUP.
015600 77  WS-DIVIDE-QUOT               PIC S9(7) COMP VALUE 0.
015700
015800 01  WS-HDG-LINE-1.
015900     05  FILLER                   PIC X(45) VALUE
016000         "CLIMS BATCH CONTROL REPORT - AUDIT PURGE    ".
016100     05  FILLER                   PIC X(87) VALUE SPACES.
016200
016300 01  WS-DETAIL-LINE.
016400     05  WD-LABEL                 PIC X(20) VALUE SPACES.
016500     05  WD-CUTOFF                PIC 9(8)  VALUE ZEROS.
016600     05  WD-READ                  PIC ZZZZZZ9 VALUE ZEROS.
016700     05  WD-KEPT                  PIC ZZZZZZ9 VALUE ZEROS.
016800     05  WD-PURGED                PIC ZZZZZZ9 VALUE ZEROS.
016900     05  FILLER                   PIC X(83) VALUE SPACES.
017000
017100 PROCEDURE DIVISION.
017200
017300 000-MAIN-PROCESS.
017400     PERFORM 050-INITIALIZE
017500         THRU 050-INITIALIZE-EXIT.
017600     PERFORM 200-PURGE-AUDIT-RECORD
017700         THRU 200-PURGE-AUDIT-RECORD-EXIT
017800         UNTIL AUDITIN-EOF.
017900     PERFORM 900-WRITE-CONTROL-REPORT
018000         THRU 900-WRITE-CONTROL-REPORT-EXIT.
018100     PERFORM 950-TERMINATE
018200         THRU 950-TERMINATE-EXIT.
018300     STOP RUN.
018400
018500***************************************************************
018600* OPENS ALL FILES, READS THE PARAMETER RECORD, AND COMPUTES
018700* THE PURGE CUTOFF DATE (RUN-DATE MINUS RETENTION-DAYS).
018800***************************************************************
018900 050-INITIALIZE.
019000     OPEN INPUT  AUDIT-FILE-IN
019100                 PARM-FILE
019200          OUTPUT  AUDIT-FILE-OUT
019300                  REPORT-FILE.
019400     READ PARM-FILE INTO PARM-IN-RECORD
019500         AT END
019600             DISPLAY "CLB5000 - MISSING PARAMETER RECORD".
019700     MOVE PI-RUN-DATE TO WS-RUN-DATE.
019800     MOVE PI-RETENTION-DAYS TO WS-RETENTION-DAYS.
019900     PERFORM 250-CALC-PURGE-CUTOFF
020000         THRU 250-CALC-PURGE-CUTOFF-EXIT.
020100     MOVE WS-HDG-LINE-1 TO REPORT-LINE.
020200     WRITE REPORT-LINE.
020300 050-INITIALIZE-EXIT.
020400     EXIT.
020500
020600***************************************************************
020700* U7 - COPIES ONE AUDIT RECORD FORWARD UNLESS ITS EVENT DATE
020800* IS OLDER THAN THE PURGE CUTOFF.
020900***************************************************************
021000 200-PURGE-AUDIT-RECORD.
021100     READ AUDIT-FILE-IN INTO AUDIT-IN-RECORD
021200         AT END
021300             SET AUDITIN-EOF TO TRUE.
021400     IF NOT AUDITIN-EOF
021500         ADD 1 TO WS-AUDIT-READ
021600         IF AU-TS-DATE < WS-CUTOFF-DATE
021700             ADD 1 TO WS-AUDIT-PURGED
021800         ELSE
021900             PERFORM 220-COPY-AUDIT-RECORD
022000                 THRU 220-COPY-AUDIT-RECORD-EXIT.
022100 200-PURGE-AUDIT-RECORD-EXIT.
022200     EXIT.
022300
022400 220-COPY-AUDIT-RECORD.
022500     MOVE AU-AUDIT-ID TO AO-AUDIT-ID.
022600     MOVE AU-TS-DATE TO AO-TS-DATE.
022700     MOVE AU-TS-TIME TO AO-TS-TIME.
022800     MOVE AU-PRINCIPAL TO AO-PRINCIPAL.
022900     MOVE AU-ACTION TO AO-ACTION.
023000     MOVE AU-ENTITY-NAME TO AO-ENTITY-NAME.
023100     MOVE AU-ENTITY-ID TO AO-ENTITY-ID.
023200     MOVE AU-DETAILS TO AO-DETAILS.
023300     WRITE AUDIT-OUT-RECORD.
023400     ADD 1 TO WS-AUDIT-KEPT.
023500 220-COPY-AUDIT-RECORD-EXIT.
023600     EXIT.
023700
023800***************************************************************
023900* COMPUTES WS-CUTOFF-DATE = RUN-DATE MINUS RETENTION-DAYS BY
024000* STEPPING A WORKING COPY BACKWARD ONE DAY AT A TIME.
024100***************************************************************
024200 250-CALC-PURGE-CUTOFF.
024300     MOVE WS-RUN-DATE TO WS-CALC-DATE.
024400     PERFORM 355-BUMP-CALC-DATE-BACK
024500         THRU 355-BUMP-CALC-DATE-BACK-EXIT
024600         WS-RETENTION-DAYS TIMES.
024700     MOVE WS-CALC-DATE TO WS-CUTOFF-DATE.
024800 250-CALC-PURGE-CUTOFF-EXIT.
024900     EXIT.
025000
025100***************************************************************
025200* STEPS WS-CALC-DATE BACK ONE CALENDAR DAY, BORROWING FROM THE
025300* PRIOR MONTH/YEAR AS NEEDED.
025400***************************************************************
025500 355-BUMP-CALC-DATE-BACK.
025600     IF CD-DAY > 1
025700         SUBTRACT 1 FROM CD-DAY
025800     ELSE
025900         PERFORM 356-ROLL-BACK-MONTH
026000             THRU 356-ROLL-BACK-MONTH-EXIT.
026100 355-BUMP-CALC-DATE-BACK-EXIT.
026200     EXIT.
026300
026400 356-ROLL-BACK-MONTH.
026500     SUBTRACT 1 FROM CD-MONTH.
026600     IF CD-MONTH < 1
026700         MOVE 12 TO CD-MONTH
026800         SUBTRACT 1 FROM CD-YEAR.
026900     PERFORM 357-SET-FEBRUARY-LENGTH
027000         THRU 357-SET-FEBRUARY-LENGTH-EXIT.
027100     SET WS-MONTH-X TO CD-MONTH.
027200     MOVE WS-DAYS-IN-MONTH (WS-MONTH-X) TO CD-DAY.
027300 356-ROLL-BACK-MONTH-EXIT.
027400     EXIT.
027500
027600 357-SET-FEBRUARY-LENGTH.
027700     DIVIDE CD-YEAR BY 4 GIVING WS-DIVIDE-QUOT
027800         REMAINDER WS-REM-4.
027900     DIVIDE CD-YEAR BY 100 GIVING WS-DIVIDE-QUOT
028000         REMAINDER WS-REM-100.
028100     DIVIDE CD-YEAR BY 400 GIVING WS-DIVIDE-QUOT
028200         REMAINDER WS-REM-400.
028300     IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 = 0)
028400         MOVE 29 TO WS-DAYS-IN-MONTH (2)
028500     ELSE
028600         MOVE 28 TO WS-DAYS-IN-MONTH (2).
028700 357-SET-FEBRUARY-LENGTH-EXIT.
028800     EXIT.
028900
029000***************************************************************
029100* WRITES THE AUDIT-PURGE SECTION OF THE BATCH CONTROL REPORT.
029200***************************************************************
029300 900-WRITE-CONTROL-REPORT.
029400     MOVE SPACES TO WS-DETAIL-LINE.
029500     MOVE "AUDIT PURGE         " TO WD-LABEL.
029600     MOVE WS-CUTOFF-DATE TO WD-CUTOFF.
029700     MOVE WS-AUDIT-READ TO WD-READ.
029800     MOVE WS-AUDIT-KEPT TO WD-KEPT.
029900     MOVE WS-AUDIT-PURGED TO WD-PURGED.
030000     MOVE WS-DETAIL-LINE TO REPORT-LINE.
030100     WRITE REPORT-LINE.
030200 900-WRITE-CONTROL-REPORT-EXIT.
030300     EXIT.
030400
030500***************************************************************
030600* CLOSES ALL FILES AND ENDS THE STEP.
030700***************************************************************
030800 950-TERMINATE.
030900     CLOSE AUDIT-FILE-IN
031000           PARM-FILE
031100           AUDIT-FILE-OUT
031200           REPORT-FILE.
031300 950-TERMINATE-EXIT.
031400     EXIT.
