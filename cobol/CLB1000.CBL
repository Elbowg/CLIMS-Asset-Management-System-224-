000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLB1000.
000300 AUTHOR.        B STEARNS.
000400 INSTALLATION.  CORPORATE IT ASSET MGMT - BATCH CENTER.
000500 DATE-WRITTEN.  03/14/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900***************************************************************
001000* PROGRAM......: CLB1000
001100* TITLE........: ASSET / MAINTENANCE LIFECYCLE & ASSIGNMENT
001200* FUNCTION.....: NIGHTLY PASS OVER THE ASSET MASTER AND THE
001300*                MAINTENANCE WORK ORDER FILE.  VALIDATES EVERY
001400*                REQUESTED STATUS CHANGE AGAINST THE FIXED
001500*                LIFECYCLE GRAPH FOR ITS FILE, CHECKS ASSET
001600*                CHANGES AGAINST THE DEPARTMENT AUTHORITY RULES,
001700*                APPLIES ASSIGNMENTS, AND LETS A MAINTENANCE
001800*                STATUS CHANGE PUSH THE LINKED ASSET BETWEEN
001900*                UNDER-REPR AND AVAILABLE.
002000***************************************************************
002100* CHANGE LOG
002200*---------------------------------------------------------------
002300* 03/14/91 BS  ORIG   INITIAL WRITE - ASSET STATUS PASS ONLY.
002400* 08/02/91 BS  TR0114 ADDED MAINTENANCE WORK ORDER PASS.
002500* 02/19/92 BS  TR0166 ASSIGNMENT HISTORY LINE ON REPORT-FILE.
002600* 11/03/93 RLH TR0220 DEPARTMENT AUTHORITY CHECK ADDED (U11).
002700* 06/27/95 RLH TR0255 MAINT RESOLVE NOW RETURNS ASSET TO AVAIL.
002800* 01/09/96 RLH TR0261 MAINT IN-PROGRESS SENDS ASSET UNDER-REPR.
002900* 09/30/98 KMP Y2K01  WIDENED RUN-DATE WORK FIELDS TO CCYYMMDD.
003000* 03/11/99 KMP Y2K02  AUDIT TIMESTAMP NOW CARRIES FULL CENTURY.
003100* 07/22/02 KMP TR0340 REJECT TEXT STANDARDIZED W/ CLB8000.
003200* 05/05/04 DLW TR0388 BINARY SEARCH REPLACES LINEAR ASSET SCAN.
003300* 10/02/06 DLW TR0511 A CANCELLED OR INCOMPLETE-RESOLVED MAINT
003400*                     TRANSITION APPLIED WITH NO AUDIT LINE AT
003500*                     ALL, AND NO AUDIT LINE EVER CARRIED THE
003600*                     MAINTENANCE ENTITY.  650 NOW WRITES ITS
003700*                     OWN MAINTENANCE AUDIT LINE FOR EVERY
003800*                     APPLIED TRANSITION VIA NEW PARA 462.
003900*---------------------------------------------------------------
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ASSET-MASTER-IN   ASSIGN TO ASSETIN
005100            FILE STATUS IS WS-ASSETIN-STATUS.
005200     SELECT ASSET-MASTER-OUT  ASSIGN TO ASSETOUT
005300            FILE STATUS IS WS-ASSETOUT-STATUS.
005400     SELECT MAINT-FILE-IN     ASSIGN TO MAINTIN
005500            FILE STATUS IS WS-MAINTIN-STATUS.
005600     SELECT MAINT-FILE-OUT    ASSIGN TO MAINTOUT
005700            FILE STATUS IS WS-MAINTOUT-STATUS.
005800     SELECT USER-FILE         ASSIGN TO USERFILE
005900            FILE STATUS IS WS-USERFIL-STATUS.
006000     SELECT AUDIT-FILE-OUT    ASSIGN TO AUDITOUT
006100            FILE STATUS IS WS-AUDITOUT-STATUS.
006200     SELECT PARM-FILE         ASSIGN TO PARMFILE
006300            FILE STATUS IS WS-PARMFIL-STATUS.
006400     SELECT REPORT-FILE       ASSIGN TO RPTFILE
006500            FILE STATUS IS WS-RPTFILE-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  ASSET-MASTER-IN
007000     RECORDING MODE IS F
007100     RECORD CONTAINS 150 CHARACTERS.
007200 01  ASSET-IN-RECORD.
007300     05  AI-ASSET-ID              PIC 9(6).
007400     05  AI-ASSET-TAG             PIC X(12).
007500     05  AI-SERIAL-NUMBER         PIC X(15).
007600     05  AI-MAKE                  PIC X(15).
007700     05  AI-MODEL                 PIC X(15).
007800     05  AI-STATUS                PIC X(10).
007900     05  AI-ASSIGNED-USER-ID      PIC 9(6).
008000     05  AI-DEPARTMENT-ID         PIC 9(4).
008100     05  AI-LOCATION              PIC X(15).
008200     05  AI-VENDOR-ID             PIC 9(4).
008300     05  AI-VENDOR-NAME           PIC X(15).
008400     05  AI-PURCHASE-DATE         PIC 9(8).
008500     05  AI-WARRANTY-EXPIRY-DATE  PIC 9(8).
008600     05  AI-REQUESTED-STATUS      PIC X(10).
008700     05  AI-ACTING-USER-ID        PIC 9(6).
008800     05  AI-FILLER                PIC X(01).
008900
009000 FD  ASSET-MASTER-OUT
009100     RECORDING MODE IS F
009200     RECORD CONTAINS 150 CHARACTERS.
009300 01  ASSET-OUT-RECORD.
009400     05  AS-ASSET-ID              PIC 9(6).
009500     05  AS-ASSET-TAG             PIC X(12).
009600     05  AS-SERIAL-NUMBER         PIC X(15).
009700     05  AS-MAKE                  PIC X(15).
009800     05  AS-MODEL                 PIC X(15).
009900     05  AS-STATUS                PIC X(10).
010000     05  AS-ASSIGNED-USER-ID      PIC 9(6).
010100     05  AS-DEPARTMENT-ID         PIC 9(4).
010200     05  AS-LOCATION              PIC X(15).
010300     05  AS-VENDOR-ID             PIC 9(4).
010400     05  AS-VENDOR-NAME           PIC X(15).
010500     05  AS-PURCHASE-DATE         PIC 9(8).
010600     05  AS-WARRANTY-EXPIRY-DATE  PIC 9(8).
010700     05  AS-REQUESTED-STATUS      PIC X(10).
010800     05  AS-ACTING-USER-ID        PIC 9(6).
010900     05  AS-FILLER                PIC X(01).
011000* FLAT ALTERNATE VIEW - USED BY THE FILE-STATUS ERROR DISPLAY
011100 01  AS-RECORD-FLAT REDEFINES ASSET-OUT-RECORD
011200                                  PIC X(150).
011300
011400 FD  MAINT-FILE-IN
011500     RECORDING MODE IS F
011600     RECORD CONTAINS 97 CHARACTERS.
011700 01  MAINT-IN-RECORD.
011800     05  MI-MAINT-ID              PIC 9(6).
011900     05  MI-ASSET-ID              PIC 9(6).
012000     05  MI-REPORTED-BY-USER-ID   PIC 9(6).
012100     05  MI-DESCRIPTION           PIC X(30).
012200     05  MI-STATUS                PIC X(12).
012300     05  MI-REPORTED-DATE         PIC 9(8).
012400     05  MI-SCHEDULED-DATE        PIC 9(8).
012500     05  MI-COMPLETED-DATE        PIC 9(8).
012600     05  MI-REQUESTED-STATUS      PIC X(12).
012700     05  MI-FILLER                PIC X(01).
012800
012900 FD  MAINT-FILE-OUT
013000     RECORDING MODE IS F
013100     RECORD CONTAINS 97 CHARACTERS.
013200 01  MAINT-OUT-RECORD.
013300     05  MO-MAINT-ID              PIC 9(6).
013400     05  MO-ASSET-ID              PIC 9(6).
013500     05  MO-REPORTED-BY-USER-ID   PIC 9(6).
013600     05  MO-DESCRIPTION           PIC X(30).
013700     05  MO-STATUS                PIC X(12).
013800     05  MO-REPORTED-DATE         PIC 9(8).
013900     05  MO-SCHEDULED-DATE        PIC 9(8).
014000     05  MO-COMPLETED-DATE        PIC 9(8).
014100     05  MO-REQUESTED-STATUS      PIC X(12).
014200     05  MO-FILLER                PIC X(01).
014300* FLAT ALTERNATE VIEW - USED BY THE FILE-STATUS ERROR DISPLAY
014400 01  MO-RECORD-FLAT REDEFINES MAINT-OUT-RECORD
014500                                  PIC X(97).
014600
014700 FD  USER-FILE
014800     RECORDING MODE IS F
014900     RECORD CONTAINS 80 CHARACTERS.
015000 01  USER-IN-RECORD.
015100     05  UI-USER-ID               PIC 9(6).
015200     05  UI-USERNAME              PIC X(15).
015300     05  UI-ROLE                  PIC X(10).
015400     05  UI-DEPARTMENT-ID         PIC 9(4).
015500     05  UI-PASSWORD              PIC X(20).
015600     05  UI-FILLER                PIC X(25).
015700
015800 FD  AUDIT-FILE-OUT
015900     RECORDING MODE IS F
016000     RECORD CONTAINS 81 CHARACTERS.
016100 01  AUDIT-OUT-RECORD.
016200     05  AU-AUDIT-ID              PIC 9(8).
016300     05  AU-EVENT-TIMESTAMP.
016400         10  AU-TS-DATE           PIC 9(8).
016500         10  AU-TS-TIME           PIC 9(6).
016600     05  AU-PRINCIPAL             PIC X(15).
016700     05  AU-ACTION                PIC X(10).
016800     05  AU-ENTITY-NAME           PIC X(12).
016900     05  AU-ENTITY-ID             PIC 9(6).
017000     05  AU-DETAILS               PIC X(15).
017100     05  AU-FILLER                PIC X(01).
017200* FLAT ALTERNATE VIEW - USED BY THE FILE-STATUS ERROR DISPLAY
017300 01  AU-RECORD-FLAT REDEFINES AUDIT-OUT-RECORD
017400                                  PIC X(81).
017500
017600 FD  PARM-FILE
017700     RECORDING MODE IS F
017800     RECORD CONTAINS 80 CHARACTERS.
017900 01  PARM-IN-RECORD.
018000     05  PI-RUN-DATE              PIC 9(8).
018100     05  PI-WINDOW-FROM           PIC 9(8).
018200     05  PI-WINDOW-TO             PIC 9(8).
018300     05  PI-RETENTION-DAYS        PIC 9(3).
018400     05  PI-WARRANTY-LOOKAHEAD    PIC 9(3).
018500     05  PI-MAX-ATTEMPTS          PIC 9(2).
018600     05  PI-INITIAL-BACKOFF-MS    PIC 9(7).
018700     05  PI-BACKOFF-MULTIPLIER    PIC 9V99.
018800     05  PI-BATCH-SIZE            PIC 9(3).
018900     05  PI-FILLER                PIC X(35).
019000
019100 FD  REPORT-FILE
019200     RECORDING MODE IS F
019300     RECORD CONTAINS 132 CHARACTERS.
019400 01  REPORT-LINE                 PIC X(132).
019500
019600 WORKING-STORAGE SECTION.
019700 01  WS-FILE-STATUS-GROUP.
019800     05  WS-ASSETIN-STATUS        PIC X(02) VALUE SPACE.
019900     05  WS-ASSETOUT-STATUS       PIC X(02) VALUE SPACE.
020000     05  WS-MAINTIN-STATUS        PIC X(02) VALUE SPACE.
020100     05  WS-MAINTOUT-STATUS       PIC X(02) VALUE SPACE.
020200     05  WS-USERFIL-STATUS        PIC X(02) VALUE SPACE.
020300     05  WS-AUDITOUT-STATUS       PIC X(02) VALUE SPACE.
020400     05  WS-PARMFIL-STATUS        PIC X(02) VALUE SPACE.
020500     05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACE.
020600     05  FILLER                   PIC X(02) VALUE SPACES.
020700
020800 01  WS-EOF-SWITCHES.
020900     05  ASSETIN-EOF-SWITCH       PIC X(01) VALUE "N".
021000         88  ASSETIN-EOF                    VALUE "Y".
021100     05  MAINTIN-EOF-SWITCH       PIC X(01) VALUE "N".
021200         88  MAINTIN-EOF                    VALUE "Y".
021300     05  USERFIL-EOF-SWITCH       PIC X(01) VALUE "N".
021400         88  USERFIL-EOF                    VALUE "Y".
021500     05  WS-ASSET-FOUND-SWITCH    PIC X(01) VALUE "N".
021600         88  WS-ASSET-FOUND                 VALUE "Y".
021700     05  WS-USER-FOUND-SWITCH     PIC X(01) VALUE "N".
021800         88  WS-USER-FOUND                  VALUE "Y".
021900     05  WS-AUTH-OK-SWITCH        PIC X(01) VALUE "N".
022000         88  WS-AUTH-OK                     VALUE "Y".
022100     05  WS-TRANS-VALID-SWITCH    PIC X(01) VALUE "N".
022200         88  WS-TRANS-VALID                 VALUE "Y".
022300     05  WS-WAS-ASSIGN-SWITCH     PIC X(01) VALUE "N".
022400         88  WS-WAS-ASSIGNMENT               VALUE "Y".
022500     05  FILLER                   PIC X(02) VALUE SPACES.
022600
022700 01  WS-PARM-FIELDS.
022800     05  WS-RUN-DATE              PIC 9(8) VALUE ZEROS.
022900     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
023000                                  PIC X(8).
023100     05  FILLER                   PIC X(02) VALUE SPACES.
023200
023300 01  WS-COUNTERS                  COMP.
023400     05  WS-ASSET-COUNT           PIC S9(7) VALUE 0.
023500     05  WS-USER-COUNT            PIC S9(7) VALUE 0.
023600     05  WS-ASSET-IDX             PIC S9(7) VALUE 0.
023700     05  WS-SRCH-LOW              PIC S9(7) VALUE 0.
023800     05  WS-SRCH-HIGH             PIC S9(7) VALUE 0.
023900     05  WS-FOUND-IDX             PIC S9(7) VALUE 0.
024000     05  WS-AUDIT-SEQ             PIC S9(8) VALUE 0.
024100     05  WS-ASSETS-READ           PIC S9(7) VALUE 0.
024200     05  WS-ASSET-APPLIED         PIC S9(7) VALUE 0.
024300     05  WS-ASSET-REJECTED        PIC S9(7) VALUE 0.
024400     05  WS-ASSIGN-APPLIED        PIC S9(7) VALUE 0.
024500     05  WS-ASSIGN-REJECTED       PIC S9(7) VALUE 0.
024600     05  WS-MAINT-READ            PIC S9(7) VALUE 0.
024700     05  WS-MAINT-APPLIED         PIC S9(7) VALUE 0.
024800     05  WS-MAINT-REJECTED        PIC S9(7) VALUE 0.
024900     05  FILLER                   PIC X(02) VALUE SPACES
025000                                  USAGE DISPLAY.
025100* WS-SRCH-MID IS A ONE-OFF SCRATCH SUBSCRIPT FOR THE BINARY
025200* SEARCH MIDPOINT - KEPT STANDALONE RATHER THAN IN THE
025300* CONTROL-TOTALS GROUP ABOVE, SINCE IT CARRIES NO FINAL COUNT.
025400 77  WS-SRCH-MID                  PIC S9(7) COMP VALUE 0.
025500
025600 01  WS-ACTOR-FIELDS.
025700     05  WS-ACTOR-USER-ID         PIC 9(6) VALUE 0.
025800     05  WS-ACTOR-ROLE            PIC X(10) VALUE SPACES.
025900     05  WS-ACTOR-DEPT            PIC 9(4) VALUE 0.
026000     05  WS-ACTOR-ACTION          PIC X(08) VALUE SPACES.
026100         88  WS-ACTION-IS-DISPOSE      VALUE "DISPOSE".
026200     05  FILLER                   PIC X(02) VALUE SPACES.
026300
026400 01  WS-AUDIT-ACTION               PIC X(10) VALUE SPACES.
026500 01  WS-REJECT-REASON              PIC X(40) VALUE SPACES.
026600
026700 01  WS-ASSET-TABLE.
026800     05  WS-ASSET-ENTRY OCCURS 2000 TIMES
026900                        INDEXED BY WS-ASSET-X.
027000         10  AM-ASSET-ID              PIC 9(6).
027100         10  AM-ASSET-TAG             PIC X(12).
027200         10  AM-SERIAL-NUMBER         PIC X(15).
027300         10  AM-MAKE                  PIC X(15).
027400         10  AM-MODEL                 PIC X(15).
027500         10  AM-STATUS                PIC X(10).
027600         10  AM-ASSIGNED-USER-ID      PIC 9(6).
027700         10  AM-DEPARTMENT-ID         PIC 9(4).
027800         10  AM-LOCATION              PIC X(15).
027900         10  AM-VENDOR-ID             PIC 9(4).
028000         10  AM-VENDOR-NAME           PIC X(15).
028100         10  AM-PURCHASE-DATE         PIC 9(8).
028200         10  AM-WARRANTY-EXPIRY-DATE  PIC 9(8).
028300         10  AM-REQUESTED-STATUS      PIC X(10).
028400         10  AM-ACTING-USER-ID        PIC 9(6).
028500         10  AM-FILLER                PIC X(01).
028600
028700 01  WS-USER-TABLE.
028800     05  WS-USER-ENTRY OCCURS 2000 TIMES
028900                       INDEXED BY WS-USER-X.
029000         10  UM-USER-ID               PIC 9(6).
029100         10  UM-USERNAME              PIC X(15).
029200         10  UM-ROLE                  PIC X(10).
029300         10  UM-DEPARTMENT-ID         PIC 9(4).
029400         10  UM-FILLER                PIC X(01).
029500
029600 01  WS-HDG-LINE-1.
029700     05  FILLER                   PIC X(45) VALUE
029800         "CLIMS BATCH CONTROL REPORT - LIFECYCLE/ASSIGN".
029900     05  FILLER                   PIC X(87) VALUE SPACES.
030000
030100 01  WS-DETAIL-LINE.
030200     05  WD-LABEL                 PIC X(40) VALUE SPACES.
030300     05  WD-KEY                   PIC X(12) VALUE SPACES.
030400     05  WD-REASON                PIC X(40) VALUE SPACES.
030500     05  FILLER                   PIC X(40) VALUE SPACES.
030600
030700 PROCEDURE DIVISION.
030800
030900 000-MAIN-PROCESS.
031000     PERFORM 050-INITIALIZE
031100         THRU 050-INITIALIZE-EXIT.
031200     PERFORM 100-LOAD-ASSET-TABLE
031300         THRU 100-LOAD-ASSET-TABLE-EXIT
031400         UNTIL ASSETIN-EOF.
031500     PERFORM 150-LOAD-USER-TABLE
031600         THRU 150-LOAD-USER-TABLE-EXIT
031700         UNTIL USERFIL-EOF.
031800     PERFORM 200-APPLY-ASSET-REQUESTS
031900         THRU 200-APPLY-ASSET-REQUESTS-EXIT
032000         VARYING WS-ASSET-IDX FROM 1 BY 1
032100         UNTIL WS-ASSET-IDX > WS-ASSET-COUNT.
032200     PERFORM 500-PROCESS-MAINT-RECORD
032300         THRU 500-PROCESS-MAINT-RECORD-EXIT
032400         UNTIL MAINTIN-EOF.
032500     PERFORM 800-WRITE-ASSET-MASTER
032600         THRU 800-WRITE-ASSET-MASTER-EXIT
032700         VARYING WS-ASSET-IDX FROM 1 BY 1
032800         UNTIL WS-ASSET-IDX > WS-ASSET-COUNT.
032900     PERFORM 900-WRITE-CONTROL-REPORT
033000         THRU 900-WRITE-CONTROL-REPORT-EXIT.
033100     PERFORM 950-TERMINATE
033200         THRU 950-TERMINATE-EXIT.
033300     STOP RUN.
033400
033500***************************************************************
033600* OPENS ALL FILES, READS THE SINGLE PARAMETER RECORD, AND
033700* WRITES THE CONTROL REPORT TITLE LINE.
033800***************************************************************
033900 050-INITIALIZE.
034000     OPEN INPUT  ASSET-MASTER-IN
034100                 MAINT-FILE-IN
034200                 USER-FILE
034300                 PARM-FILE
034400          OUTPUT  ASSET-MASTER-OUT
034500                  MAINT-FILE-OUT
034600                  AUDIT-FILE-OUT
034700                  REPORT-FILE.
034800     READ PARM-FILE INTO PARM-IN-RECORD
034900         AT END
035000             DISPLAY "CLB1000 - MISSING PARAMETER RECORD".
035100     MOVE PI-RUN-DATE TO WS-RUN-DATE.
035200     MOVE WS-HDG-LINE-1 TO REPORT-LINE.
035300     WRITE REPORT-LINE.
035400 050-INITIALIZE-EXIT.
035500     EXIT.
035600
035700***************************************************************
035800* READS THE ASSET MASTER, ASCENDING BY ASSET-ID, INTO THE
035900* IN-MEMORY TABLE SEARCHED LATER BY BINARY SEARCH.
036000***************************************************************
036100 100-LOAD-ASSET-TABLE.
036200     READ ASSET-MASTER-IN INTO ASSET-IN-RECORD
036300         AT END
036400             SET ASSETIN-EOF TO TRUE.
036500     IF NOT ASSETIN-EOF
036600         ADD 1 TO WS-ASSET-COUNT
036700         ADD 1 TO WS-ASSETS-READ
036800         SET WS-ASSET-X TO WS-ASSET-COUNT
036900         MOVE AI-ASSET-ID TO AM-ASSET-ID (WS-ASSET-X)
037000         MOVE AI-ASSET-TAG TO AM-ASSET-TAG (WS-ASSET-X)
037100         MOVE AI-SERIAL-NUMBER TO AM-SERIAL-NUMBER (WS-ASSET-X)
037200         MOVE AI-MAKE TO AM-MAKE (WS-ASSET-X)
037300         MOVE AI-MODEL TO AM-MODEL (WS-ASSET-X)
037400         MOVE AI-STATUS TO AM-STATUS (WS-ASSET-X)
037500         MOVE AI-ASSIGNED-USER-ID TO
037600              AM-ASSIGNED-USER-ID (WS-ASSET-X)
037700         MOVE AI-DEPARTMENT-ID TO AM-DEPARTMENT-ID (WS-ASSET-X)
037800         MOVE AI-LOCATION TO AM-LOCATION (WS-ASSET-X)
037900         MOVE AI-VENDOR-ID TO AM-VENDOR-ID (WS-ASSET-X)
038000         MOVE AI-VENDOR-NAME TO AM-VENDOR-NAME (WS-ASSET-X)
038100         MOVE AI-PURCHASE-DATE TO AM-PURCHASE-DATE (WS-ASSET-X)
038200         MOVE AI-WARRANTY-EXPIRY-DATE TO
038300              AM-WARRANTY-EXPIRY-DATE (WS-ASSET-X)
038400         MOVE AI-REQUESTED-STATUS TO
038500              AM-REQUESTED-STATUS (WS-ASSET-X)
038600         MOVE AI-ACTING-USER-ID TO
038700              AM-ACTING-USER-ID (WS-ASSET-X).
038800 100-LOAD-ASSET-TABLE-EXIT.
038900     EXIT.
039000
039100***************************************************************
039200* READS THE USER MASTER, ASCENDING BY USER-ID, INTO THE TABLE
039300* USED FOR THE DEPARTMENT AUTHORITY LOOKUP (U11).
039400***************************************************************
039500 150-LOAD-USER-TABLE.
039600     READ USER-FILE INTO USER-IN-RECORD
039700         AT END
039800             SET USERFIL-EOF TO TRUE.
039900     IF NOT USERFIL-EOF
040000         ADD 1 TO WS-USER-COUNT
040100         SET WS-USER-X TO WS-USER-COUNT
040200         MOVE UI-USER-ID TO UM-USER-ID (WS-USER-X)
040300         MOVE UI-USERNAME TO UM-USERNAME (WS-USER-X)
040400         MOVE UI-ROLE TO UM-ROLE (WS-USER-X)
040500         MOVE UI-DEPARTMENT-ID TO UM-DEPARTMENT-ID (WS-USER-X).
040600 150-LOAD-USER-TABLE-EXIT.
040700     EXIT.
040800
040900***************************************************************
041000* FOR ONE ASSET TABLE ENTRY: IF A TRANSITION IS REQUESTED,
041100* CHECK AUTHORITY (U11), THEN VALIDATE THE TRANSITION (U1),
041200* THEN APPLY OR REJECT.
041300***************************************************************
041400 200-APPLY-ASSET-REQUESTS.
041500     IF AM-REQUESTED-STATUS (WS-ASSET-IDX) NOT = SPACES
041600         PERFORM 350-CHECK-ASSET-AUTHORITY
041700             THRU 350-CHECK-ASSET-AUTHORITY-EXIT
041800         PERFORM 400-VALIDATE-ASSET-TRANSITION
041900             THRU 400-VALIDATE-ASSET-TRANSITION-EXIT
042000         IF WS-AUTH-OK AND WS-TRANS-VALID
042100             PERFORM 420-APPLY-ASSET-TRANSITION
042200                 THRU 420-APPLY-ASSET-TRANSITION-EXIT
042300         ELSE
042400             PERFORM 440-REJECT-ASSET-TRANSITION
042500                 THRU 440-REJECT-ASSET-TRANSITION-EXIT.
042600 200-APPLY-ASSET-REQUESTS-EXIT.
042700     EXIT.
042800
042900***************************************************************
043000* U11 - DETERMINES WHETHER THE ACTING USER MAY PERFORM THE
043100* REQUESTED MODIFY OR DISPOSE ACTION ON THIS ASSET.  TR0395
043200* ADDED AI-ACTING-USER-ID TO THE ASSET RECORD SO THE REQUEST
043300* CARRIES THE REQUESTER'S OWN ID; THE ASSIGNED-USER-ID COLUMN
043400* IS THE ASSIGNMENT TARGET, NOT THE REQUESTER, AND IS ZERO FOR
043500* THE ORDINARY CASE OF ASSIGNING AN AVAILABLE (UNASSIGNED) ASSET,
043600* SO IT CANNOT STAND IN FOR THE ACTOR.
043700***************************************************************
043800 350-CHECK-ASSET-AUTHORITY.
043900     MOVE "N" TO WS-AUTH-OK-SWITCH.
044000     MOVE SPACES TO WS-REJECT-REASON.
044100     IF AM-REQUESTED-STATUS (WS-ASSET-IDX) = "RETIRED"
044200         MOVE "DISPOSE" TO WS-ACTOR-ACTION
044300     ELSE
044400         MOVE "MODIFY " TO WS-ACTOR-ACTION.
044500     MOVE AM-ACTING-USER-ID (WS-ASSET-IDX) TO WS-ACTOR-USER-ID.
044600     PERFORM 430-FIND-USER-BY-ID
044700         THRU 430-FIND-USER-BY-ID-EXIT.
044800     IF WS-ACTOR-USER-ID = 0 OR NOT WS-USER-FOUND
044900         MOVE "UNKNOWN ACTING USER" TO WS-REJECT-REASON
045000     ELSE
045100     IF WS-ACTOR-ROLE = "ADMIN" OR WS-ACTOR-ROLE = "IT-STAFF"
045200         SET WS-AUTH-OK TO TRUE
045300     ELSE
045400     IF WS-ACTION-IS-DISPOSE AND WS-ACTOR-ROLE = "FINANCE"
045500         SET WS-AUTH-OK TO TRUE
045600     ELSE
045700     IF WS-ACTOR-ROLE = "MANAGER" AND WS-ACTOR-DEPT NOT = 0
045800         AND WS-ACTOR-DEPT = AM-DEPARTMENT-ID (WS-ASSET-IDX)
045900         SET WS-AUTH-OK TO TRUE
046000     ELSE
046100         MOVE "ASSET AUTHORIZATION DENIED" TO WS-REJECT-REASON.
046200 350-CHECK-ASSET-AUTHORITY-EXIT.
046300     EXIT.
046400
046500***************************************************************
046600* U1 - VALIDATES THE REQUESTED STATUS AGAINST THE FIXED ASSET
046700* LIFECYCLE GRAPH.  A BLANK CURRENT STATUS (NEW RECORD) MAY
046800* MOVE TO ANY REQUESTED STATUS; RETIRED IS TERMINAL.
046900***************************************************************
047000 400-VALIDATE-ASSET-TRANSITION.
047100     MOVE "N" TO WS-TRANS-VALID-SWITCH.
047200     IF AM-STATUS (WS-ASSET-IDX) = SPACES
047300         SET WS-TRANS-VALID TO TRUE
047400     ELSE
047500     IF AM-STATUS (WS-ASSET-IDX) = "AVAILABLE" AND
047600        (AM-REQUESTED-STATUS (WS-ASSET-IDX) = "ASSIGNED" OR
047700         AM-REQUESTED-STATUS (WS-ASSET-IDX) = "UNDER-REPR" OR
047800         AM-REQUESTED-STATUS (WS-ASSET-IDX) = "RETIRED")
047900         SET WS-TRANS-VALID TO TRUE
048000     ELSE
048100     IF AM-STATUS (WS-ASSET-IDX) = "ASSIGNED" AND
048200        (AM-REQUESTED-STATUS (WS-ASSET-IDX) = "AVAILABLE" OR
048300         AM-REQUESTED-STATUS (WS-ASSET-IDX) = "UNDER-REPR" OR
048400         AM-REQUESTED-STATUS (WS-ASSET-IDX) = "RETIRED")
048500         SET WS-TRANS-VALID TO TRUE
048600     ELSE
048700     IF AM-STATUS (WS-ASSET-IDX) = "UNDER-REPR" AND
048800        (AM-REQUESTED-STATUS (WS-ASSET-IDX) = "AVAILABLE" OR
048900         AM-REQUESTED-STATUS (WS-ASSET-IDX) = "RETIRED")
049000         SET WS-TRANS-VALID TO TRUE.
049100     IF NOT WS-TRANS-VALID AND WS-REJECT-REASON = SPACES
049200         MOVE "INVALID ASSET STATUS TRANSITION" TO
049300              WS-REJECT-REASON.
049400 400-VALIDATE-ASSET-TRANSITION-EXIT.
049500     EXIT.
049600
049700***************************************************************
049800* APPLIES AN AUTHORIZED, VALID ASSET TRANSITION, THEN WRITES
049900* THE AUDIT LINE.
050000***************************************************************
050100 420-APPLY-ASSET-TRANSITION.
050200     MOVE "N" TO WS-WAS-ASSIGN-SWITCH.
050300     IF AM-REQUESTED-STATUS (WS-ASSET-IDX) = "ASSIGNED"
050400         MOVE "Y" TO WS-WAS-ASSIGN-SWITCH.
050500     MOVE AM-REQUESTED-STATUS (WS-ASSET-IDX) TO
050600          AM-STATUS (WS-ASSET-IDX).
050700     MOVE SPACES TO AM-REQUESTED-STATUS (WS-ASSET-IDX).
050800     MOVE 0 TO AM-ACTING-USER-ID (WS-ASSET-IDX).
050900     ADD 1 TO WS-ASSET-APPLIED.
051000     IF WS-WAS-ASSIGNMENT
051100         MOVE "ASSIGN" TO WS-AUDIT-ACTION
051200     ELSE
051300         MOVE "UPDATE" TO WS-AUDIT-ACTION.
051400     PERFORM 460-WRITE-AUDIT-LINE
051500         THRU 460-WRITE-AUDIT-LINE-EXIT.
051600     IF WS-WAS-ASSIGNMENT
051700         PERFORM 425-WRITE-ASSIGNMENT-HISTORY
051800             THRU 425-WRITE-ASSIGNMENT-HISTORY-EXIT.
051900 420-APPLY-ASSET-TRANSITION-EXIT.
052000     EXIT.
052100
052200***************************************************************
052300* U3 - WRITES THE ASSIGNMENT HISTORY LINE ON REPORT-FILE AND
052400* BUMPS THE ASSIGNMENTS-APPLIED COUNTER.
052500***************************************************************
052600 425-WRITE-ASSIGNMENT-HISTORY.
052700     ADD 1 TO WS-ASSIGN-APPLIED.
052800     MOVE SPACES TO REPORT-LINE.
052900     STRING "ASSIGNMENT-HISTORY  ASSET="
053000            AM-ASSET-ID (WS-ASSET-IDX)
053100            "  USER=" AM-ASSIGNED-USER-ID (WS-ASSET-IDX)
053200            "  ASSIGNED-AT=" WS-RUN-DATE-X
053300            DELIMITED BY SIZE INTO REPORT-LINE.
053400     WRITE REPORT-LINE.
053500 425-WRITE-ASSIGNMENT-HISTORY-EXIT.
053600     EXIT.
053700
053800***************************************************************
053900* BINARY SEARCH OF THE USER TABLE BY USER-ID.  SETS
054000* WS-USER-FOUND AND THE ACTOR ROLE/DEPARTMENT WORK FIELDS.
054100***************************************************************
054200 430-FIND-USER-BY-ID.
054300     MOVE "N" TO WS-USER-FOUND-SWITCH.
054400     MOVE SPACES TO WS-ACTOR-ROLE.
054500     MOVE 0 TO WS-ACTOR-DEPT.
054600     MOVE 1 TO WS-SRCH-LOW.
054700     MOVE WS-USER-COUNT TO WS-SRCH-HIGH.
054800     PERFORM 432-SEARCH-USER-STEP
054900         THRU 432-SEARCH-USER-STEP-EXIT
055000         UNTIL WS-SRCH-LOW > WS-SRCH-HIGH OR WS-USER-FOUND.
055100 430-FIND-USER-BY-ID-EXIT.
055200     EXIT.
055300
055400 432-SEARCH-USER-STEP.
055500     COMPUTE WS-SRCH-MID = (WS-SRCH-LOW + WS-SRCH-HIGH) / 2.
055600     SET WS-USER-X TO WS-SRCH-MID.
055700     IF UM-USER-ID (WS-USER-X) = WS-ACTOR-USER-ID
055800         SET WS-USER-FOUND TO TRUE
055900         MOVE UM-ROLE (WS-USER-X) TO WS-ACTOR-ROLE
056000         MOVE UM-DEPARTMENT-ID (WS-USER-X) TO WS-ACTOR-DEPT
056100     ELSE
056200     IF UM-USER-ID (WS-USER-X) < WS-ACTOR-USER-ID
056300         COMPUTE WS-SRCH-LOW = WS-SRCH-MID + 1
056400     ELSE
056500         COMPUTE WS-SRCH-HIGH = WS-SRCH-MID - 1.
056600 432-SEARCH-USER-STEP-EXIT.
056700     EXIT.
056800
056900***************************************************************
057000* REJECT PATH FOR AN ASSET REQUEST THAT FAILED AUTHORITY OR
057100* THE LIFECYCLE GRAPH.  LEAVES THE RECORD UNCHANGED.
057200***************************************************************
057300 440-REJECT-ASSET-TRANSITION.
057400     IF AM-REQUESTED-STATUS (WS-ASSET-IDX) = "ASSIGNED"
057500         ADD 1 TO WS-ASSIGN-REJECTED.
057600     ADD 1 TO WS-ASSET-REJECTED.
057700     MOVE SPACES TO WS-DETAIL-LINE.
057800     MOVE "ASSET REJECT" TO WD-LABEL.
057900     MOVE AM-ASSET-ID (WS-ASSET-IDX) TO WD-KEY.
058000     MOVE WS-REJECT-REASON TO WD-REASON.
058100     MOVE WS-DETAIL-LINE TO REPORT-LINE.
058200     WRITE REPORT-LINE.
058300     MOVE SPACES TO AM-REQUESTED-STATUS (WS-ASSET-IDX).
058400     MOVE SPACES TO WS-REJECT-REASON.
058500 440-REJECT-ASSET-TRANSITION-EXIT.
058600     EXIT.
058700
058800***************************************************************
058900* BINARY SEARCH OF THE ASSET TABLE BY ASSET-ID, USED BY THE
059000* MAINTENANCE PASS TO LOCATE THE LINKED ASSET.
059100***************************************************************
059200 450-FIND-ASSET-BY-ID.
059300     MOVE "N" TO WS-ASSET-FOUND-SWITCH.
059400     MOVE 0 TO WS-FOUND-IDX.
059500     MOVE 1 TO WS-SRCH-LOW.
059600     MOVE WS-ASSET-COUNT TO WS-SRCH-HIGH.
059700     PERFORM 452-SEARCH-ASSET-STEP
059800         THRU 452-SEARCH-ASSET-STEP-EXIT
059900         UNTIL WS-SRCH-LOW > WS-SRCH-HIGH OR WS-ASSET-FOUND.
060000 450-FIND-ASSET-BY-ID-EXIT.
060100     EXIT.
060200
060300 452-SEARCH-ASSET-STEP.
060400     COMPUTE WS-SRCH-MID = (WS-SRCH-LOW + WS-SRCH-HIGH) / 2.
060500     SET WS-ASSET-X TO WS-SRCH-MID.
060600     IF AM-ASSET-ID (WS-ASSET-X) = MI-ASSET-ID
060700         SET WS-ASSET-FOUND TO TRUE
060800         MOVE WS-SRCH-MID TO WS-FOUND-IDX
060900     ELSE
061000     IF AM-ASSET-ID (WS-ASSET-X) < MI-ASSET-ID
061100         COMPUTE WS-SRCH-LOW = WS-SRCH-MID + 1
061200     ELSE
061300         COMPUTE WS-SRCH-HIGH = WS-SRCH-MID - 1.
061400 452-SEARCH-ASSET-STEP-EXIT.
061500     EXIT.
061600
061700***************************************************************
061800* WRITES ONE AUDIT LINE FOR AN APPLIED ASSET STATUS CHANGE.
061900* WS-AUDIT-ACTION AND WS-ASSET-IDX MUST BE SET BY THE CALLER.
062000***************************************************************
062100 460-WRITE-AUDIT-LINE.
062200     ADD 1 TO WS-AUDIT-SEQ.
062300     MOVE WS-AUDIT-SEQ TO AU-AUDIT-ID.
062400     MOVE WS-RUN-DATE TO AU-TS-DATE.
062500     MOVE ZEROS TO AU-TS-TIME.
062600     MOVE "BATCH" TO AU-PRINCIPAL.
062700     MOVE WS-AUDIT-ACTION TO AU-ACTION.
062800     MOVE "ASSET" TO AU-ENTITY-NAME.
062900     MOVE AM-ASSET-ID (WS-ASSET-IDX) TO AU-ENTITY-ID.
063000     MOVE AM-STATUS (WS-ASSET-IDX) TO AU-DETAILS.
063100     WRITE AUDIT-OUT-RECORD.
063200 460-WRITE-AUDIT-LINE-EXIT.
063300     EXIT.
063400
063500***************************************************************
063600* TR0511 - WRITES ONE AUDIT LINE FOR AN APPLIED MAINTENANCE
063700* TRANSITION.  FIRES FOR EVERY APPLIED TRANSITION (INCLUDING
063800* CANCELLED AND RESOLVED-WITHOUT-COMPLETED-DATE), REGARDLESS OF
063900* WHETHER THE LINKED ASSET ALSO GETS A CASCADED AUDIT LINE.
064000***************************************************************
064100 462-WRITE-MAINT-AUDIT-LINE.
064200     ADD 1 TO WS-AUDIT-SEQ.
064300     MOVE WS-AUDIT-SEQ TO AU-AUDIT-ID.
064400     MOVE WS-RUN-DATE TO AU-TS-DATE.
064500     MOVE ZEROS TO AU-TS-TIME.
064600     MOVE "BATCH" TO AU-PRINCIPAL.
064700     MOVE "UPDATE" TO AU-ACTION.
064800     MOVE "MAINTENANCE" TO AU-ENTITY-NAME.
064900     MOVE MI-MAINT-ID TO AU-ENTITY-ID.
065000     MOVE MI-STATUS TO AU-DETAILS.
065100     WRITE AUDIT-OUT-RECORD.
065200 462-WRITE-MAINT-AUDIT-LINE-EXIT.
065300     EXIT.
065400
065500***************************************************************
065600* U2/U3 - READS ONE MAINTENANCE RECORD, HANDLES ANY REQUESTED
065700* TRANSITION, AND WRITES THE UPDATED RECORD OUT.
065800***************************************************************
065900 500-PROCESS-MAINT-RECORD.
066000     READ MAINT-FILE-IN INTO MAINT-IN-RECORD
066100         AT END
066200             SET MAINTIN-EOF TO TRUE.
066300     IF NOT MAINTIN-EOF
066400         ADD 1 TO WS-MAINT-READ
066500         PERFORM 510-HANDLE-MAINT-REQUEST
066600             THRU 510-HANDLE-MAINT-REQUEST-EXIT
066700         PERFORM 520-WRITE-MAINT-OUT
066800             THRU 520-WRITE-MAINT-OUT-EXIT.
066900 500-PROCESS-MAINT-RECORD-EXIT.
067000     EXIT.
067100
067200***************************************************************
067300* VALIDATES AND APPLIES (OR REJECTS) ONE MAINTENANCE REQUEST.
067400***************************************************************
067500 510-HANDLE-MAINT-REQUEST.
067600     IF MI-REQUESTED-STATUS NOT = SPACES
067700         PERFORM 600-VALIDATE-MAINT-TRANSITION
067800             THRU 600-VALIDATE-MAINT-TRANSITION-EXIT
067900         IF WS-TRANS-VALID
068000             PERFORM 650-APPLY-MAINT-TRANSITION
068100                 THRU 650-APPLY-MAINT-TRANSITION-EXIT
068200         ELSE
068300             PERFORM 680-REJECT-MAINT-TRANSITION
068400                 THRU 680-REJECT-MAINT-TRANSITION-EXIT.
068500 510-HANDLE-MAINT-REQUEST-EXIT.
068600     EXIT.
068700
068800***************************************************************
068900* MOVES THE (POSSIBLY UPDATED) MAINTENANCE FIELDS TO THE
069000* OUTPUT RECORD AND WRITES IT.
069100***************************************************************
069200 520-WRITE-MAINT-OUT.
069300     MOVE MI-MAINT-ID TO MO-MAINT-ID.
069400     MOVE MI-ASSET-ID TO MO-ASSET-ID.
069500     MOVE MI-REPORTED-BY-USER-ID TO MO-REPORTED-BY-USER-ID.
069600     MOVE MI-DESCRIPTION TO MO-DESCRIPTION.
069700     MOVE MI-STATUS TO MO-STATUS.
069800     MOVE MI-REPORTED-DATE TO MO-REPORTED-DATE.
069900     MOVE MI-SCHEDULED-DATE TO MO-SCHEDULED-DATE.
070000     MOVE MI-COMPLETED-DATE TO MO-COMPLETED-DATE.
070100     MOVE MI-REQUESTED-STATUS TO MO-REQUESTED-STATUS.
070200     WRITE MAINT-OUT-RECORD.
070300 520-WRITE-MAINT-OUT-EXIT.
070400     EXIT.
070500
070600***************************************************************
070700* U2 - VALIDATES THE REQUESTED STATUS AGAINST THE FIXED
070800* MAINTENANCE LIFECYCLE GRAPH.  RESOLVED/CANCELLED ARE
070900* TERMINAL.
071000***************************************************************
071100 600-VALIDATE-MAINT-TRANSITION.
071200     MOVE "N" TO WS-TRANS-VALID-SWITCH.
071300     MOVE SPACES TO WS-REJECT-REASON.
071400     IF MI-STATUS = SPACES
071500         SET WS-TRANS-VALID TO TRUE
071600     ELSE
071700     IF MI-STATUS = "REPORTED" AND
071800        (MI-REQUESTED-STATUS = "IN-PROGRESS" OR
071900         MI-REQUESTED-STATUS = "CANCELLED")
072000         SET WS-TRANS-VALID TO TRUE
072100     ELSE
072200     IF MI-STATUS = "IN-PROGRESS" AND
072300        (MI-REQUESTED-STATUS = "RESOLVED" OR
072400         MI-REQUESTED-STATUS = "CANCELLED")
072500         SET WS-TRANS-VALID TO TRUE.
072600     IF NOT WS-TRANS-VALID
072700         MOVE "INVALID MAINTENANCE STATUS TRANSITION" TO
072800              WS-REJECT-REASON.
072900 600-VALIDATE-MAINT-TRANSITION-EXIT.
073000     EXIT.
073100
073200***************************************************************
073300* APPLIES A VALID MAINTENANCE TRANSITION, WRITES ITS OWN
073400* MAINTENANCE AUDIT LINE (TR0511), AND - WHEN THE NEW STATUS
073500* IS IN-PROGRESS OR A COMPLETED RESOLVED - PUSHES THE LINKED
073600* ASSET TO UNDER-REPR OR BACK TO AVAILABLE (U3).
073700***************************************************************
073800 650-APPLY-MAINT-TRANSITION.
073900     MOVE MI-REQUESTED-STATUS TO MI-STATUS.
074000     MOVE SPACES TO MI-REQUESTED-STATUS.
074100     ADD 1 TO WS-MAINT-APPLIED.
074200     PERFORM 462-WRITE-MAINT-AUDIT-LINE
074300         THRU 462-WRITE-MAINT-AUDIT-LINE-EXIT.
074400     PERFORM 450-FIND-ASSET-BY-ID
074500         THRU 450-FIND-ASSET-BY-ID-EXIT.
074600     IF WS-ASSET-FOUND
074700         PERFORM 655-APPLY-ASSET-SIDE-EFFECT
074800             THRU 655-APPLY-ASSET-SIDE-EFFECT-EXIT.
074900 650-APPLY-MAINT-TRANSITION-EXIT.
075000     EXIT.
075100
075200***************************************************************
075300* MOVES THE LINKED ASSET TO UNDER-REPR OR AVAILABLE AND
075400* WRITES THE CASCADED AUDIT LINE.
075500***************************************************************
075600 655-APPLY-ASSET-SIDE-EFFECT.
075700     SET WS-ASSET-IDX TO WS-FOUND-IDX.
075800     MOVE "UPDATE" TO WS-AUDIT-ACTION.
075900     IF MI-STATUS = "IN-PROGRESS"
076000         MOVE "UNDER-REPR" TO AM-STATUS (WS-FOUND-IDX)
076100         PERFORM 460-WRITE-AUDIT-LINE
076200             THRU 460-WRITE-AUDIT-LINE-EXIT
076300     ELSE
076400     IF MI-STATUS = "RESOLVED" AND MI-COMPLETED-DATE NOT = 0
076500         MOVE "AVAILABLE" TO AM-STATUS (WS-FOUND-IDX)
076600         PERFORM 460-WRITE-AUDIT-LINE
076700             THRU 460-WRITE-AUDIT-LINE-EXIT.
076800 655-APPLY-ASSET-SIDE-EFFECT-EXIT.
076900     EXIT.
077000
077100***************************************************************
077200* REJECT PATH FOR A MAINTENANCE REQUEST THAT FAILED THE GRAPH.
077300***************************************************************
077400 680-REJECT-MAINT-TRANSITION.
077500     ADD 1 TO WS-MAINT-REJECTED.
077600     MOVE SPACES TO WS-DETAIL-LINE.
077700     MOVE "MAINTENANCE REJECT" TO WD-LABEL.
077800     MOVE MI-MAINT-ID TO WD-KEY.
077900     MOVE WS-REJECT-REASON TO WD-REASON.
078000     MOVE WS-DETAIL-LINE TO REPORT-LINE.
078100     WRITE REPORT-LINE.
078200     MOVE SPACES TO MI-REQUESTED-STATUS.
078300 680-REJECT-MAINT-TRANSITION-EXIT.
078400     EXIT.
078500
078600***************************************************************
078700* WRITES ONE UPDATED ASSET MASTER RECORD FROM THE TABLE BACK
078800* TO ASSET-MASTER-OUT, IN THE SAME ASCENDING ASSET-ID ORDER.
078900***************************************************************
079000 800-WRITE-ASSET-MASTER.
079100     MOVE AM-ASSET-ID (WS-ASSET-IDX) TO AS-ASSET-ID.
079200     MOVE AM-ASSET-TAG (WS-ASSET-IDX) TO AS-ASSET-TAG.
079300     MOVE AM-SERIAL-NUMBER (WS-ASSET-IDX) TO AS-SERIAL-NUMBER.
079400     MOVE AM-MAKE (WS-ASSET-IDX) TO AS-MAKE.
079500     MOVE AM-MODEL (WS-ASSET-IDX) TO AS-MODEL.
079600     MOVE AM-STATUS (WS-ASSET-IDX) TO AS-STATUS.
079700     MOVE AM-ASSIGNED-USER-ID (WS-ASSET-IDX) TO
079800          AS-ASSIGNED-USER-ID.
079900     MOVE AM-DEPARTMENT-ID (WS-ASSET-IDX) TO AS-DEPARTMENT-ID.
080000     MOVE AM-LOCATION (WS-ASSET-IDX) TO AS-LOCATION.
080100     MOVE AM-VENDOR-ID (WS-ASSET-IDX) TO AS-VENDOR-ID.
080200     MOVE AM-VENDOR-NAME (WS-ASSET-IDX) TO AS-VENDOR-NAME.
080300     MOVE AM-PURCHASE-DATE (WS-ASSET-IDX) TO AS-PURCHASE-DATE.
080400     MOVE AM-WARRANTY-EXPIRY-DATE (WS-ASSET-IDX) TO
080500          AS-WARRANTY-EXPIRY-DATE.
080600     MOVE AM-REQUESTED-STATUS (WS-ASSET-IDX) TO
080700          AS-REQUESTED-STATUS.
080800     MOVE AM-ACTING-USER-ID (WS-ASSET-IDX) TO
080900          AS-ACTING-USER-ID.
081000     WRITE ASSET-OUT-RECORD.
081100 800-WRITE-ASSET-MASTER-EXIT.
081200     EXIT.
081300
081400***************************************************************
081500* WRITES THE TOTALS SECTION OF THE BATCH CONTROL REPORT FOR
081600* THIS STEP.
081700***************************************************************
081800 900-WRITE-CONTROL-REPORT.
081900     MOVE SPACES TO WS-DETAIL-LINE.
082000     MOVE "ASSETS READ" TO WD-LABEL.
082100     MOVE WS-ASSETS-READ TO WD-KEY.
082200     MOVE WS-DETAIL-LINE TO REPORT-LINE.
082300     WRITE REPORT-LINE.
082400     MOVE SPACES TO WS-DETAIL-LINE.
082500     MOVE "ASSET TRANSITIONS APPLIED/REJECTED" TO WD-LABEL.
082600     MOVE WS-ASSET-APPLIED TO WD-KEY.
082700     MOVE WS-ASSET-REJECTED TO WD-REASON.
082800     MOVE WS-DETAIL-LINE TO REPORT-LINE.
082900     WRITE REPORT-LINE.
083000     MOVE SPACES TO WS-DETAIL-LINE.
083100     MOVE "ASSIGNMENTS APPLIED/REJECTED" TO WD-LABEL.
083200     MOVE WS-ASSIGN-APPLIED TO WD-KEY.
083300     MOVE WS-ASSIGN-REJECTED TO WD-REASON.
083400     MOVE WS-DETAIL-LINE TO REPORT-LINE.
083500     WRITE REPORT-LINE.
083600     MOVE SPACES TO WS-DETAIL-LINE.
083700     MOVE "MAINT READ/APPLIED/REJECTED" TO WD-LABEL.
083800     MOVE WS-MAINT-READ TO WD-KEY.
083900     MOVE WS-MAINT-APPLIED TO WD-REASON.
084000     MOVE WS-DETAIL-LINE TO REPORT-LINE.
084100     WRITE REPORT-LINE.
084200 900-WRITE-CONTROL-REPORT-EXIT.
084300     EXIT.
084400
084500***************************************************************
084600* CLOSES ALL FILES AND ENDS THE STEP.
084700***************************************************************
084800 950-TERMINATE.
084900     CLOSE ASSET-MASTER-IN
085000           ASSET-MASTER-OUT
085100           MAINT-FILE-IN
085200           MAINT-FILE-OUT
085300           USER-FILE
085400           AUDIT-FILE-OUT
085500           PARM-FILE
085600           REPORT-FILE.
085700 950-TERMINATE-EXIT.
085800     EXIT.
