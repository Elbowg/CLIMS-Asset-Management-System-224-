000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLB8000.
000300 AUTHOR.        K PETERSON.
000400 INSTALLATION.  CORPORATE IT ASSET MGMT - BATCH CENTER.
000500 DATE-WRITTEN.  08/19/96.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900***************************************************************
001000* PROGRAM......: CLB8000
001100* TITLE........: USER REGISTRATION PASSWORD POLICY PASS
001200* FUNCTION.....: CHECKS EACH NEWLY-REGISTERED USER'S PASSWORD
001300*                AGAINST THE SHOP'S PASSWORD POLICY, IN THE
001400*                EXACT ORDER BELOW, AND NEVER LETS THE RAW
001500*                PASSWORD REACH THE PRINTED REPORT.
001600*                  1. MISSING/BLANK
001700*                  2. PRE-HASHED VALUE SUPPLIED ($2A$/$2B$/$2Y$)
001800*                  3. FEWER THAN 8 SIGNIFICANT CHARACTERS
001900*                  4. MISSING A LETTER OR A DIGIT
002000***************************************************************
002100* CHANGE LOG
002200*---------------------------------------------------------------
002300* 08/19/96 KMP ORIG   INITIAL WRITE.
002400* 02/11/97 KMP TR0198 PRE-HASHED VALUE CHECK ADDED AHEAD OF THE
002500*                     LENGTH CHECK PER SECURITY REVIEW.
002600* 09/30/98 KMP Y2K01  NO DATE FIELDS ON THIS PASS - REVIEWED,
002700*                     NO CHANGE REQUIRED.
002800* 07/22/02 KMP TR0340 CONTROL TOTALS STANDARDIZED W/ CLB1000.
002900*---------------------------------------------------------------
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-370.
003400 OBJECT-COMPUTER.  IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT USER-FILE          ASSIGN TO USERFILE
004100            FILE STATUS IS WS-USRFILE-STATUS.
004200     SELECT REPORT-FILE        ASSIGN TO RPTFILE
004300            FILE STATUS IS WS-RPTFILE-STATUS.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  USER-FILE
004800     RECORDING MODE IS F
004900     RECORD CONTAINS 80 CHARACTERS.
005000 01  USER-IN-RECORD.
005100     05  UI-USER-ID               PIC 9(6).
005200     05  UI-USERNAME              PIC X(15).
005300     05  UI-ROLE                  PIC X(10).
005400     05  UI-DEPARTMENT-ID         PIC 9(4).
005500     05  UI-PASSWORD              PIC X(20).
005600     05  FILLER                   PIC X(25).
005700
005800 FD  REPORT-FILE
005900     RECORDING MODE IS F
006000     RECORD CONTAINS 132 CHARACTERS.
006100 01  REPORT-LINE                 PIC X(132).
006200
006300 WORKING-STORAGE SECTION.
006400 01  WS-FILE-STATUS-GROUP.
006500     05  WS-USRFILE-STATUS        PIC X(02) VALUE SPACE.
006600     05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACE.
006700     05  FILLER                   PIC X(04) VALUE SPACES.
006800
006900 01  WS-EOF-SWITCHES.
007000     05  USERFILE-EOF-SWITCH      PIC X(01) VALUE "N".
007100         88  USERFILE-EOF                   VALUE "Y".
007200     05  WS-REJECT-SWITCH         PIC X(01) VALUE "N".
007300         88  WS-REJECTED                    VALUE "Y".
007400     05  WS-SCAN-DONE-SWITCH      PIC X(01) VALUE "N".
007500         88  WS-SCAN-DONE                   VALUE "Y".
007600     05  WS-LETTER-SWITCH         PIC X(01) VALUE "N".
007700         88  WS-HAS-LETTER                  VALUE "Y".
007800     05  WS-DIGIT-SWITCH          PIC X(01) VALUE "N".
007900         88  WS-HAS-DIGIT                   VALUE "Y".
008000     05  FILLER                   PIC X(03) VALUE SPACES.
008100
008200 01  WS-COUNTERS                  COMP.
008300     05  WS-USERS-READ            PIC S9(7) VALUE 0.
008400     05  WS-ACCEPTED-COUNT        PIC S9(7) VALUE 0.
008500     05  WS-REJECTED-COUNT        PIC S9(7) VALUE 0.
008600     05  WS-PW-LENGTH             PIC S9(3) VALUE 0.
008700     05  FILLER                   PIC X(02) VALUE SPACES
008800                                  USAGE DISPLAY.
008900* WS-SCAN-IDX IS A THROWAWAY SUBSCRIPT FOR THE CHARACTER-CLASS
009000* SCAN BELOW - NOT A CONTROL TOTAL, SO IT IS KEPT OUT OF THE
009100* GROUP ABOVE.
009200 77  WS-SCAN-IDX                  PIC S9(3) COMP VALUE 0.
009300
009400* WORKING COPY OF THE PASSWORD - REDEFINED BOTH AS A CHARACTER
009500* TABLE FOR THE LETTER/DIGIT SCAN AND AS A 4-BYTE PREFIX VIEW
009600* FOR THE PRE-HASHED-VALUE CHECK.
009700 01  WS-PW-WORK                   PIC X(20) VALUE SPACES.
009800 01  WS-PW-CHAR-TABLE REDEFINES WS-PW-WORK.
009900     05  WS-PW-CHAR OCCURS 20 TIMES PIC X(1).
010000 01  WS-PW-PREFIX-VIEW REDEFINES WS-PW-WORK.
010100     05  WS-PW-PREFIX             PIC X(4).
010200     05  FILLER                   PIC X(16).
010300
010400 01  WS-REJECT-REASON             PIC X(22) VALUE SPACES.
010500
010600 01  WS-HDG-LINE.
010700     05  FILLER                   PIC X(38) VALUE
010800         "CLIMS USER REGISTRATION VALIDATION".
010900     05  FILLER                   PIC X(94) VALUE SPACES.
011000
011100 01  WS-ACCEPT-LINE.
011200     05  WAL-LABEL                PIC X(10) VALUE "ACCEPTED  ".
011300     05  WAL-USER-ID              PIC 9(06) VALUE ZEROS.
011400     05  FILLER                   PIC X(01) VALUE SPACE.
011500     05  WAL-USERNAME             PIC X(15) VALUE SPACES.
011600     05  FILLER                   PIC X(01) VALUE SPACE.
011700     05  WAL-PASSWORD-MASK        PIC X(08) VALUE SPACES.
011800     05  FILLER                   PIC X(91) VALUE SPACES.
011900 01  WS-ACCEPT-LINE-FLAT REDEFINES WS-ACCEPT-LINE.
012000     05  WS-ACCEPT-DUMP-LINE      PIC X(132).
012100
012200 01  WS-REJECT-LINE.
012300     05  WRL-LABEL                PIC X(10) VALUE "REJECTED  ".
012400     05  WRL-USER-ID              PIC 9(06) VALUE ZEROS.
012500     05  FILLER                   PIC X(01) VALUE SPACE.
012600     05  WRL-USERNAME             PIC X(15) VALUE SPACES.
012700     05  FILLER                   PIC X(01) VALUE SPACE.
012800     05  WRL-REASON               PIC X(22) VALUE SPACES.
012900     05  FILLER                   PIC X(77) VALUE SPACES.
013000
013100 01  WS-TOTALS-LINE.
013200     05  FILLER                   PIC X(22) VALUE
013300         "TOTALS - ACCEPTED:".
013400     05  WT-ACCEPTED              PIC ZZZZZZ9 VALUE ZEROS.
013500     05  FILLER                   PIC X(10) VALUE
013600         " REJECTED:".
013700     05  WT-REJECTED              PIC ZZZZZZ9 VALUE ZEROS.
013800     05  FILLER                   PIC X(86) VALUE SPACES.
013900
014000 PROCEDURE DIVISION.
014100
014200 000-MAIN-PROCESS.
014300     PERFORM 050-INITIALIZE
014400         THRU 050-INITIALIZE-EXIT.
014500     PERFORM 200-VALIDATE-USER-RECORD
014600         THRU 200-VALIDATE-USER-RECORD-EXIT
014700         UNTIL USERFILE-EOF.
014800     PERFORM 900-WRITE-CONTROL-REPORT
014900         THRU 900-WRITE-CONTROL-REPORT-EXIT.
015000     PERFORM 950-TERMINATE
015100         THRU 950-TERMINATE-EXIT.
015200     STOP RUN.
015300
015400 050-INITIALIZE.
015500     OPEN INPUT  USER-FILE
015600          OUTPUT REPORT-FILE.
015700     MOVE WS-HDG-LINE TO REPORT-LINE.
015800     WRITE REPORT-LINE.
015900 050-INITIALIZE-EXIT.
016000     EXIT.
016100
016200***************************************************************
016300* U10 - READS ONE USER RECORD AND RUNS IT THROUGH THE PASSWORD
016400* POLICY; WRITES EITHER AN ACCEPT LINE OR A REJECT LINE.
016500***************************************************************
016600 200-VALIDATE-USER-RECORD.
016700     READ USER-FILE INTO USER-IN-RECORD
016800         AT END
016900             SET USERFILE-EOF TO TRUE.
017000     IF NOT USERFILE-EOF
017100         ADD 1 TO WS-USERS-READ
017200         PERFORM 210-CHECK-PASSWORD-POLICY
017300             THRU 210-CHECK-PASSWORD-POLICY-EXIT
017400         IF WS-REJECTED
017500             PERFORM 250-WRITE-REJECT-LINE
017600                 THRU 250-WRITE-REJECT-LINE-EXIT
017700             ADD 1 TO WS-REJECTED-COUNT
017800         ELSE
017900             PERFORM 260-WRITE-ACCEPT-LINE
018000                 THRU 260-WRITE-ACCEPT-LINE-EXIT
018100             ADD 1 TO WS-ACCEPTED-COUNT.
018200 200-VALIDATE-USER-RECORD-EXIT.
018300     EXIT.
018400
018500***************************************************************
018600* CHECK 1 OF 4 - A MISSING/BLANK PASSWORD IS REJECTED OUTRIGHT;
018700* OTHERWISE THE REMAINING CHECKS RUN IN ORDER.
018800***************************************************************
018900 210-CHECK-PASSWORD-POLICY.
019000     MOVE UI-PASSWORD TO WS-PW-WORK.
019100     SET WS-REJECT-SWITCH TO "N".
019200     MOVE SPACES TO WS-REJECT-REASON.
019300     IF WS-PW-WORK = SPACES
019400         SET WS-REJECTED TO "Y"
019500         MOVE "PASSWORD IS REQUIRED  " TO WS-REJECT-REASON
019600     ELSE
019700         PERFORM 212-CHECK-PREHASHED-VALUE
019800             THRU 212-CHECK-PREHASHED-VALUE-EXIT.
019900 210-CHECK-PASSWORD-POLICY-EXIT.
020000     EXIT.
020100
020200***************************************************************
020300* CHECK 2 OF 4 - A BCRYPT-STYLE PREFIX MEANS THE CALLER SENT AN
020400* ALREADY-HASHED VALUE INSTEAD OF A RAW PASSWORD.
020500***************************************************************
020600 212-CHECK-PREHASHED-VALUE.
020700     IF WS-PW-PREFIX = "$2a$" OR
020800        WS-PW-PREFIX = "$2b$" OR
020900        WS-PW-PREFIX = "$2y$"
021000             SET WS-REJECTED TO "Y"
021100             MOVE "RAW PASSWORD REQUIRED " TO WS-REJECT-REASON
021200     ELSE
021300         PERFORM 214-CHECK-PASSWORD-LENGTH
021400             THRU 214-CHECK-PASSWORD-LENGTH-EXIT.
021500 212-CHECK-PREHASHED-VALUE-EXIT.
021600     EXIT.
021700
021800***************************************************************
021900* CHECK 3 OF 4 - TRAILING-SPACE-TRIMMED LENGTH MUST BE AT LEAST
022000* 8; 470-FIND-TRIMMED-LENGTH DOES THE ACTUAL COUNTING.
022100***************************************************************
022200 214-CHECK-PASSWORD-LENGTH.
022300     PERFORM 470-FIND-TRIMMED-LENGTH
022400         THRU 470-FIND-TRIMMED-LENGTH-EXIT.
022500     IF WS-PW-LENGTH < 8
022600         SET WS-REJECTED TO "Y"
022700         MOVE "PASSWORD TOO SHORT    " TO WS-REJECT-REASON
022800     ELSE
022900         PERFORM 216-CHECK-LETTER-AND-DIGIT
023000             THRU 216-CHECK-LETTER-AND-DIGIT-EXIT.
023100 214-CHECK-PASSWORD-LENGTH-EXIT.
023200     EXIT.
023300
023400***************************************************************
023500* CHECK 4 OF 4 - AT LEAST ONE LETTER AND ONE DIGIT ARE
023600* REQUIRED; 480-SCAN-LETTER-AND-DIGIT DOES THE ACTUAL SCAN.
023700***************************************************************
023800 216-CHECK-LETTER-AND-DIGIT.
023900     PERFORM 480-SCAN-LETTER-AND-DIGIT
024000         THRU 480-SCAN-LETTER-AND-DIGIT-EXIT.
024100     IF NOT WS-HAS-LETTER OR NOT WS-HAS-DIGIT
024200         SET WS-REJECTED TO "Y"
024300         MOVE "NEED LETTER AND DIGIT " TO WS-REJECT-REASON.
024400 216-CHECK-LETTER-AND-DIGIT-EXIT.
024500     EXIT.
024600
024700***************************************************************
024800* COUNTS BACKWARD FROM POSITION 20 TO FIND THE LAST NON-SPACE
024900* CHARACTER - THAT POSITION IS THE TRIMMED LENGTH.  THE LOOP
025000* TEST RUNS BEFORE EACH STEP SO POSITION 0 IS NEVER TOUCHED.
025100***************************************************************
025200 470-FIND-TRIMMED-LENGTH.
025300     MOVE 20 TO WS-SCAN-IDX.
025400     SET WS-SCAN-DONE-SWITCH TO "N".
025500     PERFORM 472-SCAN-BACKWARD-STEP
025600         THRU 472-SCAN-BACKWARD-STEP-EXIT
025700         UNTIL WS-SCAN-DONE OR WS-SCAN-IDX < 1.
025800     IF WS-SCAN-IDX < 1
025900         MOVE 0 TO WS-PW-LENGTH
026000     ELSE
026100         MOVE WS-SCAN-IDX TO WS-PW-LENGTH.
026200 470-FIND-TRIMMED-LENGTH-EXIT.
026300     EXIT.
026400
026500 472-SCAN-BACKWARD-STEP.
026600     IF WS-PW-CHAR (WS-SCAN-IDX) NOT = SPACE
026700         SET WS-SCAN-DONE TO "Y"
026800     ELSE
026900         SUBTRACT 1 FROM WS-SCAN-IDX.
027000 472-SCAN-BACKWARD-STEP-EXIT.
027100     EXIT.
027200
027300***************************************************************
027400* SCANS ALL 20 POSITIONS (TRAILING SPACES SIMPLY MATCH NEITHER
027500* CLASS) FOR AT LEAST ONE LETTER AND AT LEAST ONE DIGIT.
027600***************************************************************
027700 480-SCAN-LETTER-AND-DIGIT.
027800     SET WS-LETTER-SWITCH TO "N".
027900     SET WS-DIGIT-SWITCH TO "N".
028000     PERFORM 482-SCAN-CHAR-CLASS
028100         THRU 482-SCAN-CHAR-CLASS-EXIT
028200         VARYING WS-SCAN-IDX FROM 1 BY 1
028300         UNTIL WS-SCAN-IDX > 20.
028400 480-SCAN-LETTER-AND-DIGIT-EXIT.
028500     EXIT.
028600
028700 482-SCAN-CHAR-CLASS.
028800     IF WS-PW-CHAR (WS-SCAN-IDX) IS ALPHABETIC-LOWER OR
028900        WS-PW-CHAR (WS-SCAN-IDX) IS ALPHABETIC-UPPER
029000             SET WS-HAS-LETTER TO "Y".
029100     IF WS-PW-CHAR (WS-SCAN-IDX) IS NUMERIC
029200         SET WS-HAS-DIGIT TO "Y".
029300 482-SCAN-CHAR-CLASS-EXIT.
029400     EXIT.
029500
029600***************************************************************
029700* THE RAW PASSWORD NEVER REACHES THE REPORT - A FIXED MASK
029800* PRINTS IN ITS PLACE.
029900***************************************************************
030000 260-WRITE-ACCEPT-LINE.
030100     MOVE SPACES TO WS-ACCEPT-LINE.
030200     MOVE "ACCEPTED  " TO WAL-LABEL.
030300     MOVE UI-USER-ID TO WAL-USER-ID.
030400     MOVE UI-USERNAME TO WAL-USERNAME.
030500     MOVE "********" TO WAL-PASSWORD-MASK.
030600     MOVE WS-ACCEPT-LINE TO REPORT-LINE.
030700     WRITE REPORT-LINE.
030800 260-WRITE-ACCEPT-LINE-EXIT.
030900     EXIT.
031000
031100 250-WRITE-REJECT-LINE.
031200     MOVE SPACES TO WS-REJECT-LINE.
031300     MOVE "REJECTED  " TO WRL-LABEL.
031400     MOVE UI-USER-ID TO WRL-USER-ID.
031500     MOVE UI-USERNAME TO WRL-USERNAME.
031600     MOVE WS-REJECT-REASON TO WRL-REASON.
031700     MOVE WS-REJECT-LINE TO REPORT-LINE.
031800     WRITE REPORT-LINE.
031900 250-WRITE-REJECT-LINE-EXIT.
032000     EXIT.
032100
032200 900-WRITE-CONTROL-REPORT.
032300     MOVE WS-ACCEPTED-COUNT TO WT-ACCEPTED.
032400     MOVE WS-REJECTED-COUNT TO WT-REJECTED.
032500     MOVE WS-TOTALS-LINE TO REPORT-LINE.
032600     WRITE REPORT-LINE.
032700 900-WRITE-CONTROL-REPORT-EXIT.
032800     EXIT.
032900
033000 950-TERMINATE.
033100     CLOSE USER-FILE
033200           REPORT-FILE.
033300 950-TERMINATE-EXIT.
033400     EXIT.
