000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLB3000.
000300 AUTHOR.        R HOLLOWAY.
000400 INSTALLATION.  CORPORATE IT ASSET MGMT - BATCH CENTER.
000500 DATE-WRITTEN.  02/11/93.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900***************************************************************
001000* PROGRAM......: CLB3000
001100* TITLE........: DAILY ROLL-UP ETL
001200* FUNCTION.....: VALIDATES THE REPORTING WINDOW AND REBUILDS
001300*                THE THREE DAILY SUMMARY FILES (MAINTENANCE,
001400*                ASSET, AUDIT) FOR THAT WINDOW - DELETE THE
001500*                OLD WINDOW ROWS, THEN INSERT FRESH AGGREGATES.
001600*                RE-RUNNABLE: THE DELETE-THEN-INSERT STEP MAKES
001700*                A SECOND RUN FOR THE SAME WINDOW IDEMPOTENT.
001800***************************************************************
001900* CHANGE LOG
002000*---------------------------------------------------------------
002100* 02/11/93 RLH ORIG   INITIAL WRITE - MAINTENANCE ROLL-UP ONLY.
002200* 09/07/93 RLH TR0151 ASSET AND AUDIT ROLL-UPS ADDED.
002300* 04/19/96 KMP TR0266 WINDOW SPAN CHECK ADDED (366 DAY MAX).
002400* 09/30/98 KMP Y2K01  DATE FIELDS WIDENED TO CCYYMMDD.
002500* 03/11/99 KMP Y2K02  LEAP YEAR TEST CORRECTED FOR CENTURY YEARS.
002600* 06/14/01 DLW TR0305 DELETE/INSERT COUNTS ADDED TO CONTROL RPT.
002700* 05/05/04 DLW TR0388 AGGREGATION TABLE SIZES DOUBLED.
002800*---------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-370.
003300 OBJECT-COMPUTER.  IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT MAINT-FILE-IN      ASSIGN TO MAINTIN
004000            FILE STATUS IS WS-MAINTIN-STATUS.
004100     SELECT ASSET-MASTER-IN    ASSIGN TO ASSETIN
004200            FILE STATUS IS WS-ASSETIN-STATUS.
004300     SELECT AUDIT-FILE-IN      ASSIGN TO AUDITIN
004400            FILE STATUS IS WS-AUDITIN-STATUS.
004500     SELECT MAINT-SUMMARY-IN   ASSIGN TO MSUMIN
004600            FILE STATUS IS WS-MSUMIN-STATUS.
004700     SELECT MAINT-SUMMARY-OUT  ASSIGN TO MSUMOUT
004800            FILE STATUS IS WS-MSUMOUT-STATUS.
004900     SELECT ASSET-SUMMARY-IN   ASSIGN TO ZSUMIN
005000            FILE STATUS IS WS-ZSUMIN-STATUS.
005100     SELECT ASSET-SUMMARY-OUT  ASSIGN TO ZSUMOUT
005200            FILE STATUS IS WS-ZSUMOUT-STATUS.
005300     SELECT AUDIT-SUMMARY-IN   ASSIGN TO QSUMIN
005400            FILE STATUS IS WS-QSUMIN-STATUS.
005500     SELECT AUDIT-SUMMARY-OUT  ASSIGN TO QSUMOUT
005600            FILE STATUS IS WS-QSUMOUT-STATUS.
005700     SELECT PARM-FILE          ASSIGN TO PARMFILE
005800            FILE STATUS IS WS-PARMFIL-STATUS.
005900     SELECT REPORT-FILE        ASSIGN TO RPTFILE
006000            FILE STATUS IS WS-RPTFILE-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  MAINT-FILE-IN
006500     RECORDING MODE IS F
006600     RECORD CONTAINS 97 CHARACTERS.
006700 01  MAINT-IN-RECORD.
006800     05  MI-MAINT-ID              PIC 9(6).
006900     05  MI-ASSET-ID              PIC 9(6).
007000     05  MI-REPORTED-BY-USER-ID   PIC 9(6).
007100     05  MI-DESCRIPTION           PIC X(30).
007200     05  MI-STATUS                PIC X(12).
007300     05  MI-REPORTED-DATE         PIC 9(8).
007400     05  MI-SCHEDULED-DATE        PIC 9(8).
007500     05  MI-COMPLETED-DATE        PIC 9(8).
007600     05  MI-REQUESTED-STATUS      PIC X(12).
007700     05  MI-FILLER                PIC X(01).
007800
007900 FD  ASSET-MASTER-IN
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 150 CHARACTERS.
008200 01  ASSET-IN-RECORD.
008300     05  AI-ASSET-ID              PIC 9(6).
008400     05  AI-ASSET-TAG             PIC X(12).
008500     05  AI-SERIAL-NUMBER         PIC X(15).
008600     05  AI-MAKE                  PIC X(15).
008700     05  AI-MODEL                 PIC X(15).
008800     05  AI-STATUS                PIC X(10).
008900     05  AI-ASSIGNED-USER-ID      PIC 9(6).
009000     05  AI-DEPARTMENT-ID         PIC 9(4).
009100     05  AI-LOCATION              PIC X(15).
009200     05  AI-VENDOR-ID             PIC 9(4).
009300     05  AI-VENDOR-NAME           PIC X(15).
009400     05  AI-PURCHASE-DATE         PIC 9(8).
009500     05  AI-WARRANTY-EXPIRY-DATE  PIC 9(8).
009600     05  AI-REQUESTED-STATUS      PIC X(10).
009700     05  AI-ACTING-USER-ID        PIC 9(6).
009800     05  AI-FILLER                PIC X(01).
009900
010000 FD  AUDIT-FILE-IN
010100     RECORDING MODE IS F
010200     RECORD CONTAINS 81 CHARACTERS.
010300 01  AUDIT-IN-RECORD.
010400     05  AU-AUDIT-ID              PIC 9(8).
010500     05  AU-EVENT-TIMESTAMP.
010600         10  AU-TS-DATE           PIC 9(8).
010700         10  AU-TS-TIME           PIC 9(6).
010800     05  AU-PRINCIPAL             PIC X(15).
010900     05  AU-ACTION                PIC X(10).
011000     05  AU-ENTITY-NAME           PIC X(12).
011100     05  AU-ENTITY-ID             PIC 9(6).
011200     05  AU-DETAILS               PIC X(15).
011300     05  AU-FILLER                PIC X(01).
011400
011500 FD  MAINT-SUMMARY-IN
011600     RECORDING MODE IS F
011700     RECORD CONTAINS 38 CHARACTERS.
011800 01  MAINT-SUM-IN-RECORD.
011900     05  MS-BUCKET-DATE           PIC 9(8).
012000     05  MS-BUCKET-KEY            PIC X(12).
012100     05  MS-ACTIVITY-COUNT        PIC S9(7) COMP-3.
012200     05  MS-FILLER                PIC X(14).
012300
012400 FD  MAINT-SUMMARY-OUT
012500     RECORDING MODE IS F
012600     RECORD CONTAINS 38 CHARACTERS.
012700 01  MAINT-SUM-OUT-RECORD.
012800     05  MT-BUCKET-DATE           PIC 9(8).
012900     05  MT-BUCKET-KEY            PIC X(12).
013000     05  MT-ACTIVITY-COUNT        PIC S9(7) COMP-3.
013100     05  MT-FILLER                PIC X(14).
013200
013300 FD  ASSET-SUMMARY-IN
013400     RECORDING MODE IS F
013500     RECORD CONTAINS 38 CHARACTERS.
013600 01  ASSET-SUM-IN-RECORD.
013700     05  ZS-BUCKET-DATE           PIC 9(8).
013800     05  ZS-BUCKET-KEY            PIC X(12).
013900     05  ZS-ACTIVITY-COUNT        PIC S9(7) COMP-3.
014000     05  ZS-FILLER                PIC X(14).
014100
014200 FD  ASSET-SUMMARY-OUT
014300     RECORDING MODE IS F
014400     RECORD CONTAINS 38 CHARACTERS.
014500 01  ASSET-SUM-OUT-RECORD.
014600     05  ZT-BUCKET-DATE           PIC 9(8).
014700     05  ZT-BUCKET-KEY            PIC X(12).
014800     05  ZT-ACTIVITY-COUNT        PIC S9(7) COMP-3.
014900     05  ZT-FILLER                PIC X(14).
015000
015100 FD  AUDIT-SUMMARY-IN
015200     RECORDING MODE IS F
015300     RECORD CONTAINS 38 CHARACTERS.
015400 01  AUDIT-SUM-IN-RECORD.
015500     05  QS-BUCKET-DATE           PIC 9(8).
015600     05  QS-BUCKET-KEY            PIC X(12).
015700     05  QS-ACTIVITY-COUNT        PIC S9(7) COMP-3.
015800     05  QS-FILLER                PIC X(14).
015900
016000 FD  AUDIT-SUMMARY-OUT
016100     RECORDING MODE IS F
016200     RECORD CONTAINS 38 CHARACTERS.
016300 01  AUDIT-SUM-OUT-RECORD.
016400     05  QT-BUCKET-DATE           PIC 9(8).
016500     05  QT-BUCKET-KEY            PIC X(12).
016600     05  QT-ACTIVITY-COUNT        PIC S9(7) COMP-3.
016700     05  QT-FILLER                PIC X(14).
016800
016900 FD  PARM-FILE
017000     RECORDING MODE IS F
017100     RECORD CONTAINS 80 CHARACTERS.
017200 01  PARM-IN-RECORD.
017300     05  PI-RUN-DATE              PIC 9(8).
017400     05  PI-WINDOW-FROM           PIC 9(8).
017500     05  PI-WINDOW-TO             PIC 9(8).
017600     05  PI-RETENTION-DAYS        PIC 9(3).
017700     05  PI-WARRANTY-LOOKAHEAD    PIC 9(3).
017800     05  PI-MAX-ATTEMPTS          PIC 9(2).
017900     05  PI-INITIAL-BACKOFF-MS    PIC 9(7).
018000     05  PI-BACKOFF-MULTIPLIER    PIC 9V99.
018100     05  PI-BATCH-SIZE            PIC 9(3).
018200     05  PI-FILLER                PIC X(35).
018300
018400 FD  REPORT-FILE
018500     RECORDING MODE IS F
018600     RECORD CONTAINS 132 CHARACTERS.
018700 01  REPORT-LINE                 PIC X(132).
018800
018900 WORKING-STORAGE SECTION.
019000 01  WS-FILE-STATUS-GROUP.
019100     05  WS-MAINTIN-STATUS        PIC X(02) VALUE SPACE.
019200     05  WS-ASSETIN-STATUS        PIC X(02) VALUE SPACE.
019300     05  WS-AUDITIN-STATUS        PIC X(02) VALUE SPACE.
019400     05  WS-MSUMIN-STATUS         PIC X(02) VALUE SPACE.
019500     05  WS-MSUMOUT-STATUS        PIC X(02) VALUE SPACE.
019600     05  WS-ZSUMIN-STATUS         PIC X(02) VALUE SPACE.
019700     05  WS-ZSUMOUT-STATUS        PIC X(02) VALUE SPACE.
019800     05  WS-QSUMIN-STATUS         PIC X(02) VALUE SPACE.
019900     05  WS-QSUMOUT-STATUS        PIC X(02) VALUE SPACE.
020000     05  WS-PARMFIL-STATUS        PIC X(02) VALUE SPACE.
020100     05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACE.
020200     05  FILLER                   PIC X(02) VALUE SPACES.
020300
020400 01  WS-EOF-SWITCHES.
020500     05  MAINTIN-EOF-SWITCH       PIC X(01) VALUE "N".
020600         88  MAINTIN-EOF                    VALUE "Y".
020700     05  ASSETIN-EOF-SWITCH       PIC X(01) VALUE "N".
020800         88  ASSETIN-EOF                    VALUE "Y".
020900     05  AUDITIN-EOF-SWITCH       PIC X(01) VALUE "N".
021000         88  AUDITIN-EOF                    VALUE "Y".
021100     05  MSUMIN-EOF-SWITCH        PIC X(01) VALUE "N".
021200         88  MSUMIN-EOF                     VALUE "Y".
021300     05  ZSUMIN-EOF-SWITCH        PIC X(01) VALUE "N".
021400         88  ZSUMIN-EOF                     VALUE "Y".
021500     05  QSUMIN-EOF-SWITCH        PIC X(01) VALUE "N".
021600         88  QSUMIN-EOF                     VALUE "Y".
021700     05  WS-WINDOW-SWITCH         PIC X(01) VALUE "N".
021800         88  WS-WINDOW-INVALID               VALUE "Y".
021900     05  FILLER                   PIC X(01) VALUE SPACE.
022000
022100 01  WS-PARM-FIELDS.
022200     05  WS-RUN-DATE              PIC 9(8) VALUE ZEROS.
022300     05  WS-WINDOW-FROM           PIC 9(8) VALUE ZEROS.
022400     05  WS-WINDOW-TO             PIC 9(8) VALUE ZEROS.
022500     05  WS-WINDOW-FROM-X REDEFINES WS-WINDOW-FROM
022600                                  PIC X(8).
022700     05  FILLER                   PIC X(02) VALUE SPACES.
022800
022900* WORKING DATE USED BY THE WINDOW-SPAN DATE-BUMP ROUTINE.
023000 01  WS-CALC-DATE                 PIC 9(8) VALUE ZEROS.
023100 01  WS-CALC-BREAKDOWN REDEFINES WS-CALC-DATE.
023200     05  CD-YEAR                  PIC 9(4).
023300     05  CD-MONTH                 PIC 9(2).
023400     05  CD-DAY                   PIC 9(2).
023500
023600* CALENDAR MONTH-LENGTH TABLE, LOADED BY REDEFINITION OVER THE
023700* TWELVE FILLER CONSTANTS BELOW.  FEBRUARY IS ADJUSTED AT RUN
023800* TIME FOR LEAP YEARS.
023900 01  WS-MONTH-LENGTHS-INIT.
024000     05  FILLER                   PIC 9(2) VALUE 31.
024100     05  FILLER                   PIC 9(2) VALUE 28.
024200     05  FILLER                   PIC 9(2) VALUE 31.
024300     05  FILLER                   PIC 9(2) VALUE 30.
024400     05  FILLER                   PIC 9(2) VALUE 31.
024500     05  FILLER                   PIC 9(2) VALUE 30.
024600     05  FILLER                   PIC 9(2) VALUE 31.
024700     05  FILLER                   PIC 9(2) VALUE 31.
024800     05  FILLER                   PIC 9(2) VALUE 30.
024900     05  FILLER                   PIC 9(2) VALUE 31.
025000     05  FILLER                   PIC 9(2) VALUE 30.
025100     05  FILLER                   PIC 9(2) VALUE 31.
025200 01  WS-MONTH-TABLE REDEFINES WS-MONTH-LENGTHS-INIT.
025300     05  WS-DAYS-IN-MONTH         PIC 9(2) OCCURS 12 TIMES
025400                                  INDEXED BY WS-MONTH-X.
025500
025600 01  WS-COUNTERS                  COMP.
025700     05  WS-WINDOW-SPAN-DAYS      PIC S9(5) VALUE 0.
025800     05  WS-REM-4                 PIC S9(3) VALUE 0.
025900     05  WS-REM-100               PIC S9(3) VALUE 0.
026000     05  WS-REM-400               PIC S9(3) VALUE 0.
026100     05  WS-MAINT-READ            PIC S9(7) VALUE 0.
026200     05  WS-MAINT-AGG-COUNT       PIC S9(5) VALUE 0.
026300     05  WS-MAINT-AGG-X-SAVE      PIC S9(5) VALUE 0.
026400     05  WS-MAINT-DELETED         PIC S9(7) VALUE 0.
026500     05  WS-MAINT-INSERTED        PIC S9(7) VALUE 0.
026600     05  WS-ASSET-READ            PIC S9(7) VALUE 0.
026700     05  WS-ASSET-AGG-COUNT       PIC S9(5) VALUE 0.
026800     05  WS-ASSET-AGG-X-SAVE      PIC S9(5) VALUE 0.
026900     05  WS-ASSET-DELETED         PIC S9(7) VALUE 0.
027000     05  WS-ASSET-INSERTED        PIC S9(7) VALUE 0.
027100     05  WS-AUDIT-READ            PIC S9(7) VALUE 0.
027200     05  WS-AUDIT-AGG-COUNT       PIC S9(5) VALUE 0.
027300     05  WS-AUDIT-AGG-X-SAVE      PIC S9(5) VALUE 0.
027400     05  WS-AUDIT-DELETED         PIC S9(7) VALUE 0.
027500     05  WS-AUDIT-INSERTED        PIC S9(7) VALUE 0.
027600     05  FILLER                   PIC X(02) VALUE SPACES
027700                                  USAGE DISPLAY.
027800* WS-DIVIDE-QUOT IS A THROWAWAY QUOTIENT FOR THE LEAP YEAR TEST
027900* BELOW - NOT A CONTROL TOTAL, SO IT IS KEPT OUT OF THE GROUP.
028000 77  WS-DIVIDE-QUOT               PIC S9(7) COMP VALUE 0.
028100
028200 01  WS-CELL-SWITCHES.
028300     05  WS-CELL-FOUND-SWITCH     PIC X(01) VALUE "N".
028400         88  WS-CELL-FOUND                  VALUE "Y".
028500     05  FILLER                   PIC X(01) VALUE SPACE.
028600
028700* AGGREGATION TABLES - ONE CELL PER (BUCKET-DATE, BUCKET-KEY)
028800* SEEN WHILE SCANNING THE DETAIL FILE FOR THE WINDOW.
028900 01  WS-MAINT-AGG-TABLE.
029000     05  WS-MAINT-AGG-ENTRY OCCURS 2500 TIMES
029100                                  INDEXED BY WS-MAINT-AGG-X.
029200         10  MA-BUCKET-DATE       PIC 9(8).
029300         10  MA-BUCKET-KEY        PIC X(12).
029400         10  MA-ACTIVITY-COUNT    PIC S9(7) COMP-3.
029500
029600 01  WS-ASSET-AGG-TABLE.
029700     05  WS-ASSET-AGG-ENTRY OCCURS 2500 TIMES
029800                                  INDEXED BY WS-ASSET-AGG-X.
029900         10  ZA-BUCKET-DATE       PIC 9(8).
030000         10  ZA-BUCKET-KEY        PIC X(12).
030100         10  ZA-ACTIVITY-COUNT    PIC S9(7) COMP-3.
030200
030300 01  WS-AUDIT-AGG-TABLE.
030400     05  WS-AUDIT-AGG-ENTRY OCCURS 2500 TIMES
030500                                  INDEXED BY WS-AUDIT-AGG-X.
030600         10  QA-BUCKET-DATE       PIC 9(8).
030700         10  QA-BUCKET-KEY        PIC X(12).
030800         10  QA-ACTIVITY-COUNT    PIC S9(7) COMP-3.
030900
031000 01  WS-HDG-LINE-1.
031100     05  FILLER                   PIC X(45) VALUE
031200         "CLIMS BATCH CONTROL REPORT - DAILY ROLL-UP  ".
031300     05  FILLER                   PIC X(87) VALUE SPACES.
031400
031500 01  WS-DETAIL-LINE.
031600     05  WD-LABEL                 PIC X(20) VALUE SPACES.
031700     05  WD-FROM                  PIC 9(8)  VALUE ZEROS.
031800     05  WD-TO                    PIC 9(8)  VALUE ZEROS.
031900     05  WD-DELETED               PIC ZZZZZZ9 VALUE ZEROS.
032000     05  WD-INSERTED              PIC ZZZZZZ9 VALUE ZEROS.
032100     05  FILLER                   PIC X(82) VALUE SPACES.
032200
032300 PROCEDURE DIVISION.
032400
032500 000-MAIN-PROCESS.
032600     PERFORM 050-INITIALIZE
032700         THRU 050-INITIALIZE-EXIT.
032800     PERFORM 200-VALIDATE-WINDOW
032900         THRU 200-VALIDATE-WINDOW-EXIT.
033000     IF WS-WINDOW-INVALID
033100         DISPLAY "CLB3000 - INVALID REPORTING WINDOW - ABORTED"
033200     ELSE
033300         PERFORM 300-ROLLUP-MAINTENANCE
033400             THRU 300-ROLLUP-MAINTENANCE-EXIT
033500         PERFORM 400-ROLLUP-ASSET
033600             THRU 400-ROLLUP-ASSET-EXIT
033700         PERFORM 500-ROLLUP-AUDIT
033800             THRU 500-ROLLUP-AUDIT-EXIT.
033900     PERFORM 950-TERMINATE
034000         THRU 950-TERMINATE-EXIT.
034100     STOP RUN.
034200
034300***************************************************************
034400* OPENS ALL FILES AND READS THE PARAMETER RECORD.
034500***************************************************************
034600 050-INITIALIZE.
034700     OPEN INPUT  MAINT-FILE-IN
034800                 ASSET-MASTER-IN
034900                 AUDIT-FILE-IN
035000                 MAINT-SUMMARY-IN
035100                 ASSET-SUMMARY-IN
035200                 AUDIT-SUMMARY-IN
035300                 PARM-FILE
035400          OUTPUT  MAINT-SUMMARY-OUT
035500                  ASSET-SUMMARY-OUT
035600                  AUDIT-SUMMARY-OUT
035700                  REPORT-FILE.
035800     READ PARM-FILE INTO PARM-IN-RECORD
035900         AT END
036000             DISPLAY "CLB3000 - MISSING PARAMETER RECORD".
036100     MOVE PI-RUN-DATE TO WS-RUN-DATE.
036200     MOVE PI-WINDOW-FROM TO WS-WINDOW-FROM.
036300     MOVE PI-WINDOW-TO TO WS-WINDOW-TO.
036400     MOVE WS-HDG-LINE-1 TO REPORT-LINE.
036500     WRITE REPORT-LINE.
036600 050-INITIALIZE-EXIT.
036700     EXIT.
036800
036900***************************************************************
037000* U5 WINDOW VALIDATION - BOTH DATES MUST BE PRESENT, TO MUST
037100* NOT PRECEDE FROM, AND THE SPAN MAY NOT EXCEED 366 DAYS.
037200***************************************************************
037300 200-VALIDATE-WINDOW.
037400     IF WS-WINDOW-FROM = 0 OR WS-WINDOW-TO = 0
037500         SET WS-WINDOW-INVALID TO TRUE
037600     ELSE
037700         IF WS-WINDOW-TO < WS-WINDOW-FROM
037800             SET WS-WINDOW-INVALID TO TRUE
037900         ELSE
038000             PERFORM 220-CALC-WINDOW-SPAN
038100                 THRU 220-CALC-WINDOW-SPAN-EXIT
038200             IF WS-WINDOW-SPAN-DAYS > 366
038300                 SET WS-WINDOW-INVALID TO TRUE.
038400 200-VALIDATE-WINDOW-EXIT.
038500     EXIT.
038600
038700***************************************************************
038800* COUNTS THE CALENDAR DAYS FROM WINDOW-FROM TO WINDOW-TO.
038900***************************************************************
039000 220-CALC-WINDOW-SPAN.
039100     MOVE WS-WINDOW-FROM TO WS-CALC-DATE.
039200     MOVE 0 TO WS-WINDOW-SPAN-DAYS.
039300     PERFORM 225-STEP-UNTIL-WINDOW-TO
039400         THRU 225-STEP-UNTIL-WINDOW-TO-EXIT
039500         UNTIL WS-CALC-DATE = WS-WINDOW-TO
039600            OR WS-WINDOW-SPAN-DAYS > 366.
039700 220-CALC-WINDOW-SPAN-EXIT.
039800     EXIT.
039900
040000 225-STEP-UNTIL-WINDOW-TO.
040100     PERFORM 355-BUMP-CALC-DATE
040200         THRU 355-BUMP-CALC-DATE-EXIT.
040300     ADD 1 TO WS-WINDOW-SPAN-DAYS.
040400 225-STEP-UNTIL-WINDOW-TO-EXIT.
040500     EXIT.
040600
040700***************************************************************
040800* ADVANCES WS-CALC-DATE BY ONE CALENDAR DAY.  SHARED BY 220
040900* AND ANY FUTURE WINDOW-SPAN CALLER.
041000***************************************************************
041100 355-BUMP-CALC-DATE.
041200     ADD 1 TO CD-DAY.
041300     PERFORM 357-SET-FEBRUARY-LENGTH
041400         THRU 357-SET-FEBRUARY-LENGTH-EXIT.
041500     SET WS-MONTH-X TO CD-MONTH.
041600     IF CD-DAY > WS-DAYS-IN-MONTH (WS-MONTH-X)
041700         MOVE 1 TO CD-DAY
041800         ADD 1 TO CD-MONTH.
041900     IF CD-MONTH > 12
042000         MOVE 1 TO CD-MONTH
042100         ADD 1 TO CD-YEAR.
042200 355-BUMP-CALC-DATE-EXIT.
042300     EXIT.
042400
042500 357-SET-FEBRUARY-LENGTH.
042600     DIVIDE CD-YEAR BY 4 GIVING WS-DIVIDE-QUOT
042700         REMAINDER WS-REM-4.
042800     DIVIDE CD-YEAR BY 100 GIVING WS-DIVIDE-QUOT
042900         REMAINDER WS-REM-100.
043000     DIVIDE CD-YEAR BY 400 GIVING WS-DIVIDE-QUOT
043100         REMAINDER WS-REM-400.
043200     IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 = 0)
043300         MOVE 29 TO WS-DAYS-IN-MONTH (2)
043400     ELSE
043500         MOVE 28 TO WS-DAYS-IN-MONTH (2).
043600 357-SET-FEBRUARY-LENGTH-EXIT.
043700     EXIT.
043800
043900***************************************************************
044000* MAINTENANCE ROLL-UP - BUCKET IS (REPORTED-DATE, STATUS).
044100***************************************************************
044200 300-ROLLUP-MAINTENANCE.
044300     PERFORM 310-AGGREGATE-MAINT-DETAIL
044400         THRU 310-AGGREGATE-MAINT-DETAIL-EXIT
044500         UNTIL MAINTIN-EOF.
044600     PERFORM 330-REWRITE-MAINT-SUMMARY
044700         THRU 330-REWRITE-MAINT-SUMMARY-EXIT
044800         UNTIL MSUMIN-EOF.
044900     PERFORM 350-WRITE-MAINT-AGG-ROWS
045000         THRU 350-WRITE-MAINT-AGG-ROWS-EXIT
045100         VARYING WS-MAINT-AGG-X FROM 1 BY 1
045200         UNTIL WS-MAINT-AGG-X > WS-MAINT-AGG-COUNT.
045300     PERFORM 360-WRITE-MAINT-ROLLUP-REPORT
045400         THRU 360-WRITE-MAINT-ROLLUP-REPORT-EXIT.
045500 300-ROLLUP-MAINTENANCE-EXIT.
045600     EXIT.
045700
045800 310-AGGREGATE-MAINT-DETAIL.
045900     READ MAINT-FILE-IN INTO MAINT-IN-RECORD
046000         AT END
046100             SET MAINTIN-EOF TO TRUE.
046200     IF NOT MAINTIN-EOF
046300         ADD 1 TO WS-MAINT-READ
046400         IF MI-REPORTED-DATE >= WS-WINDOW-FROM AND
046500            MI-REPORTED-DATE <= WS-WINDOW-TO
046600             PERFORM 320-FIND-OR-ADD-MAINT-CELL
046700                 THRU 320-FIND-OR-ADD-MAINT-CELL-EXIT.
046800 310-AGGREGATE-MAINT-DETAIL-EXIT.
046900     EXIT.
047000
047100 320-FIND-OR-ADD-MAINT-CELL.
047200     SET WS-CELL-FOUND-SWITCH TO "N".
047300     SET WS-MAINT-AGG-X TO 1.
047400     PERFORM 322-SCAN-MAINT-CELL
047500         THRU 322-SCAN-MAINT-CELL-EXIT
047600         UNTIL WS-MAINT-AGG-X > WS-MAINT-AGG-COUNT
047700            OR WS-CELL-FOUND.
047800     IF WS-CELL-FOUND
047900         ADD 1 TO MA-ACTIVITY-COUNT (WS-MAINT-AGG-X-SAVE)
048000     ELSE
048100         ADD 1 TO WS-MAINT-AGG-COUNT
048200         SET WS-MAINT-AGG-X TO WS-MAINT-AGG-COUNT
048300         MOVE MI-REPORTED-DATE TO MA-BUCKET-DATE (WS-MAINT-AGG-X)
048400         MOVE MI-STATUS TO MA-BUCKET-KEY (WS-MAINT-AGG-X)
048500         MOVE 1 TO MA-ACTIVITY-COUNT (WS-MAINT-AGG-X).
048600 320-FIND-OR-ADD-MAINT-CELL-EXIT.
048700     EXIT.
048800
048900 322-SCAN-MAINT-CELL.
049000     IF MA-BUCKET-DATE (WS-MAINT-AGG-X) = MI-REPORTED-DATE AND
049100        MA-BUCKET-KEY (WS-MAINT-AGG-X) = MI-STATUS
049200         SET WS-CELL-FOUND-SWITCH TO "Y"
049300         SET WS-MAINT-AGG-X-SAVE TO WS-MAINT-AGG-X
049400     ELSE
049500         SET WS-MAINT-AGG-X UP BY 1.
049600 322-SCAN-MAINT-CELL-EXIT.
049700     EXIT.
049800
049900***************************************************************
050000* COPIES THE EXISTING MAINTENANCE SUMMARY FORWARD, DROPPING
050100* (AND COUNTING) ANY ROW WHOSE BUCKET-DATE FALLS IN THE
050200* WINDOW - THOSE ROWS ARE REPLACED BY 350 BELOW.
050300***************************************************************
050400 330-REWRITE-MAINT-SUMMARY.
050500     READ MAINT-SUMMARY-IN INTO MAINT-SUM-IN-RECORD
050600         AT END
050700             SET MSUMIN-EOF TO TRUE.
050800     IF NOT MSUMIN-EOF
050900         IF MS-BUCKET-DATE >= WS-WINDOW-FROM AND
051000            MS-BUCKET-DATE <= WS-WINDOW-TO
051100             ADD 1 TO WS-MAINT-DELETED
051200         ELSE
051300             MOVE MS-BUCKET-DATE TO MT-BUCKET-DATE
051400             MOVE MS-BUCKET-KEY TO MT-BUCKET-KEY
051500             MOVE MS-ACTIVITY-COUNT TO MT-ACTIVITY-COUNT
051600             WRITE MAINT-SUM-OUT-RECORD.
051700 330-REWRITE-MAINT-SUMMARY-EXIT.
051800     EXIT.
051900
052000 350-WRITE-MAINT-AGG-ROWS.
052100     MOVE MA-BUCKET-DATE (WS-MAINT-AGG-X) TO MT-BUCKET-DATE.
052200     MOVE MA-BUCKET-KEY (WS-MAINT-AGG-X) TO MT-BUCKET-KEY.
052300     MOVE MA-ACTIVITY-COUNT (WS-MAINT-AGG-X) TO MT-ACTIVITY-COUNT.
052400     WRITE MAINT-SUM-OUT-RECORD.
052500     ADD 1 TO WS-MAINT-INSERTED.
052600 350-WRITE-MAINT-AGG-ROWS-EXIT.
052700     EXIT.
052800
052900 360-WRITE-MAINT-ROLLUP-REPORT.
053000     MOVE SPACES TO WS-DETAIL-LINE.
053100     MOVE "MAINT ROLLUP        " TO WD-LABEL.
053200     MOVE WS-WINDOW-FROM TO WD-FROM.
053300     MOVE WS-WINDOW-TO TO WD-TO.
053400     MOVE WS-MAINT-DELETED TO WD-DELETED.
053500     MOVE WS-MAINT-INSERTED TO WD-INSERTED.
053600     MOVE WS-DETAIL-LINE TO REPORT-LINE.
053700     WRITE REPORT-LINE.
053800 360-WRITE-MAINT-ROLLUP-REPORT-EXIT.
053900     EXIT.
054000
054100***************************************************************
054200* ASSET ROLL-UP - BUCKET IS (PURCHASE-DATE, STATUS), I.E. EACH
054300* ASSET'S CURRENT STATUS BUCKETED UNDER THE DATE IT WAS BOUGHT.
054400***************************************************************
054500 400-ROLLUP-ASSET.
054600     PERFORM 410-AGGREGATE-ASSET-DETAIL
054700         THRU 410-AGGREGATE-ASSET-DETAIL-EXIT
054800         UNTIL ASSETIN-EOF.
054900     PERFORM 430-REWRITE-ASSET-SUMMARY
055000         THRU 430-REWRITE-ASSET-SUMMARY-EXIT
055100         UNTIL ZSUMIN-EOF.
055200     PERFORM 450-WRITE-ASSET-AGG-ROWS
055300         THRU 450-WRITE-ASSET-AGG-ROWS-EXIT
055400         VARYING WS-ASSET-AGG-X FROM 1 BY 1
055500         UNTIL WS-ASSET-AGG-X > WS-ASSET-AGG-COUNT.
055600     PERFORM 460-WRITE-ASSET-ROLLUP-REPORT
055700         THRU 460-WRITE-ASSET-ROLLUP-REPORT-EXIT.
055800 400-ROLLUP-ASSET-EXIT.
055900     EXIT.
056000
056100 410-AGGREGATE-ASSET-DETAIL.
056200     READ ASSET-MASTER-IN INTO ASSET-IN-RECORD
056300         AT END
056400             SET ASSETIN-EOF TO TRUE.
056500     IF NOT ASSETIN-EOF
056600         ADD 1 TO WS-ASSET-READ
056700         IF AI-PURCHASE-DATE >= WS-WINDOW-FROM AND
056800            AI-PURCHASE-DATE <= WS-WINDOW-TO
056900             PERFORM 420-FIND-OR-ADD-ASSET-CELL
057000                 THRU 420-FIND-OR-ADD-ASSET-CELL-EXIT.
057100 410-AGGREGATE-ASSET-DETAIL-EXIT.
057200     EXIT.
057300
057400 420-FIND-OR-ADD-ASSET-CELL.
057500     SET WS-CELL-FOUND-SWITCH TO "N".
057600     SET WS-ASSET-AGG-X TO 1.
057700     PERFORM 422-SCAN-ASSET-CELL
057800         THRU 422-SCAN-ASSET-CELL-EXIT
057900         UNTIL WS-ASSET-AGG-X > WS-ASSET-AGG-COUNT
058000            OR WS-CELL-FOUND.
058100     IF WS-CELL-FOUND
058200         ADD 1 TO ZA-ACTIVITY-COUNT (WS-ASSET-AGG-X-SAVE)
058300     ELSE
058400         ADD 1 TO WS-ASSET-AGG-COUNT
058500         SET WS-ASSET-AGG-X TO WS-ASSET-AGG-COUNT
058600         MOVE AI-PURCHASE-DATE TO ZA-BUCKET-DATE (WS-ASSET-AGG-X)
058700         MOVE AI-STATUS TO ZA-BUCKET-KEY (WS-ASSET-AGG-X)
058800         MOVE 1 TO ZA-ACTIVITY-COUNT (WS-ASSET-AGG-X).
058900 420-FIND-OR-ADD-ASSET-CELL-EXIT.
059000     EXIT.
059100
059200 422-SCAN-ASSET-CELL.
059300     IF ZA-BUCKET-DATE (WS-ASSET-AGG-X) = AI-PURCHASE-DATE AND
059400        ZA-BUCKET-KEY (WS-ASSET-AGG-X) = AI-STATUS
059500         SET WS-CELL-FOUND-SWITCH TO "Y"
059600         SET WS-ASSET-AGG-X-SAVE TO WS-ASSET-AGG-X
059700     ELSE
059800         SET WS-ASSET-AGG-X UP BY 1.
059900 422-SCAN-ASSET-CELL-EXIT.
060000     EXIT.
060100
060200 430-REWRITE-ASSET-SUMMARY.
060300     READ ASSET-SUMMARY-IN INTO ASSET-SUM-IN-RECORD
060400         AT END
060500             SET ZSUMIN-EOF TO TRUE.
060600     IF NOT ZSUMIN-EOF
060700         IF ZS-BUCKET-DATE >= WS-WINDOW-FROM AND
060800            ZS-BUCKET-DATE <= WS-WINDOW-TO
060900             ADD 1 TO WS-ASSET-DELETED
061000         ELSE
061100             MOVE ZS-BUCKET-DATE TO ZT-BUCKET-DATE
061200             MOVE ZS-BUCKET-KEY TO ZT-BUCKET-KEY
061300             MOVE ZS-ACTIVITY-COUNT TO ZT-ACTIVITY-COUNT
061400             WRITE ASSET-SUM-OUT-RECORD.
061500 430-REWRITE-ASSET-SUMMARY-EXIT.
061600     EXIT.
061700
061800 450-WRITE-ASSET-AGG-ROWS.
061900     MOVE ZA-BUCKET-DATE (WS-ASSET-AGG-X) TO ZT-BUCKET-DATE.
062000     MOVE ZA-BUCKET-KEY (WS-ASSET-AGG-X) TO ZT-BUCKET-KEY.
062100     MOVE ZA-ACTIVITY-COUNT (WS-ASSET-AGG-X) TO ZT-ACTIVITY-COUNT.
062200     WRITE ASSET-SUM-OUT-RECORD.
062300     ADD 1 TO WS-ASSET-INSERTED.
062400 450-WRITE-ASSET-AGG-ROWS-EXIT.
062500     EXIT.
062600
062700 460-WRITE-ASSET-ROLLUP-REPORT.
062800     MOVE SPACES TO WS-DETAIL-LINE.
062900     MOVE "ASSET ROLLUP        " TO WD-LABEL.
063000     MOVE WS-WINDOW-FROM TO WD-FROM.
063100     MOVE WS-WINDOW-TO TO WD-TO.
063200     MOVE WS-ASSET-DELETED TO WD-DELETED.
063300     MOVE WS-ASSET-INSERTED TO WD-INSERTED.
063400     MOVE WS-DETAIL-LINE TO REPORT-LINE.
063500     WRITE REPORT-LINE.
063600 460-WRITE-ASSET-ROLLUP-REPORT-EXIT.
063700     EXIT.
063800
063900***************************************************************
064000* AUDIT ROLL-UP - BUCKET IS (EVENT DATE, ACTION).
064100***************************************************************
064200 500-ROLLUP-AUDIT.
064300     PERFORM 510-AGGREGATE-AUDIT-DETAIL
064400         THRU 510-AGGREGATE-AUDIT-DETAIL-EXIT
064500         UNTIL AUDITIN-EOF.
064600     PERFORM 530-REWRITE-AUDIT-SUMMARY
064700         THRU 530-REWRITE-AUDIT-SUMMARY-EXIT
064800         UNTIL QSUMIN-EOF.
064900     PERFORM 550-WRITE-AUDIT-AGG-ROWS
065000         THRU 550-WRITE-AUDIT-AGG-ROWS-EXIT
065100         VARYING WS-AUDIT-AGG-X FROM 1 BY 1
065200         UNTIL WS-AUDIT-AGG-X > WS-AUDIT-AGG-COUNT.
065300     PERFORM 560-WRITE-AUDIT-ROLLUP-REPORT
065400         THRU 560-WRITE-AUDIT-ROLLUP-REPORT-EXIT.
065500 500-ROLLUP-AUDIT-EXIT.
065600     EXIT.
065700
065800 510-AGGREGATE-AUDIT-DETAIL.
065900     READ AUDIT-FILE-IN INTO AUDIT-IN-RECORD
066000         AT END
066100             SET AUDITIN-EOF TO TRUE.
066200     IF NOT AUDITIN-EOF
066300         ADD 1 TO WS-AUDIT-READ
066400         IF AU-TS-DATE >= WS-WINDOW-FROM AND
066500            AU-TS-DATE <= WS-WINDOW-TO
066600             PERFORM 520-FIND-OR-ADD-AUDIT-CELL
066700                 THRU 520-FIND-OR-ADD-AUDIT-CELL-EXIT.
066800 510-AGGREGATE-AUDIT-DETAIL-EXIT.
066900     EXIT.
067000
067100 520-FIND-OR-ADD-AUDIT-CELL.
067200     SET WS-CELL-FOUND-SWITCH TO "N".
067300     SET WS-AUDIT-AGG-X TO 1.
067400     PERFORM 522-SCAN-AUDIT-CELL
067500         THRU 522-SCAN-AUDIT-CELL-EXIT
067600         UNTIL WS-AUDIT-AGG-X > WS-AUDIT-AGG-COUNT
067700            OR WS-CELL-FOUND.
067800     IF WS-CELL-FOUND
067900         ADD 1 TO QA-ACTIVITY-COUNT (WS-AUDIT-AGG-X-SAVE)
068000     ELSE
068100         ADD 1 TO WS-AUDIT-AGG-COUNT
068200         SET WS-AUDIT-AGG-X TO WS-AUDIT-AGG-COUNT
068300         MOVE AU-TS-DATE TO QA-BUCKET-DATE (WS-AUDIT-AGG-X)
068400         MOVE AU-ACTION TO QA-BUCKET-KEY (WS-AUDIT-AGG-X)
068500         MOVE 1 TO QA-ACTIVITY-COUNT (WS-AUDIT-AGG-X).
068600 520-FIND-OR-ADD-AUDIT-CELL-EXIT.
068700     EXIT.
068800
068900 522-SCAN-AUDIT-CELL.
069000     IF QA-BUCKET-DATE (WS-AUDIT-AGG-X) = AU-TS-DATE AND
069100        QA-BUCKET-KEY (WS-AUDIT-AGG-X) = AU-ACTION
069200         SET WS-CELL-FOUND-SWITCH TO "Y"
069300         SET WS-AUDIT-AGG-X-SAVE TO WS-AUDIT-AGG-X
069400     ELSE
069500         SET WS-AUDIT-AGG-X UP BY 1.
069600 522-SCAN-AUDIT-CELL-EXIT.
069700     EXIT.
069800
069900 530-REWRITE-AUDIT-SUMMARY.
070000     READ AUDIT-SUMMARY-IN INTO AUDIT-SUM-IN-RECORD
070100         AT END
070200             SET QSUMIN-EOF TO TRUE.
070300     IF NOT QSUMIN-EOF
070400         IF QS-BUCKET-DATE >= WS-WINDOW-FROM AND
070500            QS-BUCKET-DATE <= WS-WINDOW-TO
070600             ADD 1 TO WS-AUDIT-DELETED
070700         ELSE
070800             MOVE QS-BUCKET-DATE TO QT-BUCKET-DATE
070900             MOVE QS-BUCKET-KEY TO QT-BUCKET-KEY
071000             MOVE QS-ACTIVITY-COUNT TO QT-ACTIVITY-COUNT
071100             WRITE AUDIT-SUM-OUT-RECORD.
071200 530-REWRITE-AUDIT-SUMMARY-EXIT.
071300     EXIT.
071400
071500 550-WRITE-AUDIT-AGG-ROWS.
071600     MOVE QA-BUCKET-DATE (WS-AUDIT-AGG-X) TO QT-BUCKET-DATE.
071700     MOVE QA-BUCKET-KEY (WS-AUDIT-AGG-X) TO QT-BUCKET-KEY.
071800     MOVE QA-ACTIVITY-COUNT (WS-AUDIT-AGG-X) TO QT-ACTIVITY-COUNT.
071900     WRITE AUDIT-SUM-OUT-RECORD.
072000     ADD 1 TO WS-AUDIT-INSERTED.
072100 550-WRITE-AUDIT-AGG-ROWS-EXIT.
072200     EXIT.
072300
072400 560-WRITE-AUDIT-ROLLUP-REPORT.
072500     MOVE SPACES TO WS-DETAIL-LINE.
072600     MOVE "AUDIT ROLLUP        " TO WD-LABEL.
072700     MOVE WS-WINDOW-FROM TO WD-FROM.
072800     MOVE WS-WINDOW-TO TO WD-TO.
072900     MOVE WS-AUDIT-DELETED TO WD-DELETED.
073000     MOVE WS-AUDIT-INSERTED TO WD-INSERTED.
073100     MOVE WS-DETAIL-LINE TO REPORT-LINE.
073200     WRITE REPORT-LINE.
073300 560-WRITE-AUDIT-ROLLUP-REPORT-EXIT.
073400     EXIT.
073500
073600***************************************************************
073700* CLOSES ALL FILES AND ENDS THE STEP.
073800***************************************************************
073900 950-TERMINATE.
074000     CLOSE MAINT-FILE-IN
074100           ASSET-MASTER-IN
074200           AUDIT-FILE-IN
074300           MAINT-SUMMARY-IN
074400           ASSET-SUMMARY-IN
074500           AUDIT-SUMMARY-IN
074600           PARM-FILE
074700           MAINT-SUMMARY-OUT
074800           ASSET-SUMMARY-OUT
074900           AUDIT-SUMMARY-OUT
075000           REPORT-FILE.
075100 950-TERMINATE-EXIT.
075200     EXIT.
